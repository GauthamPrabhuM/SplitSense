000010*----------------------------------------------------------------*
000020*    EXPENSE.CPY                                                 *
000030*    LAYOUT OF ONE EXPENSE-POOL TRANSACTION RECORD (EXPENSES     *
000040*    FILE).  ONE RECORD PER SHARED PURCHASE OR SETTLEMENT PAY.   *
000050*----------------------------------------------------------------*
000060 01  WS-EXP-RECORD.
000070     05  WS-EXP-ID                        PIC 9(09).
000080     05  WS-EXP-GROUP-ID                  PIC 9(09).
000090     05  WS-EXP-DESCRIPTION                PIC X(40).
000100     05  WS-EXP-PAYMENT-FLAG               PIC X(01).
000110         88  WS-EXP-IS-SETTLEMENT              VALUE 'Y'.
000120         88  WS-EXP-IS-NORMAL                  VALUE 'N'.
000130     05  WS-EXP-DELETED-FLAG               PIC X(01).
000140         88  WS-EXP-IS-DELETED                 VALUE 'Y'.
000150         88  WS-EXP-IS-ACTIVE                  VALUE 'N'.
000160     05  WS-EXP-COST                       PIC S9(09)V99.
000170     05  WS-EXP-CURRENCY-CODE              PIC X(03).
000180         88  WS-EXP-CURR-USD                   VALUE 'USD'.
000190         88  WS-EXP-CURR-EUR                   VALUE 'EUR'.
000200         88  WS-EXP-CURR-GBP                   VALUE 'GBP'.
000210         88  WS-EXP-CURR-INR                   VALUE 'INR'.
000220         88  WS-EXP-CURR-CAD                   VALUE 'CAD'.
000230         88  WS-EXP-CURR-AUD                   VALUE 'AUD'.
000240     05  WS-EXP-DATE                       PIC 9(08).
000250     05  WS-EXP-DATE-R REDEFINES WS-EXP-DATE.
000260         10  WS-EXP-DATE-CCYY              PIC 9(04).
000270         10  WS-EXP-DATE-MM                PIC 9(02).
000280         10  WS-EXP-DATE-DD                PIC 9(02).
000290     05  WS-EXP-CATEGORY                   PIC X(20).
000300     05  WS-EXP-CREATED-BY-ID               PIC 9(09).
000310     05  FILLER                            PIC X(09).
