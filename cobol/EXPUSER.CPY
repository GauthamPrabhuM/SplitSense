000010*----------------------------------------------------------------*
000020*    EXPUSER.CPY                                                 *
000030*    PARTICIPATION RECORD (EXPUSERS FILE) -- ONE ROW PER USER    *
000040*    SHARING IN A GIVEN EXPENSE.  CHILD OF WS-EXP-RECORD ON      *
000050*    WS-EXU-EXPENSE-ID.                                          *
000060*----------------------------------------------------------------*
000070 01  WS-EXU-RECORD.
000080     05  WS-EXU-EXPENSE-ID                 PIC 9(09).
000090     05  WS-EXU-USER-ID                    PIC 9(09).
000100     05  WS-EXU-FIRST-NAME                 PIC X(15).
000110     05  WS-EXU-LAST-NAME                  PIC X(15).
000120     05  WS-EXU-PAID-SHARE                 PIC S9(09)V99.
000130     05  WS-EXU-OWED-SHARE                 PIC S9(09)V99.
000140     05  FILLER                            PIC X(10).
