000010*----------------------------------------------------------------*
000020*    GROUPM.CPY                                                 *
000030*    GROUP MASTER RECORD (GROUPS FILE) -- ONE ROW PER EXPENSE    *
000040*    POOL (HOUSEHOLD, TRIP, OR OTHER SHARED-COST GROUPING).      *
000050*----------------------------------------------------------------*
000060 01  WS-GRP-RECORD.
000070     05  WS-GRP-ID                         PIC 9(09).
000080     05  WS-GRP-NAME                       PIC X(30).
000090     05  WS-GRP-TYPE                       PIC X(10).
000100         88  WS-GRP-TYPE-HOUSEHOLD             VALUE 'HOUSEHOLD '.
000110         88  WS-GRP-TYPE-TRIP                  VALUE 'TRIP      '.
000120         88  WS-GRP-TYPE-OTHER                 VALUE 'OTHER     '.
000130     05  WS-GRP-MEMBER-COUNT                PIC 9(04).
000140     05  FILLER                            PIC X(07).
