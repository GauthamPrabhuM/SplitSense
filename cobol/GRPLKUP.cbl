000010******************************************************************
000020* PROGRAM:    GRPLKUP
000030* AUTHOR:     R. HALVORSEN
000040* INSTALLATION: MIDLAND MEMBER SERVICES - DATA PROCESSING DIV.
000050* DATE-WRITTEN: 03/12/1986
000060* DATE-COMPILED:
000070* SECURITY:   UNCLASSIFIED - INTERNAL BATCH UTILITY
000080*-----------------------------------------------------------------
000090* CHANGE LOG
000100*-----------------------------------------------------------------
000110* 03/12/86 RAH  0000  ORIGINAL - GROUP MASTER LOOKUP, VSAM RANDOM
000120*                     READ KEYED ON GROUP-ID FOR THE EXPENSE-POOL
000130*                     MONTH-END REPORTS.
000140* 09/22/88 RAH  0114  ADDED MEMBER-COUNT TO THE RETURN AREA, OPS
000150*                     WANTED IT ON THE POOL ROSTER PRINTOUT.
000160* 02/14/91 LKM  0209  GROUP-TYPE FIELD ADDED (HOUSEHOLD/TRIP/
000170*                     OTHER) PER EXPENSE-POOL REDESIGN.
000180* 11/03/94 LKM  0260  FILE STATUS 23 (KEY NOT FOUND) NOW RETURNS
000190*                     A CLEAN NOT-FOUND FLAG INSTEAD OF DISPLAY
000200*                     AND STOP RUN -- DRIVER CALLS THIS FOR EVERY
000210*                     EXPENSE, CANNOT ABORT THE WHOLE RUN.
000220* 06/30/98 LKM  0311  Y2K - NO DATE FIELDS IN THIS PROGRAM, GROUP
000230*                     MASTER CARRIES NO DATE-BEARING DATA. REVIEW
000240*                     SIGNED OFF, NO CHANGE REQUIRED.
000250* 08/19/02 DWP  0388  REBUILT AS A TABLE LOOKUP -- THE EXPENSE-
000260*                     POOL SYSTEM RETIRED ITS VSAM GROUP MASTER
000270*                     IN FAVOR OF A SORTED FLAT FILE LOADED ONCE
000280*                     PER RUN; MAESTARJ'S RANDOM READ REPLACED BY
000290*                     SEARCH ALL OVER AN OCCURS TABLE.
000300* 04/02/06 DWP  0431  UNKNOWN GROUP-ID NOW RETURNS "GROUP nnn" AS
000310*                     THE DISPLAY NAME AND ZERO MEMBERS, PER THE
000320*                     ANALYTICS TEAM'S REQUEST -- NO MORE BLANKS
000330*                     ON THE GROUP-BREAKDOWN SECTION.
000340*-----------------------------------------------------------------
000350* PURPOSE: GIVEN A GROUP-ID, RETURN ITS NAME, TYPE AND MEMBER
000360*          COUNT FROM THE GROUP MASTER FILE.  THE MASTER IS READ
000370*          INTO A WORKING-STORAGE TABLE ON THE FIRST CALL OF THE
000380*          RUN AND SEARCHED ON EVERY CALL AFTER THAT; THE GROUP
000390*          MASTER FILE ITSELF IS NEVER RE-OPENED.  GROUP-ID OF
000400*          ZERO MEANS "NO GROUP" AND NEVER HITS THE TABLE.
000410*-----------------------------------------------------------------
000420 IDENTIFICATION DIVISION.
000430 PROGRAM-ID. GRPLKUP.
000440 AUTHOR. R. HALVORSEN.
000450 INSTALLATION. MIDLAND MEMBER SERVICES - DATA PROCESSING DIV.
000460 DATE-WRITTEN. 03/12/1986.
000470 DATE-COMPILED.
000480 SECURITY. UNCLASSIFIED - INTERNAL BATCH UTILITY.
000490*-----------------------------------------------------------------
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     CLASS GROUP-TYPE-CHARS IS 'H' 'T' 'O'.
000540
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570
000580     SELECT GROUPS ASSIGN TO "GROUPS"
000590         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS FS-GROUPS.
000610
000620*-----------------------------------------------------------------
000630 DATA DIVISION.
000640
000650 FILE SECTION.
000660
000670 FD  GROUPS.
000680     COPY GROUPM.
000690
000700 01  FS-STATUS.
000710*-----------------------------------------------------------------
000720*    FILE STATUS FOR GROUPS
000730*-----------------------------------------------------------------
000740     05  FS-GROUPS                         PIC X(02).
000750         88  FS-GROUPS-OK                       VALUE '00'.
000760         88  FS-GROUPS-EOF                      VALUE '10'.
000770         88  FS-GROUPS-NFD                      VALUE '35'.
000780
000790 01  FS-STATUS-R REDEFINES FS-STATUS.
000800     05  FS-GROUPS-N                       PIC 9(02).
000810
000820*-----------------------------------------------------------------
000830 WORKING-STORAGE SECTION.
000840*-----------------------------------------------------------------
000850*    GROUP TABLE LOAD SWITCH -- SET ONCE PER RUN
000860*-----------------------------------------------------------------
000870 01  WS-GRP-LOAD-SW                         PIC X(01) VALUE 'N'.
000880     88  WS-GRP-TABLE-LOADED                     VALUE 'Y'.
000890
000900 01  WS-GRP-TABLE-COUNT                     PIC 9(04) COMP
000910                                                    VALUE ZERO.
000920 01  WS-GRP-TABLE-MAX                       PIC 9(04) COMP
000930                                                    VALUE 2000.
000940 77  WS-GRP-SUBSCRIPT                       PIC 9(04) COMP
000950                                                    VALUE ZERO.
000960
000970*-----------------------------------------------------------------
000980*    IN-MEMORY GROUP MASTER, SORTED ASCENDING BY GROUP-ID AT
000990*    LOAD TIME SO SEARCH ALL CAN BE USED ON EVERY LOOKUP.
001000*-----------------------------------------------------------------
001010 01  WS-GRP-TABLE.
001020     05  WS-GRT-ENTRY OCCURS 1 TO 2000 TIMES
001030             DEPENDING ON WS-GRP-TABLE-COUNT
001040             ASCENDING KEY IS WS-GRT-ID
001050             INDEXED BY WS-GRT-IDX.
001060         10  WS-GRT-ID                      PIC 9(09).
001070         10  WS-GRT-NAME                    PIC X(30).
001080         10  WS-GRT-TYPE                    PIC X(10).
001090         10  WS-GRT-MEMBERS                 PIC 9(04).
001100
001110 01  WS-GRP-UNKNOWN-NAME.
001120     05  FILLER                            PIC X(06)
001130                                             VALUE 'GROUP '.
001140     05  WS-GRP-UNKNOWN-NAME-ID             PIC ZZZZZZZZ9.
001150     05  FILLER                            PIC X(15) VALUE SPACES.
001160
001170 01  WS-GRP-UNKNOWN-NAME-R REDEFINES WS-GRP-UNKNOWN-NAME.
001180     05  WS-GRP-UNKNOWN-NAME-X              PIC X(30).
001190
001200*-----------------------------------------------------------------
001210 LINKAGE SECTION.
001220*-----------------------------------------------------------------
001230 01  LK-GRP-REQUEST.
001240     05  LK-GRP-LOOKUP-ID                   PIC 9(09).
001250
001260 01  LK-GRP-REQUEST-R REDEFINES LK-GRP-REQUEST.
001270     05  LK-GRP-LOOKUP-ID-X                 PIC X(09).
001280
001290 01  LK-GRP-RESPONSE.
001300     05  LK-GRP-NAME                        PIC X(30).
001310     05  LK-GRP-TYPE                        PIC X(10).
001320     05  LK-GRP-MEMBERS                     PIC 9(04).
001330     05  LK-GRP-FOUND-FLAG                  PIC X(01).
001340         88  LK-GRP-FOUND                       VALUE 'Y'.
001350         88  LK-GRP-NOT-FOUND                    VALUE 'N'.
001360
001370*-----------------------------------------------------------------
001380 PROCEDURE DIVISION USING LK-GRP-REQUEST LK-GRP-RESPONSE.
001390*-----------------------------------------------------------------
001400
001410     IF NOT WS-GRP-TABLE-LOADED
001420         PERFORM 1000-CARGAR-TABLA-GRUPOS
001430            THRU 1000-CARGAR-TABLA-GRUPOS-FIN
001440     END-IF.
001450
001460     PERFORM 1300-BUSCAR-GRUPO
001470        THRU 1300-BUSCAR-GRUPO-FIN.
001480
001490     GOBACK.
001500
001510*-----------------------------------------------------------------
001520 1000-CARGAR-TABLA-GRUPOS.
001530
001540     PERFORM 1100-ABRIR-GROUPS
001550        THRU 1100-ABRIR-GROUPS-FIN.
001560
001570     PERFORM 1200-LEER-GROUPS
001580        THRU 1200-LEER-GROUPS-FIN
001590       UNTIL FS-GROUPS-EOF.
001600
001610     CLOSE GROUPS.
001620
001630     SET WS-GRP-TABLE-LOADED TO TRUE.
001640
001650 1000-CARGAR-TABLA-GRUPOS-FIN.
001660     EXIT.
001670
001680*-----------------------------------------------------------------
001690 1100-ABRIR-GROUPS.
001700
001710     OPEN INPUT GROUPS.
001720
001730     EVALUATE TRUE
001740         WHEN FS-GROUPS-OK
001750              CONTINUE
001760         WHEN FS-GROUPS-NFD
001770              DISPLAY 'GRPLKUP: GROUPS FILE NOT FOUND - '
001780                      'TREATING AS EMPTY MASTER'
001790         WHEN OTHER
001800              DISPLAY 'GRPLKUP: ERROR OPENING GROUPS FILE'
001810              DISPLAY 'FILE STATUS: ' FS-GROUPS
001820              STOP RUN
001830     END-EVALUATE.
001840
001850 1100-ABRIR-GROUPS-FIN.
001860     EXIT.
001870
001880*-----------------------------------------------------------------
001890 1200-LEER-GROUPS.
001900
001910     READ GROUPS.
001920
001930     EVALUATE TRUE
001940         WHEN FS-GROUPS-OK
001950              IF WS-GRP-TABLE-COUNT < WS-GRP-TABLE-MAX
001960                  ADD 1 TO WS-GRP-TABLE-COUNT
001970                  MOVE WS-GRP-ID
001980                    TO WS-GRT-ID (WS-GRP-TABLE-COUNT)
001990                  MOVE WS-GRP-NAME
002000                    TO WS-GRT-NAME (WS-GRP-TABLE-COUNT)
002010                  MOVE WS-GRP-TYPE
002020                    TO WS-GRT-TYPE (WS-GRP-TABLE-COUNT)
002030                  MOVE WS-GRP-MEMBER-COUNT
002040                    TO WS-GRT-MEMBERS (WS-GRP-TABLE-COUNT)
002050              END-IF
002060         WHEN FS-GROUPS-EOF
002070              CONTINUE
002080         WHEN OTHER
002090              DISPLAY 'GRPLKUP: ERROR READING GROUPS FILE'
002100              DISPLAY 'FILE STATUS: ' FS-GROUPS
002110              STOP RUN
002120     END-EVALUATE.
002130
002140 1200-LEER-GROUPS-FIN.
002150     EXIT.
002160
002170*-----------------------------------------------------------------
002180 1300-BUSCAR-GRUPO.
002190
002200     INITIALIZE LK-GRP-RESPONSE.
002210
002220     IF WS-GRP-TABLE-COUNT = 0
002230         PERFORM 1390-GRUPO-NO-ENCONTRADO
002240            THRU 1390-GRUPO-NO-ENCONTRADO-FIN
002250     ELSE
002260         SET WS-GRT-IDX TO 1
002270         SEARCH ALL WS-GRT-ENTRY
002280             AT END
002290                 PERFORM 1390-GRUPO-NO-ENCONTRADO
002300                    THRU 1390-GRUPO-NO-ENCONTRADO-FIN
002310             WHEN WS-GRT-ID (WS-GRT-IDX) = LK-GRP-LOOKUP-ID
002320                 MOVE WS-GRT-NAME (WS-GRT-IDX) TO LK-GRP-NAME
002330                 MOVE WS-GRT-TYPE (WS-GRT-IDX) TO LK-GRP-TYPE
002340                 MOVE WS-GRT-MEMBERS (WS-GRT-IDX)
002350                   TO LK-GRP-MEMBERS
002360                 SET LK-GRP-FOUND TO TRUE
002370         END-SEARCH
002380     END-IF.
002390
002400 1300-BUSCAR-GRUPO-FIN.
002410     EXIT.
002420
002430*-----------------------------------------------------------------
002440 1390-GRUPO-NO-ENCONTRADO.
002450
002460     MOVE LK-GRP-LOOKUP-ID TO WS-GRP-UNKNOWN-NAME-ID.
002470     MOVE WS-GRP-UNKNOWN-NAME TO LK-GRP-NAME.
002480     MOVE SPACES TO LK-GRP-TYPE.
002490     MOVE ZERO TO LK-GRP-MEMBERS.
002500     SET LK-GRP-NOT-FOUND TO TRUE.
002510
002520 1390-GRUPO-NO-ENCONTRADO-FIN.
002530     EXIT.
002540
002550 END PROGRAM GRPLKUP.
