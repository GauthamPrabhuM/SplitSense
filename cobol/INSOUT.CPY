000010*----------------------------------------------------------------*
000020*    INSOUT.CPY                                                  *
000030*    ONE LINE OF THE INSIGHTS FILE.  WS-INS-RECORD-TYPE TAGS     *
000040*    WHICH ANALYSIS PRODUCED THE LINE; WS-INS-DETAIL CARRIES     *
000050*    THAT ANALYSIS'S OWN FIELDS, LAID OUT BELOW AS REDEFINES OF  *
000060*    THE SAME 108 BYTES (ONE SHAPE PER KIND OF RESULT LINE).     *
000070*----------------------------------------------------------------*
000080 01  WS-INS-LINE.
000090     05  WS-INS-RECORD-TYPE                PIC X(12).
000100         88  WS-INS-TYPE-SPEND-TOTAL           VALUE 'SPND-TOTAL  '.
000110         88  WS-INS-TYPE-SPEND-PERIOD          VALUE 'SPND-PERIOD '.
000120         88  WS-INS-TYPE-BAL-MONTH             VALUE 'BAL-MONTH   '.
000130         88  WS-INS-TYPE-BAL-SUMMARY           VALUE 'BAL-SUMMARY '.
000140         88  WS-INS-TYPE-BAL-PERSON            VALUE 'BAL-PERSON  '.
000150         88  WS-INS-TYPE-CATEGORY              VALUE 'CATEGORY    '.
000160         88  WS-INS-TYPE-GROUP                 VALUE 'GROUP       '.
000170         88  WS-INS-TYPE-ANOMALY               VALUE 'ANOMALY     '.
000180         88  WS-INS-TYPE-SUBSCRIPTION          VALUE 'SUBSCRIPTION'.
000190         88  WS-INS-TYPE-CASHFLOW              VALUE 'CASHFLOW    '.
000200         88  WS-INS-TYPE-PREDICTION            VALUE 'PREDICTION  '.
000210         88  WS-INS-TYPE-FRICT-PERS            VALUE 'FRICT-PERS  '.
000220         88  WS-INS-TYPE-FRICT-GRP             VALUE 'FRICT-GRP   '.
000230     05  WS-INS-DETAIL                     PIC X(108).
000240
000250*    SHARED SHAPE FOR SPND-TOTAL / SPND-PERIOD / BAL-MONTH --
000260*    A PERIOD KEY (OR 'TOTAL  ' FOR THE GRAND TOTAL) AND AN
000270*    AMOUNT.
000280     05  WS-INS-PERIOD-AMOUNT REDEFINES WS-INS-DETAIL.
000290         10  WS-INS-PA-PERIOD-KEY           PIC X(07).
000300         10  WS-INS-PA-AMOUNT               PIC S9(09)V99.
000310         10  FILLER                        PIC X(90).
000320
000330     05  WS-INS-BAL-SUMMARY REDEFINES WS-INS-DETAIL.
000340         10  WS-INS-BS-NET-BALANCE          PIC S9(09)V99.
000350         10  WS-INS-BS-OWED-TO-USER         PIC S9(09)V99.
000360         10  WS-INS-BS-USER-OWES            PIC S9(09)V99.
000370         10  FILLER                        PIC X(75).
000380
000390     05  WS-INS-BAL-PERSON REDEFINES WS-INS-DETAIL.
000400         10  WS-INS-BP-USER-ID              PIC 9(09).
000410         10  WS-INS-BP-NAME                 PIC X(31).
000420         10  WS-INS-BP-NET                  PIC S9(09)V99.
000430         10  FILLER                        PIC X(57).
000440
000450     05  WS-INS-CATEGORY REDEFINES WS-INS-DETAIL.
000460         10  WS-INS-CAT-NAME                PIC X(20).
000470         10  WS-INS-CAT-AMOUNT               PIC S9(09)V99.
000480         10  WS-INS-CAT-PERCENT              PIC 9(03)V99.
000490         10  FILLER                        PIC X(72).
000500
000510     05  WS-INS-GROUP REDEFINES WS-INS-DETAIL.
000520         10  WS-INS-GRP-ID                  PIC 9(09).
000530         10  WS-INS-GRP-NAME                 PIC X(30).
000540         10  WS-INS-GRP-TOTAL               PIC S9(09)V99.
000550         10  WS-INS-GRP-MEMBER-COUNT         PIC 9(04).
000560         10  WS-INS-GRP-EXPENSE-COUNT        PIC 9(05).
000570         10  FILLER                        PIC X(49).
000580
000590     05  WS-INS-ANOMALY REDEFINES WS-INS-DETAIL.
000600         10  WS-INS-ANM-DATE                 PIC 9(08).
000610         10  WS-INS-ANM-AMOUNT               PIC S9(09)V99.
000620         10  WS-INS-ANM-DESCRIPTION          PIC X(40).
000630         10  WS-INS-ANM-THRESHOLD            PIC S9(09)V99.
000640         10  FILLER                        PIC X(38).
000650
000660     05  WS-INS-SUBSCRIPTION REDEFINES WS-INS-DETAIL.
000670         10  WS-INS-SUB-PATTERN              PIC X(30).
000680         10  WS-INS-SUB-CATEGORY             PIC X(20).
000690         10  WS-INS-SUB-AVG-AMOUNT            PIC S9(09)V99.
000700         10  WS-INS-SUB-FREQUENCY-DAYS        PIC 9(04)V9.
000710         10  WS-INS-SUB-OCCURRENCES          PIC 9(04).
000720         10  WS-INS-SUB-TOTAL                PIC S9(09)V99.
000730         10  WS-INS-SUB-LAST-DATE            PIC 9(08).
000740         10  FILLER                        PIC X(19).
000750
000760     05  WS-INS-CASHFLOW REDEFINES WS-INS-DETAIL.
000770         10  WS-INS-CF-TOTAL-PAID            PIC S9(09)V99.
000780         10  WS-INS-CF-TOTAL-RECEIVED        PIC S9(09)V99.
000790         10  WS-INS-CF-NET                  PIC S9(09)V99.
000800         10  WS-INS-CF-FRONT-PAY-PCT         PIC 9(03)V9.
000810         10  FILLER                        PIC X(71).
000820
000830     05  WS-INS-PREDICTION REDEFINES WS-INS-DETAIL.
000840         10  WS-INS-PR-PREDICTED-BALANCE     PIC S9(09)V99.
000850         10  WS-INS-PR-CONFIDENCE           PIC X(06).
000860         10  WS-INS-PR-MONTHS                PIC 9(03).
000870         10  WS-INS-PR-TREND                 PIC X(10).
000880         10  FILLER                        PIC X(78).
000890
000900     05  WS-INS-FRICT-PERS REDEFINES WS-INS-DETAIL.
000910         10  WS-INS-FP-USER-ID               PIC 9(09).
000920         10  WS-INS-FP-UNPAID                PIC S9(09)V99.
000930         10  WS-INS-FP-AVG-DELAY-DAYS        PIC 9(05)V9.
000940         10  WS-INS-FP-SCORE                 PIC S9(11)V99.
000950         10  FILLER                        PIC X(69).
000960
000970     05  WS-INS-FRICT-GRP REDEFINES WS-INS-DETAIL.
000980         10  WS-INS-FG-GROUP-ID              PIC 9(09).
000990         10  WS-INS-FG-NAME                  PIC X(30).
001000         10  WS-INS-FG-UNPAID                PIC S9(09)V99.
001010         10  WS-INS-FG-EXPENSE-COUNT          PIC 9(05).
001020         10  WS-INS-FG-SCORE                 PIC S9(11)V99.
001030         10  FILLER                        PIC X(40).
