000010*----------------------------------------------------------------*
000020*    PARMS.CPY                                                   *
000030*    RUN-PARAMETER RECORD (PARMS FILE) -- ONE RECORD PER RUN,    *
000040*    SUPPLIED BY THE SCHEDULING JOB.                             *
000050*----------------------------------------------------------------*
000060 01  WS-PRM-RECORD.
000070     05  WS-PRM-CURRENT-USER-ID            PIC 9(09).
000080     05  WS-PRM-BASE-CURRENCY              PIC X(03).
000090     05  WS-PRM-AS-OF-DATE                 PIC 9(08).
000100     05  WS-PRM-ANOMALY-MULT               PIC 9(02)V9(02).
000110     05  WS-PRM-MONTHS-PREDICT             PIC 9(02).
000120     05  FILLER                            PIC X(04).
