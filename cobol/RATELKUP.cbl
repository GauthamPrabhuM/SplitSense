000010******************************************************************
000020* PROGRAM:    RATELKUP
000030* AUTHOR:     R. HALVORSEN
000040* INSTALLATION: MIDLAND MEMBER SERVICES - DATA PROCESSING DIV.
000050* DATE-WRITTEN: 03/12/1986
000060* DATE-COMPILED:
000070* SECURITY:   UNCLASSIFIED - INTERNAL BATCH UTILITY
000080*-----------------------------------------------------------------
000090* CHANGE LOG
000100*-----------------------------------------------------------------
000110* 03/12/86 RAH  0000  ORIGINAL - SINGLE-CURRENCY (USD ONLY)
000120*                     EXPENSE-POOL, NO CONVERSION NEEDED, THIS
000130*                     ROUTINE JUST VALIDATED THE CODE WAS 'USD'.
000140* 09/22/88 RAH  0114  GBP AND CAD ADDED FOR THE CROSS-BORDER
000150*                     TRIP-POOL PILOT.
000160* 02/14/91 LKM  0209  AUD ADDED. RATE TABLE NOW CARRIES SIX
000170*                     PLACES OF DECIMAL, PRIOR FOUR WAS NOT
000180*                     ENOUGH PRECISION FOR THE INR CONVERSION.
000190* 07/19/93 LKM  0233  INR ADDED FOR THE OVERSEAS-STUDENT HOUSE-
000200*                     HOLD POOLS.
000210* 01/04/99 LKM  0319  EUR ADDED AT THE FIXED EURO-CONVERSION
000220*                     RATE; NATIONAL CURRENCY CODES OF THE
000230*                     PARTICIPATING COUNTRIES RETIRED FROM THE
000240*                     TABLE PER MEMO DP-99-03.
000250* 06/30/98 LKM  0311  Y2K REVIEW - NO DATE FIELDS IN THIS TABLE,
000260*                     NO CHANGE REQUIRED. SIGNED OFF.
000270* 08/19/02 DWP  0388  UNKNOWN CURRENCY CODE NO LONGER ABENDS THE
000280*                     RUN -- RETURNS THE AMOUNT UNCHANGED AND AN
000290*                     UNKNOWN-CURRENCY FLAG SO THE DRIVER CAN
000300*                     LOG A WARNING AND KEEP GOING.
000310*-----------------------------------------------------------------
000320* PURPOSE: CONVERT ONE MONETARY AMOUNT FROM A SOURCE CURRENCY TO
000330*          A BASE CURRENCY USING THE FIXED RATE-TO-USD TABLE
000340*          BELOW.  SAME CURRENCY ON BOTH SIDES PASSES THE AMOUNT
000350*          THROUGH UNCHANGED WITH NO ROUNDING.  AN UNRECOGNIZED
000360*          SOURCE OR BASE CODE ALSO PASSES THE AMOUNT THROUGH
000370*          UNCHANGED BUT SETS LK-RATE-KNOWN-FLAG TO 'N'.
000380*-----------------------------------------------------------------
000390 IDENTIFICATION DIVISION.
000400 PROGRAM-ID. RATELKUP.
000410 AUTHOR. R. HALVORSEN.
000420 INSTALLATION. MIDLAND MEMBER SERVICES - DATA PROCESSING DIV.
000430 DATE-WRITTEN. 03/12/1986.
000440 DATE-COMPILED.
000450 SECURITY. UNCLASSIFIED - INTERNAL BATCH UTILITY.
000460*-----------------------------------------------------------------
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     CLASS CURRENCY-LETTERS IS 'A' THRU 'Z'.
000510
000520*-----------------------------------------------------------------
000530 DATA DIVISION.
000540 WORKING-STORAGE SECTION.
000550*-----------------------------------------------------------------
000560*    FIXED EXCHANGE-RATE TABLE, RATE-TO-USD, SIX PLACES.  ONLY
000570*    UPDATED WHEN THE EXPENSE-POOL SYSTEM TAKES ON A NEW
000580*    CURRENCY -- SEE CHANGE LOG ABOVE.
000590*-----------------------------------------------------------------
000600 01  WS-RATE-TABLE-COUNT                    PIC 9(02) COMP
000610                                                    VALUE 6.
000620
000630 01  WS-RATE-TABLE.
000640     05  WS-RAT-ENTRY OCCURS 6 TIMES INDEXED BY WS-RAT-IDX.
000650         10  WS-RAT-CODE                    PIC X(03).
000660         10  WS-RAT-RATE                    PIC 9(03)V9(06).
000670
000680 01  WS-RATE-TABLE-VALUES.
000690     05  FILLER PIC X(13) VALUE 'USD001.000000'.
000700     05  FILLER PIC X(13) VALUE 'EUR001.100000'.
000710     05  FILLER PIC X(13) VALUE 'GBP001.270000'.
000720     05  FILLER PIC X(13) VALUE 'INR000.012000'.
000730     05  FILLER PIC X(13) VALUE 'CAD000.740000'.
000740     05  FILLER PIC X(13) VALUE 'AUD000.650000'.
000750
000760 01  WS-RATE-TABLE-R REDEFINES WS-RATE-TABLE-VALUES.
000770     05  WS-RATR-ENTRY OCCURS 6 TIMES.
000780         10  WS-RATR-CODE                   PIC X(03).
000790         10  WS-RATR-RATE                   PIC 9(03)V9(06).
000800
000810 01  WS-RATE-SOURCE-FOUND-SW                PIC X(01)
000820                                                    VALUE 'N'.
000830     88  WS-RATE-SOURCE-FOUND                    VALUE 'Y'.
000840
000850 01  WS-RATE-BASE-FOUND-SW                  PIC X(01)
000860                                                    VALUE 'N'.
000870     88  WS-RATE-BASE-FOUND                      VALUE 'Y'.
000880
000890 77  WS-RATE-SOURCE-VALUE                   PIC 9(03)V9(06)
000900                                                    VALUE ZERO.
000910 77  WS-RATE-BASE-VALUE                     PIC 9(03)V9(06)
000920                                                    VALUE ZERO.
000930 01  WS-RATE-FACTOR-WORK                    PIC S9(03)V9(06)
000940                                                    VALUE ZERO.
000950
000960 01  WS-RATE-FACTOR-WORK-R REDEFINES WS-RATE-FACTOR-WORK.
000970     05  WS-RATE-FACTOR-SIGN                PIC X(01).
000980     05  WS-RATE-FACTOR-DIGITS               PIC 9(08).
000990
001000*-----------------------------------------------------------------
001010 LINKAGE SECTION.
001020*-----------------------------------------------------------------
001030 01  LK-RATE-REQUEST.
001040     05  LK-RATE-SOURCE-CURRENCY             PIC X(03).
001050     05  LK-RATE-BASE-CURRENCY               PIC X(03).
001060     05  LK-RATE-AMOUNT-IN                   PIC S9(09)V99.
001070
001080 01  LK-RATE-REQUEST-R REDEFINES LK-RATE-REQUEST.
001090     05  LK-RATE-CODES-COMBINED              PIC X(06).
001100     05  FILLER                             PIC X(11).
001110
001120 01  LK-RATE-RESPONSE.
001130     05  LK-RATE-AMOUNT-OUT                  PIC S9(09)V99.
001140     05  LK-RATE-FACTOR                      PIC S9(03)V9(06).
001150     05  LK-RATE-KNOWN-FLAG                  PIC X(01).
001160         88  LK-RATE-CURRENCY-KNOWN              VALUE 'Y'.
001170         88  LK-RATE-CURRENCY-UNKNOWN            VALUE 'N'.
001180
001190*-----------------------------------------------------------------
001200 PROCEDURE DIVISION USING LK-RATE-REQUEST LK-RATE-RESPONSE.
001210*-----------------------------------------------------------------
001220
001230     PERFORM 1000-INICIAR-TABLA
001240        THRU 1000-INICIAR-TABLA-FIN.
001250
001260     PERFORM 1300-CONVERTIR-MONTO
001270        THRU 1300-CONVERTIR-MONTO-FIN.
001280
001290     GOBACK.
001300
001310*-----------------------------------------------------------------
001320 1000-INICIAR-TABLA.
001330
001340     PERFORM 1010-COPIAR-UNA-TASA
001350        THRU 1010-COPIAR-UNA-TASA-FIN
001360       VARYING WS-RAT-IDX FROM 1 BY 1
001370         UNTIL WS-RAT-IDX > WS-RATE-TABLE-COUNT.
001380
001390 1000-INICIAR-TABLA-FIN.
001400     EXIT.
001410
001420*-----------------------------------------------------------------
001430 1010-COPIAR-UNA-TASA.
001440
001450     MOVE WS-RATR-CODE (WS-RAT-IDX) TO WS-RAT-CODE (WS-RAT-IDX).
001460     MOVE WS-RATR-RATE (WS-RAT-IDX) TO WS-RAT-RATE (WS-RAT-IDX).
001470
001480 1010-COPIAR-UNA-TASA-FIN.
001490     EXIT.
001500
001510*-----------------------------------------------------------------
001520 1300-CONVERTIR-MONTO.
001530
001540     INITIALIZE LK-RATE-RESPONSE.
001550     MOVE 'N' TO WS-RATE-SOURCE-FOUND-SW.
001560     MOVE 'N' TO WS-RATE-BASE-FOUND-SW.
001570
001580     IF LK-RATE-SOURCE-CURRENCY = LK-RATE-BASE-CURRENCY
001590         MOVE LK-RATE-AMOUNT-IN TO LK-RATE-AMOUNT-OUT
001600         SET LK-RATE-CURRENCY-KNOWN TO TRUE
001610     ELSE
001620         PERFORM 1310-BUSCAR-TASAS
001630            THRU 1310-BUSCAR-TASAS-FIN
001640
001650         IF WS-RATE-SOURCE-FOUND AND WS-RATE-BASE-FOUND
001660             PERFORM 1320-CALCULAR-CONVERSION
001670                THRU 1320-CALCULAR-CONVERSION-FIN
001680             SET LK-RATE-CURRENCY-KNOWN TO TRUE
001690         ELSE
001700             MOVE LK-RATE-AMOUNT-IN TO LK-RATE-AMOUNT-OUT
001710             SET LK-RATE-CURRENCY-UNKNOWN TO TRUE
001720         END-IF
001730     END-IF.
001740
001750 1300-CONVERTIR-MONTO-FIN.
001760     EXIT.
001770
001780*-----------------------------------------------------------------
001790 1310-BUSCAR-TASAS.
001800
001810     SET WS-RAT-IDX TO 1.
001820     SEARCH WS-RAT-ENTRY
001830         AT END
001840             CONTINUE
001850         WHEN WS-RAT-CODE (WS-RAT-IDX) = LK-RATE-SOURCE-CURRENCY
001860             MOVE WS-RAT-RATE (WS-RAT-IDX) TO WS-RATE-SOURCE-VALUE
001870             SET WS-RATE-SOURCE-FOUND TO TRUE
001880     END-SEARCH.
001890
001900     SET WS-RAT-IDX TO 1.
001910     SEARCH WS-RAT-ENTRY
001920         AT END
001930             CONTINUE
001940         WHEN WS-RAT-CODE (WS-RAT-IDX) = LK-RATE-BASE-CURRENCY
001950             MOVE WS-RAT-RATE (WS-RAT-IDX) TO WS-RATE-BASE-VALUE
001960             SET WS-RATE-BASE-FOUND TO TRUE
001970     END-SEARCH.
001980
001990 1310-BUSCAR-TASAS-FIN.
002000     EXIT.
002010
002020*-----------------------------------------------------------------
002030 1320-CALCULAR-CONVERSION.
002040
002050     DIVIDE WS-RATE-SOURCE-VALUE BY WS-RATE-BASE-VALUE
002060                   GIVING WS-RATE-FACTOR-WORK.
002070
002080*    ROUNDED HERE TRUNCATES TO LK-RATE-AMOUNT-OUT'S TWO
002090*    DECIMAL PLACES, HALF-UP -- THE ONLY ROUNDING IN THE
002100*    CONVERSION PATH.
002110     MULTIPLY LK-RATE-AMOUNT-IN BY WS-RATE-FACTOR-WORK
002120                   GIVING LK-RATE-AMOUNT-OUT
002130                   ROUNDED.
002140
002150     MOVE WS-RATE-FACTOR-WORK TO LK-RATE-FACTOR.
002160
002170 1320-CALCULAR-CONVERSION-FIN.
002180     EXIT.
002190
002200 END PROGRAM RATELKUP.
