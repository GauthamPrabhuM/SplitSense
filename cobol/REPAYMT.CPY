000010*----------------------------------------------------------------*
000020*    REPAYMT.CPY                                                 *
000030*    REPAYMENT RECORD (REPAYMTS FILE) -- WHO OWES WHOM HOW MUCH  *
000040*    FOR A GIVEN EXPENSE, OR WHO PAID WHOM ON A SETTLEMENT.      *
000050*    CHILD OF WS-EXP-RECORD ON WS-RPY-EXPENSE-ID.                *
000060*----------------------------------------------------------------*
000070 01  WS-RPY-RECORD.
000080     05  WS-RPY-EXPENSE-ID                 PIC 9(09).
000090     05  WS-RPY-FROM-USER                  PIC 9(09).
000100     05  WS-RPY-TO-USER                    PIC 9(09).
000110     05  WS-RPY-AMOUNT                     PIC S9(09)V99.
000120     05  WS-RPY-CURRENCY-CODE               PIC X(03).
000130     05  FILLER                            PIC X(09).
