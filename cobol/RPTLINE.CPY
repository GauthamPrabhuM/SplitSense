000010*----------------------------------------------------------------*
000020*    RPTLINE.CPY                                                 *
000030*    PRINT-LINE LAYOUTS FOR THE ONE-PAGE SUMMARY REPORT          *
000040*    (RPTFILE).  EACH GROUP BELOW IS BUILT IN WORKING-STORAGE    *
000050*    AND THEN MOVED TO THE 120-BYTE FD RECORD JUST BEFORE WRITE. *
000060*----------------------------------------------------------------*
000070 01  WS-RPT-WORK-LINES.
000080
000090     05  WS-RPT-SEPARATOR-LINE              PIC X(120)
000100                                              VALUE ALL '-'.
000110
000120     05  WS-RPT-HEADER-1.
000130         10  FILLER                        PIC X(40) VALUE SPACES.
000140         10  FILLER                        PIC X(28)
000150                      VALUE 'SPLITSENSE ANALYTICS REPORT'.
000160         10  FILLER                        PIC X(52) VALUE SPACES.
000170
000180     05  WS-RPT-HEADER-2.
000190         10  FILLER                        PIC X(10) VALUE SPACES.
000200         10  FILLER                        PIC X(09) VALUE 'RUN DATE '.
000210         10  WS-RPT-HDR-RUNDATE             PIC X(10).
000220         10  FILLER                        PIC X(91) VALUE SPACES.
000230
000240     05  WS-RPT-SUMMARY-LINE.
000250         10  WS-RPT-SUM-COUNT               PIC ZZZ,ZZ9.
000260         10  FILLER                        PIC X(24)
000270                      VALUE ' TRANSACTIONS ANALYZED  '.
000280         10  WS-RPT-SUM-EARLIEST            PIC X(10).
000290         10  FILLER                        PIC X(03) VALUE ' - '.
000300         10  WS-RPT-SUM-LATEST               PIC X(10).
000310         10  FILLER                        PIC X(66) VALUE SPACES.
000320
000330     05  WS-RPT-STAT-LINE.
000340         10  WS-RPT-STAT-LABEL               PIC X(20).
000350         10  FILLER                        PIC X(05) VALUE SPACES.
000360         10  WS-RPT-STAT-AMOUNT              PIC ZZ,ZZZ,ZZ9.99-.
000370         10  FILLER                        PIC X(81) VALUE SPACES.
000380
000390     05  WS-RPT-SECTION-HEADER.
000400         10  WS-RPT-SECTION-TITLE            PIC X(30).
000410         10  FILLER                        PIC X(90) VALUE SPACES.
000420
000430     05  WS-RPT-TREND-LINE.
000440         10  FILLER                        PIC X(04) VALUE SPACES.
000450         10  WS-RPT-TRD-MONTH                PIC X(07).
000460         10  FILLER                        PIC X(05) VALUE SPACES.
000470         10  WS-RPT-TRD-AMOUNT               PIC ZZ,ZZZ,ZZ9.99-.
000480         10  FILLER                        PIC X(90) VALUE SPACES.
000490
000500     05  WS-RPT-CATEGORY-LINE.
000510         10  FILLER                        PIC X(04) VALUE SPACES.
000520         10  WS-RPT-CAT-NAME                 PIC X(20).
000530         10  FILLER                        PIC X(03) VALUE SPACES.
000540         10  WS-RPT-CAT-AMOUNT               PIC ZZ,ZZZ,ZZ9.99-.
000550         10  FILLER                        PIC X(03) VALUE SPACES.
000560         10  WS-RPT-CAT-PERCENT              PIC ZZ9.99.
000570         10  FILLER                        PIC X(01) VALUE '%'.
000580         10  FILLER                        PIC X(69) VALUE SPACES.
000590
000600     05  WS-RPT-BALANCE-LINE.
000610         10  FILLER                        PIC X(04) VALUE SPACES.
000620         10  WS-RPT-BAL-SIGN                 PIC X(01).
000630         10  FILLER                        PIC X(01) VALUE SPACE.
000640         10  WS-RPT-BAL-NAME                 PIC X(31).
000650         10  FILLER                        PIC X(03) VALUE SPACES.
000660         10  WS-RPT-BAL-AMOUNT               PIC ZZ,ZZZ,ZZ9.99-.
000670         10  FILLER                        PIC X(66) VALUE SPACES.
000680
000690     05  WS-RPT-GROUP-LINE.
000700         10  FILLER                        PIC X(04) VALUE SPACES.
000710         10  WS-RPT-GRP-NAME                 PIC X(30).
000720         10  FILLER                        PIC X(02) VALUE SPACES.
000730         10  WS-RPT-GRP-EXP-COUNT            PIC ZZ,ZZ9.
000740         10  FILLER                        PIC X(10)
000750                      VALUE ' EXPENSES '.
000760         10  WS-RPT-GRP-TOTAL                PIC ZZ,ZZZ,ZZ9.99-.
000770         10  FILLER                        PIC X(54) VALUE SPACES.
000780
000790     05  WS-RPT-FOOTER-LINE.
000800         10  FILLER                        PIC X(40) VALUE SPACES.
000810         10  FILLER                        PIC X(18)
000820                      VALUE 'END OF REPORT -  '.
000830         10  WS-RPT-FTR-DATE                 PIC X(10).
000840         10  FILLER                        PIC X(52) VALUE SPACES.
