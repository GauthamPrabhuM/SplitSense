000010******************************************************************
000020* PROGRAM:    SSEXPAN
000030* AUTHOR:     R. HALVORSEN
000040* INSTALLATION: MIDLAND MEMBER SERVICES - DATA PROCESSING DIV.
000050* DATE-WRITTEN: 03/12/1986
000060* DATE-COMPILED:
000070* SECURITY:   UNCLASSIFIED - INTERNAL BATCH PRODUCTION
000080*-----------------------------------------------------------------
000090* CHANGE LOG
000100*-----------------------------------------------------------------
000110* 03/12/86 RAH  0000  ORIGINAL - EXPENSE-POOL MONTH-END DRIVER.
000120*                     READS CONSUMOS-STYLE TRANSACTION FILE, BUILDS
000130*                     ONE SUMMARY LINE PER CARD/ACCOUNT.
000140* 09/22/88 RAH  0114  REWORKED FOR THE EXPENSE-POOL PILOT -- THE
000150*                     "ACCOUNT" IS NOW A SHARED-COST GROUP AND THE
000160*                     SUMMARY IS A MEMBER'S SPENDING ANALYSIS, NOT
000170*                     A CREDIT-CARD STATEMENT.
000180* 02/14/91 LKM  0209  ADDED THE NET-BALANCE ("WHO OWES WHOM") PASS
000190*                     OVER THE REPAYMTS FILE, DRIVEN BY MAESTARJ
000200*                     (NOW GRPLKUP) FOR GROUP ROSTER LOOKUPS.
000210* 07/19/93 LKM  0233  CATEGORY AND GROUP BREAKDOWN SECTIONS ADDED
000220*                     TO THE SUMMARY REPORT PER ANALYTICS REQUEST
000230*                     MEMO DP-93-07.
000240* 01/04/99 LKM  0319  EUR ADDED TO THE CURRENCY TABLE (SEE RATELKUP
000250*                     CHANGE LOG); DRIVER NOW RUNS A DOMINANT-
000260*                     CURRENCY DETECTION PASS BEFORE NORMALIZING.
000270* 06/30/98 LKM  0311  Y2K - ALL DATE FIELDS IN THIS PROGRAM ARE
000280*                     FULL 4-DIGIT CCYY (EXPENSE-DATE, AS-OF-DATE).
000290*                     THE RUN-DATE HEADER LINE, WHICH USED THE OLD
000300*                     2-DIGIT ACCEPT FROM DATE, NOW WINDOWS THE
000310*                     CENTURY (00-49 = 20XX, 50-99 = 19XX). SEE
000320*                     1210-FORMAT-FECHA-CORRIDA.
000330* 08/19/02 DWP  0388  ANOMALY DETECTION, SUBSCRIPTION DETECTION,
000340*                     SETTLEMENT EFFICIENCY, CASH-FLOW, BALANCE
000350*                     PREDICTION AND FRICTION RANKING ADDED AS THE
000360*                     "ADVANCED" BLOCK (PARAGRAPHS 10000-14999) PER
000370*                     THE ANALYTICS TEAM'S EXPANDED SCOPE REQUEST.
000380* 04/02/06 DWP  0431  GROUP AND PERSON LOOKUPS NO LONGER HIT VSAM --
000390*                     GRPLKUP LOADS ITS MASTER INTO A TABLE ONCE
000400*                     AND IS SEARCHED FROM HERE FOR EVERY BUCKET.
000410* 11/14/09 DWP  0467  INSIGHTS FILE ADDED -- EVERY ANALYSIS NOW
000420*                     WRITES ITS DETAIL LINES TO A MACHINE-READABLE
000430*                     FILE IN ADDITION TO THE PRINTED SUMMARY, FOR
000440*                     THE NEW WEB DASHBOARD FEED.
000450* 03/02/13 CMP  0502  DISPLAY-CURRENCY PASS ADDED (15500-*) -- WHEN
000460*                     THE POOL'S DOMINANT CURRENCY ISN'T THE BASE
000470*                     CURRENCY, EVERY OUTPUT AMOUNT IS CONVERTED
000480*                     BACK BEFORE THE REPORT AND INSIGHTS ARE
000490*                     WRITTEN, PER HELP DESK TICKET HD-13-0091.
000500*-----------------------------------------------------------------
000510* PURPOSE: MONTH-END (OR ON-DEMAND) ANALYTICS RUN OVER THE EXPENSE-
000520*          POOL SHARED-COST SYSTEM FOR ONE MEMBER (THE "CURRENT
000530*          USER" NAMED ON THE PARMS CARD).  READS THE EXPENSE,
000540*          PARTICIPATION AND REPAYMENT EXTRACTS, NORMALIZES EVERY
000550*          AMOUNT TO THE RUN'S BASE CURRENCY, RUNS THE FIVE DATA-
000560*          INTEGRITY CHECKS, THEN SPENDING, BALANCE, CATEGORY,
000570*          GROUP AND THE SIX ADVANCED ANALYSES, CONVERTS BACK TO
000580*          THE POOL'S OWN CURRENCY FOR DISPLAY, AND WRITES THE
000590*          ONE-PAGE SUMMARY REPORT PLUS THE VALIDATION AND
000600*          INSIGHTS FEEDS.
000610*-----------------------------------------------------------------
000620 IDENTIFICATION DIVISION.
000630 PROGRAM-ID. SSEXPAN.
000640 AUTHOR. R. HALVORSEN.
000650 INSTALLATION. MIDLAND MEMBER SERVICES - DATA PROCESSING DIV.
000660 DATE-WRITTEN. 03/12/1986.
000670 DATE-COMPILED.
000680 SECURITY. UNCLASSIFIED - INTERNAL BATCH PRODUCTION.
000690*-----------------------------------------------------------------
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM
000740     CLASS CURRENCY-LETTERS IS 'A' THRU 'Z'
000750     CLASS NUMERIC-DIGITS IS '0' THRU '9'.
000760
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790
000800     SELECT EXPENSES ASSIGN TO "EXPENSES"
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS FS-EXPENSES.
000830
000840     SELECT EXPUSERS ASSIGN TO "EXPUSERS"
000850         ORGANIZATION IS LINE SEQUENTIAL
000860         FILE STATUS IS FS-EXPUSERS.
000870
000880     SELECT REPAYMTS ASSIGN TO "REPAYMTS"
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS FS-REPAYMTS.
000910
000920     SELECT PARMS ASSIGN TO "PARMS"
000930         ORGANIZATION IS LINE SEQUENTIAL
000940         FILE STATUS IS FS-PARMS.
000950
000960     SELECT RPTFILE ASSIGN TO "RPTFILE"
000970         ORGANIZATION IS LINE SEQUENTIAL
000980         FILE STATUS IS FS-RPTFILE.
000990
001000     SELECT VALFILE ASSIGN TO "VALFILE"
001010         ORGANIZATION IS LINE SEQUENTIAL
001020         FILE STATUS IS FS-VALFILE.
001030
001040     SELECT INSIGHTS ASSIGN TO "INSIGHTS"
001050         ORGANIZATION IS LINE SEQUENTIAL
001060         FILE STATUS IS FS-INSIGHTS.
001070
001080*-----------------------------------------------------------------
001090 DATA DIVISION.
001100
001110 FILE SECTION.
001120
001130 FD  EXPENSES.
001140     COPY EXPENSE.
001150
001160 FD  EXPUSERS.
001170     COPY EXPUSER.
001180
001190 FD  REPAYMTS.
001200     COPY REPAYMT.
001210
001220 FD  PARMS.
001230     COPY PARMS.
001240
001250 FD  RPTFILE.
001260 01  WS-RPT-FD-LINE                        PIC X(120).
001270
001280 FD  VALFILE.
001290     COPY VALOUT.
001300
001310 FD  INSIGHTS.
001320     COPY INSOUT.
001330
001340 01  FS-STATUS.
001350*-----------------------------------------------------------------
001360*    FILE STATUS FOR EVERY FILE THE DRIVER TOUCHES.
001370*-----------------------------------------------------------------
001380     05  FS-EXPENSES                       PIC X(02).
001390         88  FS-EXPENSES-OK                     VALUE '00'.
001400         88  FS-EXPENSES-EOF                    VALUE '10'.
001410         88  FS-EXPENSES-NFD                    VALUE '35'.
001420     05  FS-EXPUSERS                       PIC X(02).
001430         88  FS-EXPUSERS-OK                     VALUE '00'.
001440         88  FS-EXPUSERS-EOF                    VALUE '10'.
001450         88  FS-EXPUSERS-NFD                    VALUE '35'.
001460     05  FS-REPAYMTS                       PIC X(02).
001470         88  FS-REPAYMTS-OK                     VALUE '00'.
001480         88  FS-REPAYMTS-EOF                    VALUE '10'.
001490         88  FS-REPAYMTS-NFD                    VALUE '35'.
001500     05  FS-PARMS                          PIC X(02).
001510         88  FS-PARMS-OK                        VALUE '00'.
001520         88  FS-PARMS-EOF                       VALUE '10'.
001530         88  FS-PARMS-NFD                       VALUE '35'.
001540     05  FS-RPTFILE                         PIC X(02).
001550         88  FS-RPTFILE-OK                      VALUE '00'.
001560     05  FS-VALFILE                         PIC X(02).
001570         88  FS-VALFILE-OK                      VALUE '00'.
001580     05  FS-INSIGHTS                        PIC X(02).
001590         88  FS-INSIGHTS-OK                     VALUE '00'.
001600
001610*-----------------------------------------------------------------
001620 WORKING-STORAGE SECTION.
001630*-----------------------------------------------------------------
001640*    RUN PARAMETERS, READ FROM THE PARMS CARD.
001650*-----------------------------------------------------------------
001660 01  WS-PARM-CURRENT-USER-ID               PIC 9(09).
001670 01  WS-PARM-BASE-CURRENCY                  PIC X(03).
001680 01  WS-PARM-AS-OF-DATE                     PIC 9(08).
001690 01  WS-PARM-ANOMALY-MULT                   PIC 9(02)V9(02)
001700                                                    VALUE 3.00.
001710 01  WS-PARM-MONTHS-PREDICT                 PIC 9(02) VALUE 1.
001720
001730*-----------------------------------------------------------------
001740*    RUN DATE, PRINTED ON THE REPORT HEADER AND FOOTER.  WINDOWED
001750*    PER THE 06/30/98 Y2K ENTRY ABOVE.
001760*-----------------------------------------------------------------
001770 01  WS-TODAY-6                             PIC 9(06).
001780 01  WS-TODAY-6-R REDEFINES WS-TODAY-6.
001790     05  WS-TODAY-YY                        PIC 9(02).
001800     05  WS-TODAY-MM                         PIC 9(02).
001810     05  WS-TODAY-DD                         PIC 9(02).
001820 01  WS-TODAY-CCYY                          PIC 9(04).
001830 01  WS-TODAY-DISPLAY.
001840     05  WS-TODAY-DISP-MM                    PIC 9(02).
001850     05  FILLER                             PIC X(01) VALUE '/'.
001860     05  WS-TODAY-DISP-DD                    PIC 9(02).
001870     05  FILLER                             PIC X(01) VALUE '/'.
001880     05  WS-TODAY-DISP-CCYY                  PIC 9(04).
001890
001900*-----------------------------------------------------------------
001910*    TABLE-LOAD SWITCHES AND COUNTERS.  ALL COUNTERS AND
001920*    SUBSCRIPTS IN THIS PROGRAM ARE BINARY (COMP).
001930*-----------------------------------------------------------------
001940 01  WS-EXP-COUNT                           PIC 9(05) COMP
001950                                                    VALUE ZERO.
001960 01  WS-EXP-MAX                             PIC 9(05) COMP
001970                                                    VALUE 5000.
001980 01  WS-EXU-COUNT                           PIC 9(05) COMP
001990                                                    VALUE ZERO.
002000 01  WS-EXU-MAX                             PIC 9(05) COMP
002010                                                    VALUE 20000.
002020 01  WS-RPY-COUNT                           PIC 9(05) COMP
002030                                                    VALUE ZERO.
002040 01  WS-RPY-MAX                             PIC 9(05) COMP
002050                                                    VALUE 20000.
002060
002070*-----------------------------------------------------------------
002080*    THE EXPENSE TABLE -- ONE ENTRY PER EXPENSES RECORD, LOADED
002090*    IN EXPENSE-ID ORDER (THE FILE'S NATURAL SORT) SO IT CAN BE
002100*    SEARCHED ALL FROM EVERY CHILD RECORD WITHOUT RE-READING THE
002110*    FILE.  THIS REPLACES RANDOM VSAM ACCESS PER THE ANALYTICS
002120*    DESIGN -- SEE THE CHANGE LOG.
002130*-----------------------------------------------------------------
002140 01  WS-EXP-TABLE.
002150     05  WS-EXT-ENTRY OCCURS 1 TO 5000 TIMES
002160             DEPENDING ON WS-EXP-COUNT
002170             ASCENDING KEY IS WS-EXT-ID
002180             INDEXED BY WS-EXT-IDX.
002190         10  WS-EXT-ID                      PIC 9(09).
002200         10  WS-EXT-GROUP-ID                PIC 9(09).
002210         10  WS-EXT-DESCRIPTION              PIC X(40).
002220         10  WS-EXT-PAYMENT-FLAG             PIC X(01).
002230             88  WS-EXT-IS-SETTLEMENT            VALUE 'Y'.
002240         10  WS-EXT-DELETED-FLAG             PIC X(01).
002250             88  WS-EXT-IS-DELETED               VALUE 'Y'.
002260         10  WS-EXT-COST                     PIC S9(09)V99.
002270         10  WS-EXT-CURRENCY-CODE             PIC X(03).
002280         10  WS-EXT-DATE                     PIC 9(08).
002290         10  WS-EXT-DATE-R REDEFINES WS-EXT-DATE.
002300             15  WS-EXT-DATE-CCYY             PIC 9(04).
002310             15  WS-EXT-DATE-MM               PIC 9(02).
002320             15  WS-EXT-DATE-DD               PIC 9(02).
002330         10  WS-EXT-CATEGORY                 PIC X(20).
002340         10  WS-EXT-CREATED-BY-ID             PIC 9(09).
002350
002360*-----------------------------------------------------------------
002370*    THE PARTICIPATION TABLE (EXPUSERS) -- CHILDREN OF THE
002380*    EXPENSE TABLE ON WS-EXUT-EXPENSE-ID, SAME FILE ORDER.
002390*-----------------------------------------------------------------
002400 01  WS-EXU-TABLE.
002410     05  WS-EXUT-ENTRY OCCURS 1 TO 20000 TIMES
002420             DEPENDING ON WS-EXU-COUNT
002430             INDEXED BY WS-EXUT-IDX.
002440         10  WS-EXUT-EXPENSE-ID               PIC 9(09).
002450         10  WS-EXUT-USER-ID                  PIC 9(09).
002460         10  WS-EXUT-FIRST-NAME               PIC X(15).
002470         10  WS-EXUT-LAST-NAME                PIC X(15).
002480         10  WS-EXUT-PAID-SHARE               PIC S9(09)V99.
002490         10  WS-EXUT-OWED-SHARE               PIC S9(09)V99.
002500
002510*-----------------------------------------------------------------
002520*    THE REPAYMENT TABLE (REPAYMTS) -- CHILDREN OF THE EXPENSE
002530*    TABLE ON WS-RPYT-EXPENSE-ID, SAME FILE ORDER.
002540*-----------------------------------------------------------------
002550 01  WS-RPY-TABLE.
002560     05  WS-RPYT-ENTRY OCCURS 1 TO 20000 TIMES
002570             DEPENDING ON WS-RPY-COUNT
002580             INDEXED BY WS-RPYT-IDX.
002590         10  WS-RPYT-EXPENSE-ID               PIC 9(09).
002600         10  WS-RPYT-FROM-USER                PIC 9(09).
002610         10  WS-RPYT-TO-USER                  PIC 9(09).
002620         10  WS-RPYT-AMOUNT                   PIC S9(09)V99.
002630         10  WS-RPYT-CURRENCY-CODE             PIC X(03).
002640
002650*-----------------------------------------------------------------
002660*    DOMINANT-CURRENCY DETECTION (STEP 2 OF THE DRIVER).
002670*-----------------------------------------------------------------
002680 01  WS-CURTAL-COUNT                        PIC 9(02) COMP
002690                                                    VALUE ZERO.
002700 01  WS-CURTAL-TABLE.
002710     05  WS-CURTAL-ENTRY OCCURS 1 TO 10 TIMES
002720             DEPENDING ON WS-CURTAL-COUNT
002730             INDEXED BY WS-CURTAL-IDX.
002740         10  WS-CURTAL-CODE                  PIC X(03).
002750         10  WS-CURTAL-TALLY                 PIC 9(07) COMP.
002760 01  WS-ORIG-CURRENCY                       PIC X(03).
002770 01  WS-ORIG-CURRENCY-HIGH                   PIC 9(07) COMP
002780                                                    VALUE ZERO.
002790
002800*-----------------------------------------------------------------
002810*    RATELKUP AND GRPLKUP LINKAGE WORK AREAS.
002820*-----------------------------------------------------------------
002830 01  WS-RATE-REQUEST.
002840     05  WS-RATE-REQ-SOURCE                  PIC X(03).
002850     05  WS-RATE-REQ-BASE                    PIC X(03).
002860     05  WS-RATE-REQ-AMOUNT-IN                PIC S9(09)V99.
002870 01  WS-RATE-RESPONSE.
002880     05  WS-RATE-RSP-AMOUNT-OUT               PIC S9(09)V99.
002890     05  WS-RATE-RSP-FACTOR                   PIC S9(03)V9(06).
002900     05  WS-RATE-RSP-KNOWN-FLAG                PIC X(01).
002910         88  WS-RATE-RSP-KNOWN                     VALUE 'Y'.
002920 01  WS-RATE-DISPLAY-FACTOR                  PIC S9(03)V9(06)
002930                                                    VALUE 1.
002940
002950 01  WS-GRP-REQUEST.
002960     05  WS-GRP-REQ-LOOKUP-ID                PIC 9(09).
002970 01  WS-GRP-RESPONSE.
002980     05  WS-GRP-RSP-NAME                     PIC X(30).
002990     05  WS-GRP-RSP-TYPE                     PIC X(10).
003000     05  WS-GRP-RSP-MEMBERS                  PIC 9(04).
003010     05  WS-GRP-RSP-FOUND-FLAG                PIC X(01).
003020         88  WS-GRP-RSP-FOUND                      VALUE 'Y'.
003030
003040*-----------------------------------------------------------------
003050*    VERIFIER WORK AREAS.
003060*-----------------------------------------------------------------
003070 01  WS-VAL-ERROR-COUNT                     PIC 9(05) COMP
003080                                                    VALUE ZERO.
003090 01  WS-VAL-WARNING-COUNT                    PIC 9(05) COMP
003100                                                    VALUE ZERO.
003110 01  WS-VAL-OVERALL-VALID                    PIC X(01)
003120                                                    VALUE 'Y'.
003130     88  WS-VAL-RUN-IS-VALID                     VALUE 'Y'.
003140
003150 01  WS-VAL-ERR-DISP                         PIC ZZZZ9.
003160 01  WS-VAL-WARN-DISP                        PIC ZZZZ9.
003170 01  WS-VAL-DIFF-DISP                        PIC -9(7).99.
003180 01  WS-VAL-KEY-DISP                         PIC 9(09).
003190
003200 01  WS-VFY-PAID-SUM                         PIC S9(09)V99.
003210 01  WS-VFY-OWED-SUM                         PIC S9(09)V99.
003220 01  WS-VFY-DIFF                             PIC S9(09)V99.
003230 01  WS-VFY-SETTLE-SUM                       PIC S9(09)V99.
003240 01  WS-VFY-NET-FROM-EXP                     PIC S9(09)V99.
003250 01  WS-VFY-NET-SETTLE-ADJ                   PIC S9(09)V99.
003260 01  WS-VFY-NET-TOTAL                        PIC S9(09)V99.
003270
003280 01  WS-GCUR-COUNT                          PIC 9(03) COMP
003290                                                    VALUE ZERO.
003300 01  WS-GCUR-TABLE.
003310     05  WS-GCUR-ENTRY OCCURS 1 TO 500 TIMES
003320             DEPENDING ON WS-GCUR-COUNT
003330             INDEXED BY WS-GCUR-IDX.
003340         10  WS-GCUR-GROUP-ID                PIC 9(09).
003350         10  WS-GCUR-CODE-COUNT               PIC 9(02) COMP.
003360         10  WS-GCUR-CODE-LIST OCCURS 6 TIMES PIC X(03).
003370
003380*-----------------------------------------------------------------
003390*    SPENDING RESULTS (ANALYTICS/SPENDING).
003400*-----------------------------------------------------------------
003410 01  WS-SPD-TOTAL                           PIC S9(09)V99
003420                                                    VALUE ZERO.
003430 01  WS-SPD-MONTH-COUNT                      PIC 9(03) COMP
003440                                                    VALUE ZERO.
003450 01  WS-SPD-MONTH-TABLE.
003460     05  WS-SPDM-ENTRY OCCURS 1 TO 120 TIMES
003470             DEPENDING ON WS-SPD-MONTH-COUNT
003480             INDEXED BY WS-SPDM-IDX.
003490         10  WS-SPDM-KEY                     PIC 9(06).
003500         10  WS-SPDM-AMOUNT                   PIC S9(09)V99.
003510 01  WS-SPD-QTR-COUNT                        PIC 9(03) COMP
003520                                                    VALUE ZERO.
003530 01  WS-SPD-QTR-TABLE.
003540     05  WS-SPDQ-ENTRY OCCURS 1 TO 40 TIMES
003550             DEPENDING ON WS-SPD-QTR-COUNT
003560             INDEXED BY WS-SPDQ-IDX.
003570         10  WS-SPDQ-KEY                     PIC X(07).
003580         10  WS-SPDQ-AMOUNT                   PIC S9(09)V99.
003590 01  WS-SPD-YEAR-COUNT                       PIC 9(02) COMP
003600                                                    VALUE ZERO.
003610 01  WS-SPD-YEAR-TABLE.
003620     05  WS-SPDY-ENTRY OCCURS 1 TO 20 TIMES
003630             DEPENDING ON WS-SPD-YEAR-COUNT
003640             INDEXED BY WS-SPDY-IDX.
003650         10  WS-SPDY-KEY                     PIC 9(04).
003660         10  WS-SPDY-AMOUNT                   PIC S9(09)V99.
003670
003680*-----------------------------------------------------------------
003690*    BALANCE RESULTS (ANALYTICS/BALANCES).
003700*-----------------------------------------------------------------
003710 01  WS-BAL-NET                             PIC S9(09)V99
003720                                                    VALUE ZERO.
003730 01  WS-BAL-OWED-TO-USER                    PIC S9(09)V99
003740                                                    VALUE ZERO.
003750 01  WS-BAL-USER-OWES                        PIC S9(09)V99
003760                                                    VALUE ZERO.
003770 01  WS-BAL-PERSON-COUNT                     PIC 9(03) COMP
003780                                                    VALUE ZERO.
003790 01  WS-BAL-PERSON-TABLE.
003800     05  WS-BALP-ENTRY OCCURS 1 TO 500 TIMES
003810             DEPENDING ON WS-BAL-PERSON-COUNT
003820             INDEXED BY WS-BALP-IDX.
003830         10  WS-BALP-USER-ID                 PIC 9(09).
003840         10  WS-BALP-NAME                     PIC X(31).
003850         10  WS-BALP-NET                      PIC S9(09)V99.
003860 01  WS-BAL-RUNNING                          PIC S9(09)V99
003870                                                    VALUE ZERO.
003880 01  WS-BAL-MONTH-COUNT                      PIC 9(03) COMP
003890                                                    VALUE ZERO.
003900 01  WS-BAL-MONTH-TABLE.
003910     05  WS-BALM-ENTRY OCCURS 1 TO 120 TIMES
003920             DEPENDING ON WS-BAL-MONTH-COUNT
003930             INDEXED BY WS-BALM-IDX.
003940         10  WS-BALM-KEY                     PIC 9(06).
003950         10  WS-BALM-DELTA                    PIC S9(09)V99.
003960         10  WS-BALM-CUML                     PIC S9(09)V99.
003970 01  WS-BALM-SWAP-ENTRY.
003980     05  WS-BALMSW-KEY                       PIC 9(06).
003990     05  WS-BALMSW-DELTA                      PIC S9(09)V99.
004000     05  WS-BALMSW-CUML                       PIC S9(09)V99.
004010
004020*-----------------------------------------------------------------
004030*    CATEGORY RESULTS (ANALYTICS/CATEGORIES).
004040*-----------------------------------------------------------------
004050 01  WS-CAT-TOTAL                           PIC S9(09)V99
004060                                                    VALUE ZERO.
004070 01  WS-CAT-COUNT                            PIC 9(03) COMP
004080                                                    VALUE ZERO.
004090 01  WS-CAT-TABLE.
004100     05  WS-CATT-ENTRY OCCURS 1 TO 200 TIMES
004110             DEPENDING ON WS-CAT-COUNT
004120             INDEXED BY WS-CATT-IDX.
004130         10  WS-CATT-NAME                     PIC X(20).
004140         10  WS-CATT-AMOUNT                    PIC S9(09)V99.
004150         10  WS-CATT-PERCENT                   PIC 9(03)V99.
004160 01  WS-CATT-WORK-ENTRY.
004170     05  WS-CATT-WORK-NAME                    PIC X(20).
004180     05  WS-CATT-WORK-AMOUNT                   PIC S9(09)V99.
004190     05  WS-CATT-WORK-PERCENT                  PIC 9(03)V99.
004200
004210*-----------------------------------------------------------------
004220*    GROUP RESULTS (ANALYTICS/GROUPS).
004230*-----------------------------------------------------------------
004240 01  WS-GRA-COUNT                            PIC 9(03) COMP
004250                                                    VALUE ZERO.
004260 01  WS-GRA-TABLE.
004270     05  WS-GRA-ENTRY OCCURS 1 TO 500 TIMES
004280             DEPENDING ON WS-GRA-COUNT
004290             INDEXED BY WS-GRA-IDX.
004300         10  WS-GRA-ID                        PIC 9(09).
004310         10  WS-GRA-NAME                       PIC X(30).
004320         10  WS-GRA-TOTAL                      PIC S9(09)V99.
004330         10  WS-GRA-MEMBERS                    PIC 9(04).
004340         10  WS-GRA-EXP-COUNT                  PIC 9(05).
004350 01  WS-GRA-WORK-ENTRY.
004360     05  WS-GRA-WORK-ID                        PIC 9(09).
004370     05  WS-GRA-WORK-NAME                      PIC X(30).
004380     05  WS-GRA-WORK-TOTAL                     PIC S9(09)V99.
004390     05  WS-GRA-WORK-MEMBERS                   PIC 9(04).
004400     05  WS-GRA-WORK-EXP-COUNT                 PIC 9(05).
004410
004420*-----------------------------------------------------------------
004430*    DISTINCT GROUPS SEEN, FOR THE DATA SUMMARY GROUP COUNT.
004440*-----------------------------------------------------------------
004450 01  WS-SEEN-GRP-COUNT                       PIC 9(05) COMP
004460                                                    VALUE ZERO.
004470 01  WS-SEEN-GRP-TABLE.
004480     05  WS-SEEN-GRP-ID PIC 9(09) OCCURS 1 TO 500 TIMES
004490             DEPENDING ON WS-SEEN-GRP-COUNT
004500             INDEXED BY WS-SEEN-GRP-IDX.
004510
004520*-----------------------------------------------------------------
004530*    ANOMALY DETECTION WORK AREAS (ADVANCED).
004540*-----------------------------------------------------------------
004550 01  WS-ANM-N                                PIC 9(05) COMP
004560                                                    VALUE ZERO.
004570 01  WS-ANM-SUM                              PIC S9(11)V99
004580                                                    VALUE ZERO.
004590 01  WS-ANM-SUMSQ                            PIC S9(15)V99
004600                                                    VALUE ZERO.
004610 01  WS-ANM-MEAN                             PIC S9(09)V99
004620                                                    VALUE ZERO.
004630 01  WS-ANM-VARIANCE                         PIC S9(15)V99
004640                                                    VALUE ZERO.
004650 01  WS-ANM-STDEV                            PIC S9(09)V99
004660                                                    VALUE ZERO.
004670 01  WS-ANM-THRESHOLD                        PIC S9(09)V99
004680                                                    VALUE ZERO.
004690 01  WS-ANM-COUNT                            PIC 9(03) COMP
004700                                                    VALUE ZERO.
004710 01  WS-SQR-X                                PIC S9(15)V99
004720                                                    VALUE ZERO.
004730 01  WS-SQR-R                                PIC S9(09)V9(06)
004740                                                    VALUE ZERO.
004750 01  WS-SQR-PREV                             PIC S9(09)V9(06)
004760                                                    VALUE ZERO.
004770 77  WS-SQR-IDX                              PIC 9(02) COMP
004780                                                    VALUE ZERO.
004790
004800 01  WS-ANM-TABLE.
004810     05  WS-ANM-ENTRY OCCURS 1 TO 50 TIMES
004820             DEPENDING ON WS-ANM-COUNT
004830             INDEXED BY WS-ANM-IDX.
004840         10  WS-ANM-DATE                     PIC 9(08).
004850         10  WS-ANM-AMOUNT                     PIC S9(09)V99.
004860         10  WS-ANM-DESC                       PIC X(40).
004870         10  WS-ANM-THRESH-OUT                 PIC S9(09)V99.
004880
004890*-----------------------------------------------------------------
004900*    SUBSCRIPTION DETECTION WORK AREAS (ADVANCED).
004910*-----------------------------------------------------------------
004920 01  WS-SUB-COUNT                            PIC 9(03) COMP
004930                                                    VALUE ZERO.
004940 01  WS-SUB-TABLE.
004950     05  WS-SUB-ENTRY OCCURS 1 TO 200 TIMES
004960             DEPENDING ON WS-SUB-COUNT
004970             INDEXED BY WS-SUB-IDX.
004980         10  WS-SUB-PATTERN                    PIC X(30).
004990         10  WS-SUB-CATEGORY                   PIC X(20).
005000         10  WS-SUB-CURRENCY                   PIC X(03).
005010         10  WS-SUB-OCCURS                     PIC 9(04) COMP.
005020         10  WS-SUB-TOTAL                      PIC S9(09)V99.
005030         10  WS-SUB-AVG                        PIC S9(09)V99.
005040         10  WS-SUB-FREQ                       PIC 9(04)V9.
005050         10  WS-SUB-LAST-DATE                  PIC 9(08).
005060         10  WS-SUB-FIRST-DATE                  PIC 9(08).
005070         10  WS-SUB-DATE-TABLE.
005080             15  WS-SUBD-ENTRY OCCURS 60 TIMES
005090                     INDEXED BY WS-SUBD-IDX.
005100                 20  WS-SUBD-DATE               PIC 9(08).
005110                 20  WS-SUBD-AMOUNT             PIC S9(09)V99.
005120 01  WS-SUB-MONTHLY-TOTAL                    PIC S9(09)V99
005130                                                    VALUE ZERO.
005140 01  WS-SUB-WORK-PATTERN                     PIC X(30).
005150 01  WS-SUB-DESC-WORK                        PIC X(40).
005160 01  WS-SUB-WORD1                            PIC X(20).
005170 01  WS-SUB-WORD2                            PIC X(20).
005180 01  WS-SUB-WORD3                            PIC X(20).
005190 77  WS-SUB-TARGET-IDX                       PIC 9(03) COMP
005200                                                    VALUE ZERO.
005210 01  WS-SUB-SWAP-ENTRY.
005220     05  WS-SUBSW-PATTERN                    PIC X(30).
005230     05  WS-SUBSW-CATEGORY                   PIC X(20).
005240     05  WS-SUBSW-CURRENCY                   PIC X(03).
005250     05  WS-SUBSW-OCCURS                     PIC 9(04) COMP.
005260     05  WS-SUBSW-TOTAL                      PIC S9(09)V99.
005270     05  WS-SUBSW-AVG                        PIC S9(09)V99.
005280     05  WS-SUBSW-FREQ                       PIC 9(04)V9.
005290     05  WS-SUBSW-LAST-DATE                  PIC 9(08).
005300     05  WS-SUBSW-FIRST-DATE                  PIC 9(08).
005310     05  WS-SUBSW-DATE-TABLE.
005320         10  WS-SUBSWD-ENTRY OCCURS 60 TIMES.
005330             15  WS-SUBSWD-DATE               PIC 9(08).
005340             15  WS-SUBSWD-AMOUNT             PIC S9(09)V99.
005350 01  WS-SUBD-SWAP-DATE                       PIC 9(08).
005360 01  WS-SUBD-SWAP-AMOUNT                     PIC S9(09)V99.
005370 01  WS-SUB-GAP-SUM                          PIC 9(07) COMP.
005380 01  WS-SUB-GAP-COUNT                        PIC 9(03) COMP.
005390
005400*-----------------------------------------------------------------
005410*    SETTLEMENT EFFICIENCY WORK AREAS (ADVANCED).
005420*-----------------------------------------------------------------
005430 01  WS-SETEFF-COUNT                         PIC 9(05) COMP
005440                                                    VALUE ZERO.
005450 01  WS-SETEFF-AGE-TABLE.
005460     05  WS-SETEFF-AGE-ENTRY PIC 9(05) OCCURS 1 TO 2000 TIMES
005470             DEPENDING ON WS-SETEFF-COUNT
005480             INDEXED BY WS-SETEFF-IDX.
005490 01  WS-SETEFF-AGE-SUM                       PIC 9(09) COMP
005500                                                    VALUE ZERO.
005510 01  WS-SETEFF-AVG-AGE                       PIC 9(05)V9
005520                                                    VALUE ZERO.
005530 01  WS-SETEFF-MEDIAN-AGE                    PIC 9(05)V9
005540                                                    VALUE ZERO.
005550 01  WS-SETEFF-UNPAID-COUNT                  PIC 9(05) COMP
005560                                                    VALUE ZERO.
005570 01  WS-SETEFF-UNPAID-TOTAL                  PIC S9(09)V99
005580                                                    VALUE ZERO.
005590 01  WS-SETEFF-SWAP                          PIC 9(05).
005600
005610*-----------------------------------------------------------------
005620*    CASH-FLOW WORK AREAS (ADVANCED).
005630*-----------------------------------------------------------------
005640 01  WS-CF-TOTAL-PAID                        PIC S9(09)V99
005650                                                    VALUE ZERO.
005660 01  WS-CF-TOTAL-RECEIVED                    PIC S9(09)V99
005670                                                    VALUE ZERO.
005680 01  WS-CF-NET                               PIC S9(09)V99
005690                                                    VALUE ZERO.
005700 01  WS-CF-COUNTED-COUNT                     PIC 9(05) COMP
005710                                                    VALUE ZERO.
005720 01  WS-CF-FRONT-PAY-COUNT                   PIC 9(05) COMP
005730                                                    VALUE ZERO.
005740 01  WS-CF-FRONT-PAY-PCT                     PIC 9(03)V9
005750                                                    VALUE ZERO.
005760 01  WS-CF-DIRECTION                         PIC X(12).
005770
005780*-----------------------------------------------------------------
005790*    BALANCE PREDICTION WORK AREAS (ADVANCED).
005800*-----------------------------------------------------------------
005810 01  WS-PRED-MONTH-COUNT                     PIC 9(03) COMP
005820                                                    VALUE ZERO.
005830 01  WS-PRED-MONTH-TABLE.
005840     05  WS-PREDM-ENTRY OCCURS 1 TO 120 TIMES
005850             DEPENDING ON WS-PRED-MONTH-COUNT
005860             INDEXED BY WS-PREDM-IDX.
005870         10  WS-PREDM-KEY                     PIC 9(06).
005880         10  WS-PREDM-CHANGE                   PIC S9(09)V99.
005890 01  WS-PREDM-SWAP-ENTRY.
005900     05  WS-PREDMSW-KEY                       PIC 9(06).
005910     05  WS-PREDMSW-CHANGE                    PIC S9(09)V99.
005920 01  WS-PRED-BALANCE                         PIC S9(09)V99
005930                                                    VALUE ZERO.
005940 01  WS-PRED-AVG-CHANGE                      PIC S9(09)V99
005950                                                    VALUE ZERO.
005960 01  WS-PRED-SUM-CHANGE                      PIC S9(09)V99
005970                                                    VALUE ZERO.
005980 01  WS-PRED-TREND-DIFF                       PIC S9(09)V99
005990                                                    VALUE ZERO.
006000 01  WS-PRED-CONFIDENCE                      PIC X(06)
006010                                                    VALUE 'LOW   '.
006020 01  WS-PRED-MONTHS                          PIC 9(03)
006030                                                    VALUE ZERO.
006040 01  WS-PRED-TREND                           PIC X(10)
006050                                                    VALUE 'STABLE    '.
006060
006070*-----------------------------------------------------------------
006080*    FRICTION RANKING WORK AREAS (ADVANCED).
006090*-----------------------------------------------------------------
006100 01  WS-FRICT-PERS-COUNT                     PIC 9(03) COMP
006110                                                    VALUE ZERO.
006120 01  WS-FRICT-PERS-TABLE.
006130     05  WS-FRP-ENTRY OCCURS 1 TO 500 TIMES
006140             DEPENDING ON WS-FRICT-PERS-COUNT
006150             INDEXED BY WS-FRP-IDX.
006160         10  WS-FRP-USER-ID                   PIC 9(09).
006170         10  WS-FRP-UNPAID                     PIC S9(09)V99.
006180         10  WS-FRP-AGE-SUM                    PIC 9(07) COMP.
006190         10  WS-FRP-AGE-COUNT                  PIC 9(05) COMP.
006200         10  WS-FRP-AVG-AGE                    PIC 9(05)V9.
006210         10  WS-FRP-SCORE                      PIC S9(11)V99.
006220 01  WS-FRP-WORK-ENTRY.
006230     05  WS-FRP-WORK-USER-ID                   PIC 9(09).
006240     05  WS-FRP-WORK-UNPAID                    PIC S9(09)V99.
006250     05  WS-FRP-WORK-AGE-SUM                   PIC 9(07) COMP.
006260     05  WS-FRP-WORK-AGE-COUNT                 PIC 9(05) COMP.
006270     05  WS-FRP-WORK-AVG-AGE                   PIC 9(05)V9.
006280     05  WS-FRP-WORK-SCORE                     PIC S9(11)V99.
006290
006300 01  WS-FRICT-GRP-COUNT                      PIC 9(03) COMP
006310                                                    VALUE ZERO.
006320 01  WS-FRICT-GRP-TABLE.
006330     05  WS-FRG-ENTRY OCCURS 1 TO 500 TIMES
006340             DEPENDING ON WS-FRICT-GRP-COUNT
006350             INDEXED BY WS-FRG-IDX.
006360         10  WS-FRG-GROUP-ID                   PIC 9(09).
006370         10  WS-FRG-NAME                       PIC X(30).
006380         10  WS-FRG-UNPAID                     PIC S9(09)V99.
006390         10  WS-FRG-EXP-COUNT                  PIC 9(05).
006400         10  WS-FRG-SCORE                      PIC S9(11)V99.
006410 77  WS-FRP-TARGET-IDX                       PIC 9(03) COMP
006420                                                    VALUE ZERO.
006430 77  WS-FRG-TARGET-IDX                       PIC 9(03) COMP
006440                                                    VALUE ZERO.
006450 01  WS-WORK-FRICT-AGE                       PIC S9(07) COMP
006460                                                    VALUE ZERO.
006470 01  WS-FRG-WORK-ENTRY.
006480     05  WS-FRG-WORK-GROUP-ID                  PIC 9(09).
006490     05  WS-FRG-WORK-NAME                      PIC X(30).
006500     05  WS-FRG-WORK-UNPAID                    PIC S9(09)V99.
006510     05  WS-FRG-WORK-EXP-COUNT                 PIC 9(05).
006520     05  WS-FRG-WORK-SCORE                     PIC S9(11)V99.
006530
006540*-----------------------------------------------------------------
006550*    DATA SUMMARY (DRIVER STEP 6).
006560*-----------------------------------------------------------------
006570 01  WS-SUM-EXPENSE-COUNT                    PIC 9(07) COMP
006580                                                    VALUE ZERO.
006590 01  WS-SUM-GROUP-COUNT                      PIC 9(05) COMP
006600                                                    VALUE ZERO.
006610 01  WS-SUM-EARLIEST-DATE                    PIC 9(08)
006620                                                    VALUE 99999999.
006630 01  WS-SUM-LATEST-DATE                      PIC 9(08)
006640                                                    VALUE ZERO.
006650
006660*-----------------------------------------------------------------
006670*    DISPLAY-CURRENCY CONVERSION (DRIVER STEP 7).
006680*-----------------------------------------------------------------
006690 01  WS-DISP-FACTOR                          PIC S9(03)V9(06)
006700                                                    VALUE 1.000000.
006710 01  WS-DISP-FACTOR-KNOWN-SW                 PIC X(01)
006720                                                    VALUE 'N'.
006730     88  WS-DISP-FACTOR-KNOWN                     VALUE 'Y'.
006740 01  WS-DISP-NEEDED-SW                       PIC X(01)
006750                                                    VALUE 'N'.
006760     88  WS-DISP-CONVERSION-NEEDED                VALUE 'Y'.
006770
006780*-----------------------------------------------------------------
006790*    GENERAL WORK FIELDS -- SUBSCRIPTS, SWITCHES, DATE ARITHMETIC.
006800*-----------------------------------------------------------------
006810 01  WS-SUB-1                                PIC 9(05) COMP
006820                                                    VALUE ZERO.
006830 01  WS-SUB-2                                PIC 9(05) COMP
006840                                                    VALUE ZERO.
006850 01  WS-SUB-3                                PIC 9(05) COMP
006860                                                    VALUE ZERO.
006870 01  WS-FOUND-SW                             PIC X(01) VALUE 'N'.
006880     88  WS-FOUND                                 VALUE 'Y'.
006890 01  WS-SORTED-SW                            PIC X(01) VALUE 'N'.
006900     88  WS-TABLE-SORTED                          VALUE 'Y'.
006910
006920 01  WS-WORK-MONTH-KEY                       PIC 9(06).
006930 01  WS-WORK-YEAR                            PIC 9(04).
006940 01  WS-WORK-MONTH                           PIC 9(02).
006950 01  WS-WORK-QTR-NUM                         PIC 9(01).
006960 01  WS-WORK-QTR-KEY.
006970     05  WS-WORK-QTR-YEAR                    PIC 9(04).
006980     05  FILLER                              PIC X(02) VALUE '-Q'.
006990     05  WS-WORK-QTR-DIGIT                    PIC 9(01).
007000
007010 01  WS-WORK-OTHER-USER-ID                   PIC 9(09).
007020 01  WS-WORK-BAL-DELTA                       PIC S9(09)V99.
007030 01  WS-WORK-AGE-DAYS                        PIC S9(07).
007040 01  WS-WORK-CAT-NAME                        PIC X(20).
007050 01  WS-WORK-JUL-1                            PIC 9(07).
007060 01  WS-WORK-JUL-2                            PIC 9(07).
007070
007080 01  WS-WORK-NAME-31.
007090     05  WS-WORK-NAME-FIRST                   PIC X(15).
007100     05  FILLER                              PIC X(01) VALUE SPACE.
007110     05  WS-WORK-NAME-LAST                     PIC X(15).
007120
007130 01  WS-WORK-PATTERN-3.
007140     05  WS-WORK-PAT-WORD-1                   PIC X(10).
007150     05  WS-WORK-PAT-WORD-2                   PIC X(10).
007160     05  WS-WORK-PAT-WORD-3                   PIC X(10).
007170
007180 01  WS-UNKNOWN-GROUP-NAME.
007190     05  FILLER                              PIC X(06)
007200                                                    VALUE 'GROUP '.
007210     05  WS-UNKNOWN-GROUP-NAME-ID              PIC ZZZZZZZZ9.
007220     05  FILLER                              PIC X(15) VALUE SPACES.
007230
007240*-----------------------------------------------------------------
007250*    ABSOLUTE-DAY-NUMBER WORK AREA.  THE SHOP HAS NO CALENDAR
007260*    ROUTINE OF ITS OWN, SO SETTLEMENT-AGE AND FRICTION-AGE BOTH
007270*    REDUCE A CCYYMMDD DATE TO A DAY COUNT FROM A FIXED EPOCH
007280*    AND SUBTRACT -- THE SAME CUMULATIVE-DAYS-PER-MONTH TABLE
007290*    APPROACH USED ON THE OLD CARD-AGE JOBS.  09/30/13 CMP.
007300*-----------------------------------------------------------------
007310 01  WS-JUL-DATE-IN                           PIC 9(08).
007320 01  WS-JUL-DATE-IN-R REDEFINES WS-JUL-DATE-IN.
007330     05  WS-JUL-IN-CCYY                       PIC 9(04).
007340     05  WS-JUL-IN-MM                         PIC 9(02).
007350     05  WS-JUL-IN-DD                         PIC 9(02).
007360 01  WS-JUL-YY                                PIC 9(04).
007370 01  WS-JUL-MM                                PIC 9(02).
007380 01  WS-JUL-DD                                PIC 9(02).
007390 01  WS-JUL-YY-M1                             PIC 9(04).
007400 01  WS-JUL-DIV4                              PIC 9(04) COMP.
007410 01  WS-JUL-DIV100                            PIC 9(04) COMP.
007420 01  WS-JUL-DIV400                            PIC 9(04) COMP.
007430 01  WS-JUL-LEAP-SW                           PIC X(01) VALUE 'N'.
007440     88  WS-JUL-IS-LEAP                           VALUE 'Y'.
007450 01  WS-JUL-LEAP-R4                           PIC 9(04).
007460 01  WS-JUL-LEAP-R100                         PIC 9(04).
007470 01  WS-JUL-LEAP-R400                         PIC 9(04).
007480 01  WS-JUL-LEAP-Q                            PIC 9(04) COMP.
007490 01  WS-JUL-ORDINAL                           PIC 9(07) COMP.
007500 01  WS-JUL-ORDINAL-2                         PIC 9(07) COMP.
007510 01  WS-JUL-CUM-TABLE.
007520     05  FILLER                              PIC 9(03) VALUE 000.
007530     05  FILLER                              PIC 9(03) VALUE 031.
007540     05  FILLER                              PIC 9(03) VALUE 059.
007550     05  FILLER                              PIC 9(03) VALUE 090.
007560     05  FILLER                              PIC 9(03) VALUE 120.
007570     05  FILLER                              PIC 9(03) VALUE 151.
007580     05  FILLER                              PIC 9(03) VALUE 181.
007590     05  FILLER                              PIC 9(03) VALUE 212.
007600     05  FILLER                              PIC 9(03) VALUE 243.
007610     05  FILLER                              PIC 9(03) VALUE 273.
007620     05  FILLER                              PIC 9(03) VALUE 304.
007630     05  FILLER                              PIC 9(03) VALUE 334.
007640 01  WS-JUL-CUM-TABLE-R REDEFINES WS-JUL-CUM-TABLE.
007650     05  WS-JUL-CUM-ENTRY                    PIC 9(03) OCCURS 12 TIMES.
007660
007670*-----------------------------------------------------------------
007680*    WORK-STORAGE AREAS FOR THE PRINTED REPORT AND THE INSIGHTS
007690*    FILE LAYOUTS.
007700*-----------------------------------------------------------------
007710     COPY RPTLINE.
007720
007730*-----------------------------------------------------------------
007740*    WORK AREAS FOR PICKING THE TOP CREDITORS/DEBTORS OFF THE
007750*    BALANCE-PERSON TABLE FOR THE PRINTED REPORT, WITHOUT
007760*    DISTURBING THAT TABLE'S ORDER (THE INSIGHTS PASS ALREADY
007770*    WROTE IT OUT IN ENCOUNTER ORDER).  02/14/91 LKM.
007780*-----------------------------------------------------------------
007790 01  WS-RPT-SEL-FLAGS.
007800     05  WS-RPT-SEL-FLAG PIC X(01) OCCURS 500 TIMES
007810                                           VALUE 'N'.
007820 77  WS-RPT-BEST-IDX                         PIC 9(03) COMP
007830                                                    VALUE ZERO.
007840 01  WS-RPT-BEST-VAL                         PIC S9(09)V99
007850                                                    VALUE ZERO.
007860 01  WS-RPT-LOOP-N                           PIC 9(02) COMP
007870                                                    VALUE ZERO.
007880 01  WS-RPT-TREND-START                      PIC 9(03) COMP
007890                                                    VALUE ZERO.
007900 01  WS-RPT-BAL-ABS                          PIC S9(09)V99
007910                                                    VALUE ZERO.
007920 01  WS-RPT-FMT-DATE-IN                      PIC 9(08).
007930 01  WS-RPT-FMT-DATE-IN-R REDEFINES WS-RPT-FMT-DATE-IN.
007940     05  WS-RPT-FMTIN-CCYY                   PIC 9(04).
007950     05  WS-RPT-FMTIN-MM                     PIC 9(02).
007960     05  WS-RPT-FMTIN-DD                     PIC 9(02).
007970 01  WS-RPT-FMT-DATE-OUT                     PIC X(10).
007980
007990*-----------------------------------------------------------------
008000*    THE INSIGHTS LINE ITSELF IS BUILT RIGHT IN THE FD RECORD
008010*    (WS-INS-LINE, COPY'D INTO THE INSIGHTS FD ABOVE) -- NO
008020*    SEPARATE WORKING-STORAGE COPY OF THE LAYOUT IS NEEDED, SAME
008030*    AS THE OLD CONSUMOS SUMMARY RECORD WAS BUILT DIRECTLY IN ITS
008040*    OWN FD.  09/22/88 RAH.
008050*-----------------------------------------------------------------
008060
008070*-----------------------------------------------------------------
008080* LINKAGE SECTION NOT NEEDED -- SSEXPAN IS THE OUTERMOST PROGRAM
008090* OF THE RUN AND IS NEVER ITSELF CALLED.
008100*-----------------------------------------------------------------
008110 PROCEDURE DIVISION.
008120*-----------------------------------------------------------------
008130 0000-MAIN-LINE.
008140
008150     PERFORM 1000-INICIAR-PROGRAMA
008160        THRU 1000-INICIAR-PROGRAMA-FIN.
008170
008180     PERFORM 2000-CARGAR-TABLAS
008190        THRU 2000-CARGAR-TABLAS-FIN.
008200
008210     PERFORM 3000-DETECT-MONEDA-ORIGEN
008220        THRU 3000-DETECT-MONEDA-ORIGEN-FIN.
008230
008240     PERFORM 4000-NORMALIZAR
008250        THRU 4000-NORMALIZAR-FIN.
008260
008270     PERFORM 5000-VERIFICAR
008280        THRU 5000-VERIFICAR-FIN.
008290
008300     PERFORM 6000-ANALIZAR-GASTOS
008310        THRU 6000-ANALIZAR-GASTOS-FIN.
008320
008330     PERFORM 7000-ANALIZAR-BALANCE
008340        THRU 7000-ANALIZAR-BALANCE-FIN.
008350
008360     PERFORM 8000-ANALIZAR-CATEGORIAS
008370        THRU 8000-ANALIZAR-CATEGORIAS-FIN.
008380
008390     PERFORM 9000-ANALIZAR-GRUPOS
008400        THRU 9000-ANALIZAR-GRUPOS-FIN.
008410
008420     PERFORM 10100-DETECTAR-ANOMALIAS
008430        THRU 10100-DETECTAR-ANOMALIAS-FIN.
008440
008450     PERFORM 11000-DETECT-SUSCRIPCIONES
008460        THRU 11000-DETECT-SUSCRIPCIONES-FIN.
008470
008480     PERFORM 12000-EFIC-LIQUIDACION
008490        THRU 12000-EFIC-LIQUIDACION-FIN.
008500
008510     PERFORM 12500-FLUJO-DE-CAJA
008520        THRU 12500-FLUJO-DE-CAJA-FIN.
008530
008540     PERFORM 13000-PREDECIR-BALANCE
008550        THRU 13000-PREDECIR-BALANCE-FIN.
008560
008570     PERFORM 14000-RANKING-FRICCION
008580        THRU 14000-RANKING-FRICCION-FIN.
008590
008600     PERFORM 15000-CONSTR-RESUMEN-DATOS
008610        THRU 15000-CONSTR-RESUMEN-DATOS-FIN.
008620
008630     PERFORM 15500-CONV-MONEDA-SALIDA
008640        THRU 15500-CONV-MONEDA-SALIDA-FIN.
008650
008660     PERFORM 16000-ESCRIBIR-INSIGHTS
008670        THRU 16000-ESCRIBIR-INSIGHTS-FIN.
008680
008690     PERFORM 17000-IMPRIMIR-REPORTE
008700        THRU 17000-IMPRIMIR-REPORTE-FIN.
008710
008720     PERFORM 18000-FINALIZAR-PROGRAMA
008730        THRU 18000-FINALIZAR-PROGRAMA-FIN.
008740
008750     DISPLAY 'SSEXPAN: EXPENSES READ    : ' WS-EXP-COUNT.
008760     DISPLAY 'SSEXPAN: VALIDATION ERRORS: ' WS-VAL-ERROR-COUNT.
008770     DISPLAY 'SSEXPAN: VALIDATION WARNS : ' WS-VAL-WARNING-COUNT.
008780
008790     STOP RUN.
008800
008810*-----------------------------------------------------------------
008820*    1000 SERIES -- PROGRAM INITIALIZATION.
008830*-----------------------------------------------------------------
008840 1000-INICIAR-PROGRAMA.
008850
008860     PERFORM 1100-ABRIR-ARCHIVOS
008870        THRU 1100-ABRIR-ARCHIVOS-FIN.
008880
008890     PERFORM 1200-INICIALIZAR-VARIABLES
008900        THRU 1200-INICIALIZAR-VARIABLES-FIN.
008910
008920     PERFORM 1300-LEER-PARAMETROS
008930        THRU 1300-LEER-PARAMETROS-FIN.
008940
008950 1000-INICIAR-PROGRAMA-FIN.
008960     EXIT.
008970
008980*-----------------------------------------------------------------
008990 1100-ABRIR-ARCHIVOS.
009000
009010     OPEN INPUT EXPENSES.
009020     OPEN INPUT EXPUSERS.
009030     OPEN INPUT REPAYMTS.
009040     OPEN INPUT PARMS.
009050     OPEN OUTPUT RPTFILE.
009060     OPEN OUTPUT VALFILE.
009070     OPEN OUTPUT INSIGHTS.
009080
009090     EVALUATE TRUE
009100         WHEN FS-EXPENSES-OK
009110              CONTINUE
009120         WHEN OTHER
009130              DISPLAY 'SSEXPAN: ERROR OPENING EXPENSES FILE'
009140              DISPLAY 'FILE STATUS: ' FS-EXPENSES
009150              STOP RUN
009160     END-EVALUATE.
009170
009180     EVALUATE TRUE
009190         WHEN FS-EXPUSERS-OK
009200              CONTINUE
009210         WHEN OTHER
009220              DISPLAY 'SSEXPAN: ERROR OPENING EXPUSERS FILE'
009230              DISPLAY 'FILE STATUS: ' FS-EXPUSERS
009240              STOP RUN
009250     END-EVALUATE.
009260
009270     EVALUATE TRUE
009280         WHEN FS-REPAYMTS-OK
009290              CONTINUE
009300         WHEN OTHER
009310              DISPLAY 'SSEXPAN: ERROR OPENING REPAYMTS FILE'
009320              DISPLAY 'FILE STATUS: ' FS-REPAYMTS
009330              STOP RUN
009340     END-EVALUATE.
009350
009360     EVALUATE TRUE
009370         WHEN FS-PARMS-OK
009380              CONTINUE
009390         WHEN OTHER
009400              DISPLAY 'SSEXPAN: ERROR OPENING PARMS FILE'
009410              DISPLAY 'FILE STATUS: ' FS-PARMS
009420              STOP RUN
009430     END-EVALUATE.
009440
009450 1100-ABRIR-ARCHIVOS-FIN.
009460     EXIT.
009470
009480*-----------------------------------------------------------------
009490 1200-INICIALIZAR-VARIABLES.
009500
009510     ACCEPT WS-TODAY-6 FROM DATE.
009520     PERFORM 1210-FORMAT-FECHA-CORRIDA
009530        THRU 1210-FORMAT-FECHA-CORRIDA-FIN.
009540
009550 1200-INICIALIZAR-VARIABLES-FIN.
009560     EXIT.
009570
009580*-----------------------------------------------------------------
009590*    06/30/98 Y2K FIX -- WINDOWS THE TWO-DIGIT YEAR FROM THE OLD
009600*    ACCEPT FROM DATE.  00-49 IS 20XX, 50-99 IS 19XX.  THIS SHOP'S
009610*    POOLS DO NOT PREDATE 1978, SO THE WINDOW IS SAFE.
009620*-----------------------------------------------------------------
009630 1210-FORMAT-FECHA-CORRIDA.
009640
009650     IF WS-TODAY-YY < 50
009660         ADD 2000 TO WS-TODAY-YY GIVING WS-TODAY-CCYY
009670     ELSE
009680         ADD 1900 TO WS-TODAY-YY GIVING WS-TODAY-CCYY
009690     END-IF.
009700
009710     MOVE WS-TODAY-MM TO WS-TODAY-DISP-MM.
009720     MOVE WS-TODAY-DD TO WS-TODAY-DISP-DD.
009730     MOVE WS-TODAY-CCYY TO WS-TODAY-DISP-CCYY.
009740
009750 1210-FORMAT-FECHA-CORRIDA-FIN.
009760     EXIT.
009770
009780*-----------------------------------------------------------------
009790 1300-LEER-PARAMETROS.
009800
009810     READ PARMS.
009820
009830     EVALUATE TRUE
009840         WHEN FS-PARMS-OK
009850              MOVE WS-PRM-CURRENT-USER-ID TO WS-PARM-CURRENT-USER-ID
009860              MOVE WS-PRM-BASE-CURRENCY TO WS-PARM-BASE-CURRENCY
009870              MOVE WS-PRM-AS-OF-DATE TO WS-PARM-AS-OF-DATE
009880              IF WS-PRM-ANOMALY-MULT > ZERO
009890                  MOVE WS-PRM-ANOMALY-MULT TO WS-PARM-ANOMALY-MULT
009900              END-IF
009910              IF WS-PRM-MONTHS-PREDICT > ZERO
009920                  MOVE WS-PRM-MONTHS-PREDICT
009930                    TO WS-PARM-MONTHS-PREDICT
009940              END-IF
009950         WHEN OTHER
009960              DISPLAY 'SSEXPAN: ERROR READING PARMS FILE'
009970              DISPLAY 'FILE STATUS: ' FS-PARMS
009980              STOP RUN
009990     END-EVALUATE.
010000
010010 1300-LEER-PARAMETROS-FIN.
010020     EXIT.
010030
010040*-----------------------------------------------------------------
010050*    2000 SERIES -- LOAD THE THREE INPUT EXTRACTS INTO WORKING-
010060*    STORAGE TABLES (FILE-PARSER EQUIVALENT -- THE FIXED-FIELD
010070*    LINE-SEQUENTIAL FILES STAND IN FOR THE DELIMITED CSV PATH).
010080*-----------------------------------------------------------------
010090 2000-CARGAR-TABLAS.
010100
010110     PERFORM 2100-CARGAR-EXPENSES
010120        THRU 2100-CARGAR-EXPENSES-FIN
010130       UNTIL FS-EXPENSES-EOF.
010140
010150     PERFORM 2200-CARGAR-EXPUSERS
010160        THRU 2200-CARGAR-EXPUSERS-FIN
010170       UNTIL FS-EXPUSERS-EOF.
010180
010190     PERFORM 2300-CARGAR-REPAYMTS
010200        THRU 2300-CARGAR-REPAYMTS-FIN
010210       UNTIL FS-REPAYMTS-EOF.
010220
010230 2000-CARGAR-TABLAS-FIN.
010240     EXIT.
010250
010260*-----------------------------------------------------------------
010270 2100-CARGAR-EXPENSES.
010280
010290     READ EXPENSES.
010300
010310     EVALUATE TRUE
010320         WHEN FS-EXPENSES-EOF
010330              CONTINUE
010340         WHEN FS-EXPENSES-OK
010350              IF WS-EXP-COUNT < WS-EXP-MAX
010360                  ADD 1 TO WS-EXP-COUNT
010370                  MOVE WS-EXP-ID TO WS-EXT-ID (WS-EXP-COUNT)
010380                  MOVE WS-EXP-GROUP-ID
010390                    TO WS-EXT-GROUP-ID (WS-EXP-COUNT)
010400                  MOVE WS-EXP-DESCRIPTION
010410                    TO WS-EXT-DESCRIPTION (WS-EXP-COUNT)
010420                  MOVE WS-EXP-PAYMENT-FLAG
010430                    TO WS-EXT-PAYMENT-FLAG (WS-EXP-COUNT)
010440                  MOVE WS-EXP-DELETED-FLAG
010450                    TO WS-EXT-DELETED-FLAG (WS-EXP-COUNT)
010460                  MOVE WS-EXP-COST TO WS-EXT-COST (WS-EXP-COUNT)
010470                  MOVE WS-EXP-CURRENCY-CODE
010480                    TO WS-EXT-CURRENCY-CODE (WS-EXP-COUNT)
010490                  MOVE WS-EXP-DATE TO WS-EXT-DATE (WS-EXP-COUNT)
010500                  MOVE WS-EXP-CATEGORY
010510                    TO WS-EXT-CATEGORY (WS-EXP-COUNT)
010520                  MOVE WS-EXP-CREATED-BY-ID
010530                    TO WS-EXT-CREATED-BY-ID (WS-EXP-COUNT)
010540              END-IF
010550         WHEN OTHER
010560              DISPLAY 'SSEXPAN: ERROR READING EXPENSES FILE'
010570              DISPLAY 'FILE STATUS: ' FS-EXPENSES
010580              STOP RUN
010590     END-EVALUATE.
010600
010610 2100-CARGAR-EXPENSES-FIN.
010620     EXIT.
010630
010640*-----------------------------------------------------------------
010650 2200-CARGAR-EXPUSERS.
010660
010670     READ EXPUSERS.
010680
010690     EVALUATE TRUE
010700         WHEN FS-EXPUSERS-EOF
010710              CONTINUE
010720         WHEN FS-EXPUSERS-OK
010730              IF WS-EXU-COUNT < WS-EXU-MAX
010740                  ADD 1 TO WS-EXU-COUNT
010750                  MOVE WS-EXU-EXPENSE-ID
010760                    TO WS-EXUT-EXPENSE-ID (WS-EXU-COUNT)
010770                  MOVE WS-EXU-USER-ID
010780                    TO WS-EXUT-USER-ID (WS-EXU-COUNT)
010790                  MOVE WS-EXU-FIRST-NAME
010800                    TO WS-EXUT-FIRST-NAME (WS-EXU-COUNT)
010810                  MOVE WS-EXU-LAST-NAME
010820                    TO WS-EXUT-LAST-NAME (WS-EXU-COUNT)
010830                  MOVE WS-EXU-PAID-SHARE
010840                    TO WS-EXUT-PAID-SHARE (WS-EXU-COUNT)
010850                  MOVE WS-EXU-OWED-SHARE
010860                    TO WS-EXUT-OWED-SHARE (WS-EXU-COUNT)
010870              END-IF
010880         WHEN OTHER
010890              DISPLAY 'SSEXPAN: ERROR READING EXPUSERS FILE'
010900              DISPLAY 'FILE STATUS: ' FS-EXPUSERS
010910              STOP RUN
010920     END-EVALUATE.
010930
010940 2200-CARGAR-EXPUSERS-FIN.
010950     EXIT.
010960
010970*-----------------------------------------------------------------
010980 2300-CARGAR-REPAYMTS.
010990
011000     READ REPAYMTS.
011010
011020     EVALUATE TRUE
011030         WHEN FS-REPAYMTS-EOF
011040              CONTINUE
011050         WHEN FS-REPAYMTS-OK
011060              IF WS-RPY-COUNT < WS-RPY-MAX
011070                  ADD 1 TO WS-RPY-COUNT
011080                  MOVE WS-RPY-EXPENSE-ID
011090                    TO WS-RPYT-EXPENSE-ID (WS-RPY-COUNT)
011100                  MOVE WS-RPY-FROM-USER
011110                    TO WS-RPYT-FROM-USER (WS-RPY-COUNT)
011120                  MOVE WS-RPY-TO-USER
011130                    TO WS-RPYT-TO-USER (WS-RPY-COUNT)
011140                  MOVE WS-RPY-AMOUNT
011150                    TO WS-RPYT-AMOUNT (WS-RPY-COUNT)
011160                  MOVE WS-RPY-CURRENCY-CODE
011170                    TO WS-RPYT-CURRENCY-CODE (WS-RPY-COUNT)
011180              END-IF
011190         WHEN OTHER
011200              DISPLAY 'SSEXPAN: ERROR READING REPAYMTS FILE'
011210              DISPLAY 'FILE STATUS: ' FS-REPAYMTS
011220              STOP RUN
011230     END-EVALUATE.
011240
011250 2300-CARGAR-REPAYMTS-FIN.
011260     EXIT.
011270
011280*-----------------------------------------------------------------
011290*    3000 SERIES -- DOMINANT ORIGINAL-CURRENCY DETECTION.
011300*-----------------------------------------------------------------
011310 3000-DETECT-MONEDA-ORIGEN.
011320
011330     MOVE WS-PARM-BASE-CURRENCY TO WS-ORIG-CURRENCY.
011340
011350     IF WS-EXP-COUNT > ZERO
011360         PERFORM 3100-TALLY-UNA-MONEDA
011370            THRU 3100-TALLY-UNA-MONEDA-FIN
011380           VARYING WS-EXT-IDX FROM 1 BY 1
011390             UNTIL WS-EXT-IDX > WS-EXP-COUNT
011400
011410         PERFORM 3900-ELEGIR-MODA
011420            THRU 3900-ELEGIR-MODA-FIN
011430           VARYING WS-CURTAL-IDX FROM 1 BY 1
011440             UNTIL WS-CURTAL-IDX > WS-CURTAL-COUNT
011450     END-IF.
011460
011470 3000-DETECT-MONEDA-ORIGEN-FIN.
011480     EXIT.
011490
011500*-----------------------------------------------------------------
011510 3100-TALLY-UNA-MONEDA.
011520
011530     IF WS-EXT-IS-DELETED (WS-EXT-IDX)
011540         GO TO 3100-TALLY-UNA-MONEDA-FIN
011550     END-IF.
011560
011570     SET WS-FOUND TO FALSE.
011580     PERFORM 3105-BUSC-MONEDA-EN-TALLY
011590        THRU 3105-BUSC-MONEDA-EN-TALLY-FIN
011600       VARYING WS-CURTAL-IDX FROM 1 BY 1
011610         UNTIL WS-CURTAL-IDX > WS-CURTAL-COUNT
011620            OR WS-FOUND.
011630
011640     IF NOT WS-FOUND AND WS-CURTAL-COUNT < 10
011650         ADD 1 TO WS-CURTAL-COUNT
011660         MOVE WS-EXT-CURRENCY-CODE (WS-EXT-IDX)
011670           TO WS-CURTAL-CODE (WS-CURTAL-COUNT)
011680         MOVE 1 TO WS-CURTAL-TALLY (WS-CURTAL-COUNT)
011690     END-IF.
011700
011710 3100-TALLY-UNA-MONEDA-FIN.
011720     EXIT.
011730
011740*-----------------------------------------------------------------
011750 3105-BUSC-MONEDA-EN-TALLY.
011760
011770         IF WS-CURTAL-CODE (WS-CURTAL-IDX)
011780                 = WS-EXT-CURRENCY-CODE (WS-EXT-IDX)
011790             ADD 1 TO WS-CURTAL-TALLY (WS-CURTAL-IDX)
011800             SET WS-FOUND TO TRUE
011810         END-IF.
011820
011830 3105-BUSC-MONEDA-EN-TALLY-FIN.
011840     EXIT.
011850
011860*-----------------------------------------------------------------
011870 3900-ELEGIR-MODA.
011880
011890     IF WS-CURTAL-TALLY (WS-CURTAL-IDX) > WS-ORIG-CURRENCY-HIGH
011900         MOVE WS-CURTAL-TALLY (WS-CURTAL-IDX)
011910           TO WS-ORIG-CURRENCY-HIGH
011920         MOVE WS-CURTAL-CODE (WS-CURTAL-IDX) TO WS-ORIG-CURRENCY
011930     END-IF.
011940
011950 3900-ELEGIR-MODA-FIN.
011960     EXIT.
011970
011980*-----------------------------------------------------------------
011990*    4000 SERIES -- NORMALIZE EVERY MONETARY FIELD TO THE RUN'S
012000*    BASE CURRENCY VIA RATELKUP.  ORDER MATTERS HERE -- EXPUSERS
012010*    IS NORMALIZED *BEFORE* EXPENSES BECAUSE A PARTICIPATION ROW
012020*    CARRIES NO CURRENCY CODE OF ITS OWN AND MUST BORROW ITS
012030*    PARENT EXPENSE'S CODE WHILE THAT CODE IS STILL THE ORIGINAL
012040*    ONE.  REPAYMTS CARRIES ITS OWN CODE AND CAN GO IN EITHER
012050*    ORDER, BUT IS DONE SECOND BY CONVENTION.  02/14/91 LKM.
012060*-----------------------------------------------------------------
012070 4000-NORMALIZAR.
012080
012090     IF WS-EXU-COUNT > ZERO
012100         PERFORM 4200-NORMALIZAR-EXPUSERS
012110            THRU 4200-NORMALIZAR-EXPUSERS-FIN
012120           VARYING WS-EXUT-IDX FROM 1 BY 1
012130             UNTIL WS-EXUT-IDX > WS-EXU-COUNT
012140     END-IF.
012150
012160     IF WS-RPY-COUNT > ZERO
012170         PERFORM 4300-NORMALIZAR-REPAYMTS
012180            THRU 4300-NORMALIZAR-REPAYMTS-FIN
012190           VARYING WS-RPYT-IDX FROM 1 BY 1
012200             UNTIL WS-RPYT-IDX > WS-RPY-COUNT
012210     END-IF.
012220
012230     IF WS-EXP-COUNT > ZERO
012240         PERFORM 4100-NORMALIZAR-EXPENSES
012250            THRU 4100-NORMALIZAR-EXPENSES-FIN
012260           VARYING WS-EXT-IDX FROM 1 BY 1
012270             UNTIL WS-EXT-IDX > WS-EXP-COUNT
012280     END-IF.
012290
012300 4000-NORMALIZAR-FIN.
012310     EXIT.
012320
012330*-----------------------------------------------------------------
012340 4100-NORMALIZAR-EXPENSES.
012350
012360     IF WS-EXT-IS-DELETED (WS-EXT-IDX)
012370         GO TO 4100-NORMALIZAR-EXPENSES-FIN
012380     END-IF.
012390
012400     IF WS-EXT-CURRENCY-CODE (WS-EXT-IDX) = WS-PARM-BASE-CURRENCY
012410         GO TO 4100-NORMALIZAR-EXPENSES-FIN
012420     END-IF.
012430
012440     MOVE WS-EXT-CURRENCY-CODE (WS-EXT-IDX) TO WS-RATE-REQ-SOURCE.
012450     MOVE WS-PARM-BASE-CURRENCY TO WS-RATE-REQ-BASE.
012460     MOVE WS-EXT-COST (WS-EXT-IDX) TO WS-RATE-REQ-AMOUNT-IN.
012470
012480     CALL 'RATELKUP' USING WS-RATE-REQUEST, WS-RATE-RESPONSE.
012490
012500     IF WS-RATE-RSP-KNOWN
012510         MOVE WS-RATE-RSP-AMOUNT-OUT TO WS-EXT-COST (WS-EXT-IDX)
012520         MOVE WS-PARM-BASE-CURRENCY
012530           TO WS-EXT-CURRENCY-CODE (WS-EXT-IDX)
012540     END-IF.
012550
012560 4100-NORMALIZAR-EXPENSES-FIN.
012570     EXIT.
012580
012590*-----------------------------------------------------------------
012600 4200-NORMALIZAR-EXPUSERS.
012610
012620     SET WS-FOUND TO FALSE.
012630     SET WS-EXT-IDX TO 1.
012640     SEARCH ALL WS-EXT-ENTRY
012650         AT END
012660             CONTINUE
012670         WHEN WS-EXT-ID (WS-EXT-IDX)
012680                 = WS-EXUT-EXPENSE-ID (WS-EXUT-IDX)
012690             SET WS-FOUND TO TRUE
012700     END-SEARCH.
012710
012720     IF NOT WS-FOUND
012730         GO TO 4200-NORMALIZAR-EXPUSERS-FIN
012740     END-IF.
012750
012760     IF WS-EXT-CURRENCY-CODE (WS-EXT-IDX) = WS-PARM-BASE-CURRENCY
012770         GO TO 4200-NORMALIZAR-EXPUSERS-FIN
012780     END-IF.
012790
012800     MOVE WS-EXT-CURRENCY-CODE (WS-EXT-IDX) TO WS-RATE-REQ-SOURCE.
012810     MOVE WS-PARM-BASE-CURRENCY TO WS-RATE-REQ-BASE.
012820
012830     MOVE WS-EXUT-PAID-SHARE (WS-EXUT-IDX) TO WS-RATE-REQ-AMOUNT-IN.
012840     CALL 'RATELKUP' USING WS-RATE-REQUEST, WS-RATE-RESPONSE.
012850     IF WS-RATE-RSP-KNOWN
012860         MOVE WS-RATE-RSP-AMOUNT-OUT
012870           TO WS-EXUT-PAID-SHARE (WS-EXUT-IDX)
012880     END-IF.
012890
012900     MOVE WS-EXUT-OWED-SHARE (WS-EXUT-IDX) TO WS-RATE-REQ-AMOUNT-IN.
012910     CALL 'RATELKUP' USING WS-RATE-REQUEST, WS-RATE-RESPONSE.
012920     IF WS-RATE-RSP-KNOWN
012930         MOVE WS-RATE-RSP-AMOUNT-OUT
012940           TO WS-EXUT-OWED-SHARE (WS-EXUT-IDX)
012950     END-IF.
012960
012970 4200-NORMALIZAR-EXPUSERS-FIN.
012980     EXIT.
012990
013000*-----------------------------------------------------------------
013010 4300-NORMALIZAR-REPAYMTS.
013020
013030     IF WS-RPYT-CURRENCY-CODE (WS-RPYT-IDX) = WS-PARM-BASE-CURRENCY
013040         GO TO 4300-NORMALIZAR-REPAYMTS-FIN
013050     END-IF.
013060
013070     MOVE WS-RPYT-CURRENCY-CODE (WS-RPYT-IDX) TO WS-RATE-REQ-SOURCE.
013080     MOVE WS-PARM-BASE-CURRENCY TO WS-RATE-REQ-BASE.
013090     MOVE WS-RPYT-AMOUNT (WS-RPYT-IDX) TO WS-RATE-REQ-AMOUNT-IN.
013100
013110     CALL 'RATELKUP' USING WS-RATE-REQUEST, WS-RATE-RESPONSE.
013120
013130     IF WS-RATE-RSP-KNOWN
013140         MOVE WS-RATE-RSP-AMOUNT-OUT TO WS-RPYT-AMOUNT (WS-RPYT-IDX)
013150         MOVE WS-PARM-BASE-CURRENCY
013160           TO WS-RPYT-CURRENCY-CODE (WS-RPYT-IDX)
013170     END-IF.
013180
013190 4300-NORMALIZAR-REPAYMTS-FIN.
013200     EXIT.
013210
013220*-----------------------------------------------------------------
013230*    5000 SERIES -- FIVE DATA-INTEGRITY CHECKS PER THE ANALYTICS
013240*    TEAM'S VALIDATION SPEC (MEMO DP-91-02).  EVERY CHECK WRITES
013250*    ONE LINE TO VALFILE PER FAILURE; 5900 ADDS THE OVERALL
013260*    PASS/FAIL SUMMARY LINE.  A PENNY OF ROUNDING SLOP (0.01) IS
013270*    TOLERATED THROUGHOUT.  02/14/91 LKM.
013280*-----------------------------------------------------------------
013290 5000-VERIFICAR.
013300
013310     IF WS-EXP-COUNT > ZERO
013320         PERFORM 5100-VERIF-TOTALES-EXPENSE
013330            THRU 5100-VERIF-TOTALES-EXPENSE-FIN
013340           VARYING WS-EXT-IDX FROM 1 BY 1
013350             UNTIL WS-EXT-IDX > WS-EXP-COUNT
013360
013370         PERFORM 5200-VERIF-BALANCE-GRUPO
013380            THRU 5200-VERIF-BALANCE-GRUPO-FIN
013390
013400         PERFORM 5300-VERIF-LIQUIDACIONES
013410            THRU 5300-VERIF-LIQUIDACIONES-FIN
013420           VARYING WS-EXT-IDX FROM 1 BY 1
013430             UNTIL WS-EXT-IDX > WS-EXP-COUNT
013440
013450         PERFORM 5400-VERIF-CONSIST-MONEDA
013460            THRU 5400-VERIF-CONSIST-MONEDA-FIN
013470     END-IF.
013480
013490     PERFORM 5500-VERIF-BALANCE-NETO
013500        THRU 5500-VERIF-BALANCE-NETO-FIN.
013510
013520     PERFORM 5900-ESCR-RESUM-VALIDACION
013530        THRU 5900-ESCR-RESUM-VALIDACION-FIN.
013540
013550 5000-VERIFICAR-FIN.
013560     EXIT.
013570
013580*-----------------------------------------------------------------
013590*    CHECK 1 -- FOR EVERY VALID EXPENSE, THE SUM OF THE
013600*    PARTICIPANTS' PAID SHARES MUST EQUAL THE SUM OF THEIR OWED
013610*    SHARES (NOT THE EXPENSE COST -- THE TWO SIDES JUST HAVE TO
013620*    AGREE WITH EACH OTHER).
013630*-----------------------------------------------------------------
013640 5100-VERIF-TOTALES-EXPENSE.
013650
013660     IF WS-EXT-IS-DELETED (WS-EXT-IDX)
013670         GO TO 5100-VERIF-TOTALES-EXPENSE-FIN
013680     END-IF.
013690
013700     MOVE ZERO TO WS-VFY-PAID-SUM.
013710     MOVE ZERO TO WS-VFY-OWED-SUM.
013720
013730     PERFORM 5105-SUMAR-UN-PARTICIPANTE
013740        THRU 5105-SUMAR-UN-PARTICIPANTE-FIN
013750       VARYING WS-EXUT-IDX FROM 1 BY 1
013760         UNTIL WS-EXUT-IDX > WS-EXU-COUNT.
013770
013780     SUBTRACT WS-VFY-OWED-SUM FROM WS-VFY-PAID-SUM GIVING WS-VFY-DIFF.
013790     IF WS-VFY-DIFF > 0.01 OR WS-VFY-DIFF < -0.01
013800         ADD 1 TO WS-VAL-ERROR-COUNT
013810         MOVE 'N' TO WS-VAL-OVERALL-VALID
013820         MOVE 'EXPENSE-TOTALS      ' TO WS-VAL-CHECK-TYPE
013830         MOVE WS-EXT-ID (WS-EXT-IDX) TO WS-VAL-KEY
013840         MOVE 'N' TO WS-VAL-IS-VALID
013850         MOVE 'E' TO WS-VAL-SEVERITY
013860         MOVE WS-VFY-DIFF TO WS-VAL-DIFF-DISP
013870         MOVE WS-EXT-ID (WS-EXT-IDX) TO WS-VAL-KEY-DISP
013880         STRING 'EXPENSE ' WS-VAL-KEY-DISP
013890                ': PAID NOT EQUAL OWED, DIFFERENCE '
013900                WS-VAL-DIFF-DISP
013910                DELIMITED BY SIZE INTO WS-VAL-MESSAGE
013920         WRITE VALFILE
013930     END-IF.
013940
013950 5100-VERIF-TOTALES-EXPENSE-FIN.
013960     EXIT.
013970
013980*-----------------------------------------------------------------
013990 5105-SUMAR-UN-PARTICIPANTE.
014000
014010         IF WS-EXUT-EXPENSE-ID (WS-EXUT-IDX)
014020                 = WS-EXT-ID (WS-EXT-IDX)
014030             ADD WS-EXUT-PAID-SHARE (WS-EXUT-IDX) TO WS-VFY-PAID-SUM
014040             ADD WS-EXUT-OWED-SHARE (WS-EXUT-IDX) TO WS-VFY-OWED-SUM
014050         END-IF.
014060
014070 5105-SUMAR-UN-PARTICIPANTE-FIN.
014080     EXIT.
014090
014100*-----------------------------------------------------------------
014110*    CHECK 2 -- PER GROUP, THE SUM OVER MEMBERS OF (PAID − OWED)
014120*    ACROSS ALL SPEND EXPENSES (SETTLEMENTS EXCLUDED) MUST NET
014130*    TO ZERO.  THE GROUP REGISTRY BUILT HERE (WS-GCUR-TABLE) IS
014140*    ALSO USED BY CHECK 4 BELOW FOR THE CURRENCY-CONSISTENCY
014150*    SWEEP, SO WE TALLY CURRENCY CODES OVER *ALL* VALID EXPENSES
014160*    (SETTLEMENTS INCLUDED) WHILE WE ARE HERE.  04/02/06 DWP.
014170*-----------------------------------------------------------------
014180 5200-VERIF-BALANCE-GRUPO.
014190
014200     PERFORM 5201-EXAMINAR-GASTO-GRUPO
014210        THRU 5201-EXAMINAR-GASTO-GRUPO-FIN
014220       VARYING WS-EXT-IDX FROM 1 BY 1
014230         UNTIL WS-EXT-IDX > WS-EXP-COUNT.
014240
014250     PERFORM 5202-BUSCAR-MONEDA-GRUPO
014260        THRU 5202-BUSCAR-MONEDA-GRUPO-FIN
014270       VARYING WS-GCUR-IDX FROM 1 BY 1
014280         UNTIL WS-GCUR-IDX > WS-GCUR-COUNT.
014290
014300 5200-VERIF-BALANCE-GRUPO-FIN.
014310     EXIT.
014320
014330*-----------------------------------------------------------------
014340 5201-EXAMINAR-GASTO-GRUPO.
014350
014360         IF NOT WS-EXT-IS-DELETED (WS-EXT-IDX)
014370             PERFORM 5210-REGISTRAR-GRUPO
014380                THRU 5210-REGISTRAR-GRUPO-FIN
014390         END-IF.
014400
014410 5201-EXAMINAR-GASTO-GRUPO-FIN.
014420     EXIT.
014430
014440*-----------------------------------------------------------------
014450 5202-BUSCAR-MONEDA-GRUPO.
014460
014470         PERFORM 5220-VERIFICAR-UN-GRUPO
014480            THRU 5220-VERIFICAR-UN-GRUPO-FIN.
014490
014500 5202-BUSCAR-MONEDA-GRUPO-FIN.
014510     EXIT.
014520
014530*-----------------------------------------------------------------
014540 5210-REGISTRAR-GRUPO.
014550
014560     SET WS-FOUND TO FALSE.
014570     PERFORM 5211-BUSC-MONEDA-REGIST
014580        THRU 5211-BUSC-MONEDA-REGIST-FIN
014590       VARYING WS-GCUR-IDX FROM 1 BY 1
014600         UNTIL WS-GCUR-IDX > WS-GCUR-COUNT
014610            OR WS-FOUND.
014620
014630     IF NOT WS-FOUND AND WS-GCUR-COUNT < 500
014640         ADD 1 TO WS-GCUR-COUNT
014650         MOVE WS-EXT-GROUP-ID (WS-EXT-IDX)
014660           TO WS-GCUR-GROUP-ID (WS-GCUR-COUNT)
014670         MOVE ZERO TO WS-GCUR-CODE-COUNT (WS-GCUR-COUNT)
014680     END-IF.
014690
014700     PERFORM 5230-REGIS-MONEDA-GRUPO
014710        THRU 5230-REGIS-MONEDA-GRUPO-FIN.
014720
014730 5210-REGISTRAR-GRUPO-FIN.
014740     EXIT.
014750
014760*-----------------------------------------------------------------
014770 5211-BUSC-MONEDA-REGIST.
014780
014790         IF WS-GCUR-GROUP-ID (WS-GCUR-IDX)
014800                 = WS-EXT-GROUP-ID (WS-EXT-IDX)
014810             SET WS-FOUND TO TRUE
014820         END-IF.
014830
014840 5211-BUSC-MONEDA-REGIST-FIN.
014850     EXIT.
014860
014870*-----------------------------------------------------------------
014880 5230-REGIS-MONEDA-GRUPO.
014890
014900     SET WS-FOUND TO FALSE.
014910     PERFORM 5231-BUSCAR-ENTRADA-MONEDA
014920        THRU 5231-BUSCAR-ENTRADA-MONEDA-FIN
014930       VARYING WS-SUB-1 FROM 1 BY 1
014940         UNTIL WS-SUB-1 > WS-GCUR-CODE-COUNT (WS-GCUR-IDX)
014950            OR WS-FOUND.
014960
014970     IF NOT WS-FOUND AND WS-GCUR-CODE-COUNT (WS-GCUR-IDX) < 6
014980         ADD 1 TO WS-GCUR-CODE-COUNT (WS-GCUR-IDX)
014990         MOVE WS-EXT-CURRENCY-CODE (WS-EXT-IDX)
015000           TO WS-GCUR-CODE-LIST (WS-GCUR-IDX,
015010                                  WS-GCUR-CODE-COUNT (WS-GCUR-IDX))
015020     END-IF.
015030
015040 5230-REGIS-MONEDA-GRUPO-FIN.
015050     EXIT.
015060
015070*-----------------------------------------------------------------
015080 5231-BUSCAR-ENTRADA-MONEDA.
015090
015100         IF WS-GCUR-CODE-LIST (WS-GCUR-IDX, WS-SUB-1)
015110                 = WS-EXT-CURRENCY-CODE (WS-EXT-IDX)
015120             SET WS-FOUND TO TRUE
015130         END-IF.
015140
015150 5231-BUSCAR-ENTRADA-MONEDA-FIN.
015160     EXIT.
015170
015180*-----------------------------------------------------------------
015190 5220-VERIFICAR-UN-GRUPO.
015200
015210     MOVE ZERO TO WS-VFY-PAID-SUM.
015220     MOVE ZERO TO WS-VFY-OWED-SUM.
015230
015240     PERFORM 5221-ACUM-PARTIC-GRUPO
015250        THRU 5221-ACUM-PARTIC-GRUPO-FIN
015260       VARYING WS-EXUT-IDX FROM 1 BY 1
015270         UNTIL WS-EXUT-IDX > WS-EXU-COUNT.
015280
015290     SUBTRACT WS-VFY-OWED-SUM FROM WS-VFY-PAID-SUM
015300         GIVING WS-VFY-DIFF.
015310     IF WS-VFY-DIFF > 0.01 OR WS-VFY-DIFF < -0.01
015320         ADD 1 TO WS-VAL-ERROR-COUNT
015330         MOVE 'N' TO WS-VAL-OVERALL-VALID
015340         MOVE 'GROUP-BALANCE       ' TO WS-VAL-CHECK-TYPE
015350         MOVE WS-GCUR-GROUP-ID (WS-GCUR-IDX) TO WS-VAL-KEY
015360         MOVE 'N' TO WS-VAL-IS-VALID
015370         MOVE 'E' TO WS-VAL-SEVERITY
015380         MOVE WS-VFY-DIFF TO WS-VAL-DIFF-DISP
015390         MOVE WS-GCUR-GROUP-ID (WS-GCUR-IDX) TO WS-VAL-KEY-DISP
015400         STRING 'GROUP ' WS-VAL-KEY-DISP
015410                ': PAID NOT EQUAL OWED, DIFFERENCE '
015420                WS-VAL-DIFF-DISP
015430                DELIMITED BY SIZE INTO WS-VAL-MESSAGE
015440         WRITE VALFILE
015450     END-IF.
015460
015470 5220-VERIFICAR-UN-GRUPO-FIN.
015480     EXIT.
015490
015500*-----------------------------------------------------------------
015510 5221-ACUM-PARTIC-GRUPO.
015520
015530         PERFORM 5225-ACUMULAR-PARTICIPANTE
015540            THRU 5225-ACUMULAR-PARTICIPANTE-FIN.
015550
015560 5221-ACUM-PARTIC-GRUPO-FIN.
015570     EXIT.
015580
015590*-----------------------------------------------------------------
015600 5225-ACUMULAR-PARTICIPANTE.
015610
015620     SET WS-FOUND TO FALSE.
015630     SET WS-EXT-IDX TO 1.
015640     SEARCH ALL WS-EXT-ENTRY
015650         AT END
015660             CONTINUE
015670         WHEN WS-EXT-ID (WS-EXT-IDX)
015680                 = WS-EXUT-EXPENSE-ID (WS-EXUT-IDX)
015690             SET WS-FOUND TO TRUE
015700     END-SEARCH.
015710
015720     IF WS-FOUND
015730         IF WS-EXT-GROUP-ID (WS-EXT-IDX)
015740                 = WS-GCUR-GROUP-ID (WS-GCUR-IDX)
015750             AND NOT WS-EXT-IS-SETTLEMENT (WS-EXT-IDX)
015760             ADD WS-EXUT-PAID-SHARE (WS-EXUT-IDX) TO WS-VFY-PAID-SUM
015770             ADD WS-EXUT-OWED-SHARE (WS-EXUT-IDX) TO WS-VFY-OWED-SUM
015780         END-IF
015790     END-IF.
015800
015810 5225-ACUMULAR-PARTICIPANTE-FIN.
015820     EXIT.
015830
015840*-----------------------------------------------------------------
015850*    CHECK 3 -- FOR EVERY VALID SETTLEMENT, THE EXPENSE COST
015860*    MUST EQUAL THE SUM OF ITS REPAYMENT ROWS.
015870*-----------------------------------------------------------------
015880 5300-VERIF-LIQUIDACIONES.
015890
015900     IF WS-EXT-IS-DELETED (WS-EXT-IDX)
015910         GO TO 5300-VERIF-LIQUIDACIONES-FIN
015920     END-IF.
015930     IF NOT WS-EXT-IS-SETTLEMENT (WS-EXT-IDX)
015940         GO TO 5300-VERIF-LIQUIDACIONES-FIN
015950     END-IF.
015960
015970     MOVE ZERO TO WS-VFY-SETTLE-SUM.
015980     PERFORM 5301-EXAMINAR-LIQUIDACION
015990        THRU 5301-EXAMINAR-LIQUIDACION-FIN
016000       VARYING WS-RPYT-IDX FROM 1 BY 1
016010         UNTIL WS-RPYT-IDX > WS-RPY-COUNT.
016020
016030     SUBTRACT WS-VFY-SETTLE-SUM FROM WS-EXT-COST (WS-EXT-IDX)
016040         GIVING WS-VFY-DIFF.
016050     IF WS-VFY-DIFF > 0.01 OR WS-VFY-DIFF < -0.01
016060         ADD 1 TO WS-VAL-ERROR-COUNT
016070         MOVE 'N' TO WS-VAL-OVERALL-VALID
016080         MOVE 'SETTLEMENT-TOTALS   ' TO WS-VAL-CHECK-TYPE
016090         MOVE WS-EXT-ID (WS-EXT-IDX) TO WS-VAL-KEY
016100         MOVE 'N' TO WS-VAL-IS-VALID
016110         MOVE 'E' TO WS-VAL-SEVERITY
016120         MOVE WS-VFY-DIFF TO WS-VAL-DIFF-DISP
016130         MOVE WS-EXT-ID (WS-EXT-IDX) TO WS-VAL-KEY-DISP
016140         STRING 'SETTLEMENT ' WS-VAL-KEY-DISP
016150                ': COST NOT EQUAL REPAYMENTS, DIFFERENCE '
016160                WS-VAL-DIFF-DISP
016170                DELIMITED BY SIZE INTO WS-VAL-MESSAGE
016180         WRITE VALFILE
016190     END-IF.
016200
016210 5300-VERIF-LIQUIDACIONES-FIN.
016220     EXIT.
016230
016240*-----------------------------------------------------------------
016250 5301-EXAMINAR-LIQUIDACION.
016260
016270         IF WS-RPYT-EXPENSE-ID (WS-RPYT-IDX) = WS-EXT-ID (WS-EXT-IDX)
016280             ADD WS-RPYT-AMOUNT (WS-RPYT-IDX) TO WS-VFY-SETTLE-SUM
016290         END-IF.
016300
016310 5301-EXAMINAR-LIQUIDACION-FIN.
016320     EXIT.
016330
016340*-----------------------------------------------------------------
016350*    CHECK 4 -- EVERY GROUP SHOULD SHOW A SINGLE CURRENCY CODE
016360*    AMONG ITS VALID EXPENSES.  SINCE THE NORMALIZER (4000
016370*    SERIES) ALWAYS RUNS BEFORE THIS CHECK, EVERY ACTIVE
016380*    EXPENSE'S CODE IS ALREADY THE RUN'S BASE CURRENCY BY THE
016390*    TIME WE GET HERE, SO IN PRACTICE THIS CHECK NO LONGER
016400*    FIRES -- IT IS LEFT IN PLACE BECAUSE THE AUDIT TEAM STILL
016410*    WANTS IT ON THE VALFILE RECORD LAYOUT.  SEE TICKET
016420*    DP-2006-114.  04/02/06 DWP.
016430*-----------------------------------------------------------------
016440 5400-VERIF-CONSIST-MONEDA.
016450
016460     PERFORM 5401-COMPARAR-MONEDA-GRUPO
016470        THRU 5401-COMPARAR-MONEDA-GRUPO-FIN
016480       VARYING WS-GCUR-IDX FROM 1 BY 1
016490         UNTIL WS-GCUR-IDX > WS-GCUR-COUNT.
016500
016510 5400-VERIF-CONSIST-MONEDA-FIN.
016520     EXIT.
016530
016540*-----------------------------------------------------------------
016550 5401-COMPARAR-MONEDA-GRUPO.
016560
016570         IF WS-GCUR-CODE-COUNT (WS-GCUR-IDX) > 1
016580             ADD 1 TO WS-VAL-WARNING-COUNT
016590             MOVE 'CURRENCY-CONSISTENCY' TO WS-VAL-CHECK-TYPE
016600             MOVE WS-GCUR-GROUP-ID (WS-GCUR-IDX) TO WS-VAL-KEY
016610             MOVE 'N' TO WS-VAL-IS-VALID
016620             MOVE 'W' TO WS-VAL-SEVERITY
016630             MOVE 'GROUP HAS MORE THAN ONE CURRENCY CODE'
016640               TO WS-VAL-MESSAGE
016650             WRITE VALFILE
016660         END-IF.
016670
016680 5401-COMPARAR-MONEDA-GRUPO-FIN.
016690     EXIT.
016700
016710*-----------------------------------------------------------------
016720*    CHECK 5 -- INFORMATIONAL ONLY, NEVER FAILS THE RUN.  THE
016730*    CURRENT USER'S NET POSITION FROM EXPENSES ALONE, PLUS THE
016740*    SETTLEMENT-REPAYMENT ADJUSTMENT, SHOULD AGREE WITH THE
016750*    BALANCE ANALYSIS'S OWN NET FIGURE (7000 SERIES BELOW) --
016760*    THIS LINE LETS THE AUDIT TEAM SPOT-CHECK THAT WITHOUT
016770*    RE-RUNNING THE WHOLE ANALYSIS.  02/14/91 LKM.
016780*-----------------------------------------------------------------
016790 5500-VERIF-BALANCE-NETO.
016800
016810     MOVE ZERO TO WS-VFY-NET-FROM-EXP.
016820     MOVE ZERO TO WS-VFY-NET-SETTLE-ADJ.
016830
016840     PERFORM 5501-ACUM-PARTIC-NETA
016850        THRU 5501-ACUM-PARTIC-NETA-FIN
016860       VARYING WS-EXUT-IDX FROM 1 BY 1
016870         UNTIL WS-EXUT-IDX > WS-EXU-COUNT.
016880
016890     PERFORM 5502-ACUM-LIQUIDACION-NETA
016900        THRU 5502-ACUM-LIQUIDACION-NETA-FIN
016910       VARYING WS-RPYT-IDX FROM 1 BY 1
016920         UNTIL WS-RPYT-IDX > WS-RPY-COUNT.
016930
016940     ADD WS-VFY-NET-FROM-EXP WS-VFY-NET-SETTLE-ADJ
016950         GIVING WS-VFY-NET-TOTAL.
016960
016970     MOVE 'NET-BALANCE         ' TO WS-VAL-CHECK-TYPE.
016980     MOVE ZERO TO WS-VAL-KEY.
016990     MOVE 'Y' TO WS-VAL-IS-VALID.
017000     MOVE 'I' TO WS-VAL-SEVERITY.
017010     MOVE WS-VFY-NET-TOTAL TO WS-VAL-DIFF-DISP.
017020     STRING 'CURRENT USER NET BALANCE (INFORMATIONAL) = '
017030            WS-VAL-DIFF-DISP
017040            DELIMITED BY SIZE INTO WS-VAL-MESSAGE.
017050     WRITE VALFILE.
017060
017070 5500-VERIF-BALANCE-NETO-FIN.
017080     EXIT.
017090
017100*-----------------------------------------------------------------
017110 5501-ACUM-PARTIC-NETA.
017120
017130         IF WS-EXUT-USER-ID (WS-EXUT-IDX) = WS-PARM-CURRENT-USER-ID
017140             ADD WS-EXUT-PAID-SHARE (WS-EXUT-IDX)
017150               TO WS-VFY-NET-FROM-EXP
017160             SUBTRACT WS-EXUT-OWED-SHARE (WS-EXUT-IDX)
017170               FROM WS-VFY-NET-FROM-EXP
017180         END-IF.
017190
017200 5501-ACUM-PARTIC-NETA-FIN.
017210     EXIT.
017220
017230*-----------------------------------------------------------------
017240 5502-ACUM-LIQUIDACION-NETA.
017250
017260         SET WS-FOUND TO FALSE.
017270         SET WS-EXT-IDX TO 1
017280         SEARCH ALL WS-EXT-ENTRY
017290             AT END
017300                 CONTINUE
017310             WHEN WS-EXT-ID (WS-EXT-IDX)
017320                     = WS-RPYT-EXPENSE-ID (WS-RPYT-IDX)
017330                 SET WS-FOUND TO TRUE
017340         END-SEARCH
017350         IF WS-FOUND AND WS-EXT-IS-SETTLEMENT (WS-EXT-IDX)
017360             IF WS-RPYT-TO-USER (WS-RPYT-IDX)
017370                     = WS-PARM-CURRENT-USER-ID
017380                 ADD WS-RPYT-AMOUNT (WS-RPYT-IDX)
017390                   TO WS-VFY-NET-SETTLE-ADJ
017400             END-IF
017410             IF WS-RPYT-FROM-USER (WS-RPYT-IDX)
017420                     = WS-PARM-CURRENT-USER-ID
017430                 SUBTRACT WS-RPYT-AMOUNT (WS-RPYT-IDX)
017440                   FROM WS-VFY-NET-SETTLE-ADJ
017450             END-IF
017460         END-IF.
017470
017480 5502-ACUM-LIQUIDACION-NETA-FIN.
017490     EXIT.
017500
017510*-----------------------------------------------------------------
017520 5900-ESCR-RESUM-VALIDACION.
017530
017540     MOVE 'RUN-SUMMARY         ' TO WS-VAL-CHECK-TYPE.
017550     MOVE ZERO TO WS-VAL-KEY.
017560     MOVE WS-VAL-OVERALL-VALID TO WS-VAL-IS-VALID.
017570     MOVE 'I' TO WS-VAL-SEVERITY.
017580     MOVE SPACES TO WS-VAL-MESSAGE.
017590     MOVE WS-VAL-ERROR-COUNT TO WS-VAL-ERR-DISP.
017600     MOVE WS-VAL-WARNING-COUNT TO WS-VAL-WARN-DISP.
017610     STRING 'ERRORS=' WS-VAL-ERR-DISP
017620            ' WARNINGS=' WS-VAL-WARN-DISP
017630            DELIMITED BY SIZE INTO WS-VAL-MESSAGE.
017640     WRITE VALFILE.
017650
017660 5900-ESCR-RESUM-VALIDACION-FIN.
017670     EXIT.
017680
017690*-----------------------------------------------------------------
017700*    6000 SERIES -- SPENDING ANALYSIS FOR THE CURRENT USER.
017710*    COUNTS ONLY THE CURRENT USER'S PAID SHARE OF ACTIVE, NON-
017720*    SETTLEMENT EXPENSES -- A SETTLEMENT IS MONEY MOVING BETWEEN
017730*    MEMBERS, NOT A PURCHASE, SO IT NEVER COUNTS AS SPENDING.
017740*    07/19/93 LKM.
017750*-----------------------------------------------------------------
017760 6000-ANALIZAR-GASTOS.
017770
017780     IF WS-EXU-COUNT > ZERO
017790         PERFORM 6100-ACUMULAR-GASTOS
017800            THRU 6100-ACUMULAR-GASTOS-FIN
017810           VARYING WS-EXUT-IDX FROM 1 BY 1
017820             UNTIL WS-EXUT-IDX > WS-EXU-COUNT
017830     END-IF.
017840
017850 6000-ANALIZAR-GASTOS-FIN.
017860     EXIT.
017870
017880*-----------------------------------------------------------------
017890 6100-ACUMULAR-GASTOS.
017900
017910     IF WS-EXUT-USER-ID (WS-EXUT-IDX) NOT = WS-PARM-CURRENT-USER-ID
017920         GO TO 6100-ACUMULAR-GASTOS-FIN
017930     END-IF.
017940
017950     SET WS-FOUND TO FALSE.
017960     SET WS-EXT-IDX TO 1.
017970     SEARCH ALL WS-EXT-ENTRY
017980         AT END
017990             CONTINUE
018000         WHEN WS-EXT-ID (WS-EXT-IDX)
018010                 = WS-EXUT-EXPENSE-ID (WS-EXUT-IDX)
018020             SET WS-FOUND TO TRUE
018030     END-SEARCH.
018040
018050     IF NOT WS-FOUND
018060         GO TO 6100-ACUMULAR-GASTOS-FIN
018070     END-IF.
018080     IF WS-EXT-IS-DELETED (WS-EXT-IDX)
018090         GO TO 6100-ACUMULAR-GASTOS-FIN
018100     END-IF.
018110     IF WS-EXT-IS-SETTLEMENT (WS-EXT-IDX)
018120         GO TO 6100-ACUMULAR-GASTOS-FIN
018130     END-IF.
018140
018150     ADD WS-EXUT-PAID-SHARE (WS-EXUT-IDX) TO WS-SPD-TOTAL.
018160
018170     MOVE WS-EXT-DATE-CCYY (WS-EXT-IDX) TO WS-WORK-YEAR.
018180     MOVE WS-EXT-DATE-MM (WS-EXT-IDX) TO WS-WORK-MONTH.
018190     MOVE WS-WORK-YEAR TO WS-WORK-MONTH-KEY (1:4).
018200     MOVE WS-WORK-MONTH TO WS-WORK-MONTH-KEY (5:2).
018210     PERFORM 6110-ACUM-MES THRU 6110-ACUM-MES-FIN.
018220
018230     COMPUTE WS-WORK-QTR-NUM = ((WS-WORK-MONTH - 1) / 3) + 1.
018240     MOVE WS-WORK-YEAR TO WS-WORK-QTR-YEAR.
018250     MOVE WS-WORK-QTR-NUM TO WS-WORK-QTR-DIGIT.
018260     PERFORM 6120-ACUM-TRIMESTRE THRU 6120-ACUM-TRIMESTRE-FIN.
018270
018280     PERFORM 6130-ACUM-ANIO THRU 6130-ACUM-ANIO-FIN.
018290
018300 6100-ACUMULAR-GASTOS-FIN.
018310     EXIT.
018320
018330*-----------------------------------------------------------------
018340 6110-ACUM-MES.
018350
018360     SET WS-FOUND TO FALSE.
018370     PERFORM 6111-BUSCAR-MES-DE-GASTO
018380        THRU 6111-BUSCAR-MES-DE-GASTO-FIN
018390       VARYING WS-SPDM-IDX FROM 1 BY 1
018400         UNTIL WS-SPDM-IDX > WS-SPD-MONTH-COUNT
018410            OR WS-FOUND.
018420
018430     IF NOT WS-FOUND AND WS-SPD-MONTH-COUNT < 120
018440         ADD 1 TO WS-SPD-MONTH-COUNT
018450         MOVE WS-WORK-MONTH-KEY TO WS-SPDM-KEY (WS-SPD-MONTH-COUNT)
018460         MOVE WS-EXUT-PAID-SHARE (WS-EXUT-IDX)
018470           TO WS-SPDM-AMOUNT (WS-SPD-MONTH-COUNT)
018480     END-IF.
018490
018500 6110-ACUM-MES-FIN.
018510     EXIT.
018520
018530*-----------------------------------------------------------------
018540 6111-BUSCAR-MES-DE-GASTO.
018550
018560         IF WS-SPDM-KEY (WS-SPDM-IDX) = WS-WORK-MONTH-KEY
018570             ADD WS-EXUT-PAID-SHARE (WS-EXUT-IDX)
018580               TO WS-SPDM-AMOUNT (WS-SPDM-IDX)
018590             SET WS-FOUND TO TRUE
018600         END-IF.
018610
018620 6111-BUSCAR-MES-DE-GASTO-FIN.
018630     EXIT.
018640
018650*-----------------------------------------------------------------
018660 6120-ACUM-TRIMESTRE.
018670
018680     SET WS-FOUND TO FALSE.
018690     PERFORM 6121-BUSC-TRIMESTRE-GASTO
018700        THRU 6121-BUSC-TRIMESTRE-GASTO-FIN
018710       VARYING WS-SPDQ-IDX FROM 1 BY 1
018720         UNTIL WS-SPDQ-IDX > WS-SPD-QTR-COUNT
018730            OR WS-FOUND.
018740
018750     IF NOT WS-FOUND AND WS-SPD-QTR-COUNT < 40
018760         ADD 1 TO WS-SPD-QTR-COUNT
018770         MOVE WS-WORK-QTR-KEY TO WS-SPDQ-KEY (WS-SPD-QTR-COUNT)
018780         MOVE WS-EXUT-PAID-SHARE (WS-EXUT-IDX)
018790           TO WS-SPDQ-AMOUNT (WS-SPD-QTR-COUNT)
018800     END-IF.
018810
018820 6120-ACUM-TRIMESTRE-FIN.
018830     EXIT.
018840
018850*-----------------------------------------------------------------
018860 6121-BUSC-TRIMESTRE-GASTO.
018870
018880         IF WS-SPDQ-KEY (WS-SPDQ-IDX) = WS-WORK-QTR-KEY
018890             ADD WS-EXUT-PAID-SHARE (WS-EXUT-IDX)
018900               TO WS-SPDQ-AMOUNT (WS-SPDQ-IDX)
018910             SET WS-FOUND TO TRUE
018920         END-IF.
018930
018940 6121-BUSC-TRIMESTRE-GASTO-FIN.
018950     EXIT.
018960
018970*-----------------------------------------------------------------
018980 6130-ACUM-ANIO.
018990
019000     SET WS-FOUND TO FALSE.
019010     PERFORM 6131-BUSCAR-ANIO-DE-GASTO
019020        THRU 6131-BUSCAR-ANIO-DE-GASTO-FIN
019030       VARYING WS-SPDY-IDX FROM 1 BY 1
019040         UNTIL WS-SPDY-IDX > WS-SPD-YEAR-COUNT
019050            OR WS-FOUND.
019060
019070     IF NOT WS-FOUND AND WS-SPD-YEAR-COUNT < 20
019080         ADD 1 TO WS-SPD-YEAR-COUNT
019090         MOVE WS-WORK-YEAR TO WS-SPDY-KEY (WS-SPD-YEAR-COUNT)
019100         MOVE WS-EXUT-PAID-SHARE (WS-EXUT-IDX)
019110           TO WS-SPDY-AMOUNT (WS-SPD-YEAR-COUNT)
019120     END-IF.
019130
019140 6130-ACUM-ANIO-FIN.
019150     EXIT.
019160
019170*-----------------------------------------------------------------
019180 6131-BUSCAR-ANIO-DE-GASTO.
019190
019200         IF WS-SPDY-KEY (WS-SPDY-IDX) = WS-WORK-YEAR
019210             ADD WS-EXUT-PAID-SHARE (WS-EXUT-IDX)
019220               TO WS-SPDY-AMOUNT (WS-SPDY-IDX)
019230             SET WS-FOUND TO TRUE
019240         END-IF.
019250
019260 6131-BUSCAR-ANIO-DE-GASTO-FIN.
019270     EXIT.
019280
019290*-----------------------------------------------------------------
019300*    7000 SERIES -- BALANCE ANALYSIS.  DRIVEN OFF THE REPAYMENT
019310*    FILE, NOT OFF THE PARTICIPATION SHARES DIRECTLY -- EVERY
019320*    REPAYMENT ROW (WHETHER IT SETTLES A SPEND EXPENSE'S SHARE
019330*    OR IS ITSELF A SETTLEMENT) MOVES THE CURRENT USER'S BALANCE
019340*    WITH SOMEONE ELSE.  A REPAYMENT CARRIES NO DATE OF ITS OWN
019350*    SO THE MONTH TREND USES THE DATE OF THE EXPENSE IT BELONGS
019360*    TO.  09/30/13 CMP.
019370*-----------------------------------------------------------------
019380 7000-ANALIZAR-BALANCE.
019390
019400     IF WS-RPY-COUNT > ZERO
019410         PERFORM 7100-ACUMULAR-LIQUIDACION
019420            THRU 7100-ACUMULAR-LIQUIDACION-FIN
019430           VARYING WS-RPYT-IDX FROM 1 BY 1
019440             UNTIL WS-RPYT-IDX > WS-RPY-COUNT
019450     END-IF.
019460
019470     PERFORM 7200-PODAR-BALANCE-PERSONA
019480        THRU 7200-PODAR-BALANCE-PERSONA-FIN.
019490
019500     PERFORM 7300-ORDENAR-BALANCE-MES
019510        THRU 7300-ORDENAR-BALANCE-MES-FIN.
019520
019530     PERFORM 7310-ACUM-CORRIDA-MES
019540        THRU 7310-ACUM-CORRIDA-MES-FIN.
019550
019560 7000-ANALIZAR-BALANCE-FIN.
019570     EXIT.
019580
019590*-----------------------------------------------------------------
019600*    ONE REPAYMENT ROW.  PASS 1 OF THE OLD SPEC (SPEND-EXPENSE
019610*    REPAYMENTS) AND PASS 2 (SETTLEMENT REPAYMENTS) ARE FOLDED
019620*    INTO ONE SWEEP HERE SINCE BOTH JUST ADD A SIGNED DELTA TO
019630*    THE SAME THREE TOTALS -- THE SIGN RULES DIFFER BY WHETHER
019640*    THE PARENT EXPENSE IS A SETTLEMENT.
019650*-----------------------------------------------------------------
019660 7100-ACUMULAR-LIQUIDACION.
019670
019680     SET WS-FOUND TO FALSE.
019690     SET WS-EXT-IDX TO 1.
019700     SEARCH ALL WS-EXT-ENTRY
019710         AT END
019720             CONTINUE
019730         WHEN WS-EXT-ID (WS-EXT-IDX)
019740                 = WS-RPYT-EXPENSE-ID (WS-RPYT-IDX)
019750             SET WS-FOUND TO TRUE
019760     END-SEARCH.
019770
019780     IF NOT WS-FOUND
019790         GO TO 7100-ACUMULAR-LIQUIDACION-FIN
019800     END-IF.
019810     IF WS-EXT-IS-DELETED (WS-EXT-IDX)
019820         GO TO 7100-ACUMULAR-LIQUIDACION-FIN
019830     END-IF.
019840
019850     MOVE WS-EXT-DATE-CCYY (WS-EXT-IDX) TO WS-WORK-YEAR.
019860     MOVE WS-EXT-DATE-MM (WS-EXT-IDX) TO WS-WORK-MONTH.
019870     MOVE WS-WORK-YEAR TO WS-WORK-MONTH-KEY (1:4).
019880     MOVE WS-WORK-MONTH TO WS-WORK-MONTH-KEY (5:2).
019890
019900     MOVE ZERO TO WS-WORK-BAL-DELTA.
019910     MOVE ZERO TO WS-WORK-OTHER-USER-ID.
019920
019930     IF WS-EXT-IS-SETTLEMENT (WS-EXT-IDX)
019940         IF WS-RPYT-FROM-USER (WS-RPYT-IDX)
019950                 = WS-PARM-CURRENT-USER-ID
019960             MOVE WS-RPYT-TO-USER (WS-RPYT-IDX)
019970               TO WS-WORK-OTHER-USER-ID
019980             MOVE WS-RPYT-AMOUNT (WS-RPYT-IDX) TO WS-WORK-BAL-DELTA
019990             ADD WS-RPYT-AMOUNT (WS-RPYT-IDX) TO WS-BAL-NET
020000         ELSE
020010             IF WS-RPYT-TO-USER (WS-RPYT-IDX)
020020                     = WS-PARM-CURRENT-USER-ID
020030                 MOVE WS-RPYT-FROM-USER (WS-RPYT-IDX)
020040                   TO WS-WORK-OTHER-USER-ID
020050                 COMPUTE WS-WORK-BAL-DELTA =
020060                         ZERO - WS-RPYT-AMOUNT (WS-RPYT-IDX)
020070                 SUBTRACT WS-RPYT-AMOUNT (WS-RPYT-IDX)
020080                   FROM WS-BAL-NET
020090             ELSE
020100                 GO TO 7100-ACUMULAR-LIQUIDACION-FIN
020110             END-IF
020120         END-IF
020130     ELSE
020140         IF WS-RPYT-TO-USER (WS-RPYT-IDX)
020150                 = WS-PARM-CURRENT-USER-ID
020160             MOVE WS-RPYT-FROM-USER (WS-RPYT-IDX)
020170               TO WS-WORK-OTHER-USER-ID
020180             MOVE WS-RPYT-AMOUNT (WS-RPYT-IDX) TO WS-WORK-BAL-DELTA
020190             ADD WS-RPYT-AMOUNT (WS-RPYT-IDX) TO WS-BAL-NET
020200             ADD WS-RPYT-AMOUNT (WS-RPYT-IDX) TO WS-BAL-OWED-TO-USER
020210         ELSE
020220             IF WS-RPYT-FROM-USER (WS-RPYT-IDX)
020230                     = WS-PARM-CURRENT-USER-ID
020240                 MOVE WS-RPYT-TO-USER (WS-RPYT-IDX)
020250                   TO WS-WORK-OTHER-USER-ID
020260                 COMPUTE WS-WORK-BAL-DELTA =
020270                         ZERO - WS-RPYT-AMOUNT (WS-RPYT-IDX)
020280                 SUBTRACT WS-RPYT-AMOUNT (WS-RPYT-IDX)
020290                   FROM WS-BAL-NET
020300                 ADD WS-RPYT-AMOUNT (WS-RPYT-IDX) TO WS-BAL-USER-OWES
020310             ELSE
020320                 GO TO 7100-ACUMULAR-LIQUIDACION-FIN
020330             END-IF
020340         END-IF
020350     END-IF.
020360
020370     PERFORM 7110-ACUM-BALANCE-PERSONA
020380        THRU 7110-ACUM-BALANCE-PERSONA-FIN.
020390
020400     PERFORM 7120-ACUM-BALANCE-MES
020410        THRU 7120-ACUM-BALANCE-MES-FIN.
020420
020430 7100-ACUMULAR-LIQUIDACION-FIN.
020440     EXIT.
020450
020460*-----------------------------------------------------------------
020470 7110-ACUM-BALANCE-PERSONA.
020480
020490     SET WS-FOUND TO FALSE.
020500     PERFORM 7111-BUSC-PERSONA-BALANCE
020510        THRU 7111-BUSC-PERSONA-BALANCE-FIN
020520       VARYING WS-BALP-IDX FROM 1 BY 1
020530         UNTIL WS-BALP-IDX > WS-BAL-PERSON-COUNT
020540            OR WS-FOUND.
020550
020560     IF NOT WS-FOUND AND WS-BAL-PERSON-COUNT < 500
020570         ADD 1 TO WS-BAL-PERSON-COUNT
020580         MOVE WS-WORK-OTHER-USER-ID
020590           TO WS-BALP-USER-ID (WS-BAL-PERSON-COUNT)
020600         MOVE WS-WORK-BAL-DELTA TO WS-BALP-NET (WS-BAL-PERSON-COUNT)
020610         PERFORM 7190-BUSCAR-NOMBRE-USUARIO
020620            THRU 7190-BUSCAR-NOMBRE-USUARIO-FIN
020630         MOVE WS-WORK-NAME-31 TO WS-BALP-NAME (WS-BAL-PERSON-COUNT)
020640     END-IF.
020650
020660 7110-ACUM-BALANCE-PERSONA-FIN.
020670     EXIT.
020680
020690*-----------------------------------------------------------------
020700 7111-BUSC-PERSONA-BALANCE.
020710
020720         IF WS-BALP-USER-ID (WS-BALP-IDX) = WS-WORK-OTHER-USER-ID
020730             ADD WS-WORK-BAL-DELTA TO WS-BALP-NET (WS-BALP-IDX)
020740             SET WS-FOUND TO TRUE
020750         END-IF.
020760
020770 7111-BUSC-PERSONA-BALANCE-FIN.
020780     EXIT.
020790
020800*-----------------------------------------------------------------
020810*    A USER'S NAME IS CARRIED ON EVERY PARTICIPATION ROW HE
020820*    APPEARS ON, SO THE FIRST ROW WE FIND FOR HIM IS GOOD
020830*    ENOUGH.  LAST NAME LEFT BLANK COMES THROUGH AS TRAILING
020840*    SPACES, WHICH PRINTS FINE.
020850*-----------------------------------------------------------------
020860 7190-BUSCAR-NOMBRE-USUARIO.
020870
020880     MOVE SPACES TO WS-WORK-NAME-31.
020890     SET WS-FOUND TO FALSE.
020900     PERFORM 7191-BUSCAR-USUARIO-POR-ID
020910        THRU 7191-BUSCAR-USUARIO-POR-ID-FIN
020920       VARYING WS-EXUT-IDX FROM 1 BY 1
020930         UNTIL WS-EXUT-IDX > WS-EXU-COUNT
020940            OR WS-FOUND.
020950
020960 7190-BUSCAR-NOMBRE-USUARIO-FIN.
020970     EXIT.
020980
020990*-----------------------------------------------------------------
021000 7191-BUSCAR-USUARIO-POR-ID.
021010
021020         IF WS-EXUT-USER-ID (WS-EXUT-IDX) = WS-WORK-OTHER-USER-ID
021030             MOVE WS-EXUT-FIRST-NAME (WS-EXUT-IDX)
021040               TO WS-WORK-NAME-FIRST
021050             MOVE WS-EXUT-LAST-NAME (WS-EXUT-IDX)
021060               TO WS-WORK-NAME-LAST
021070             SET WS-FOUND TO TRUE
021080         END-IF.
021090
021100 7191-BUSCAR-USUARIO-POR-ID-FIN.
021110     EXIT.
021120
021130*-----------------------------------------------------------------
021140 7120-ACUM-BALANCE-MES.
021150
021160     SET WS-FOUND TO FALSE.
021170     PERFORM 7121-BUSCAR-MES-DE-BALANCE
021180        THRU 7121-BUSCAR-MES-DE-BALANCE-FIN
021190       VARYING WS-BALM-IDX FROM 1 BY 1
021200         UNTIL WS-BALM-IDX > WS-BAL-MONTH-COUNT
021210            OR WS-FOUND.
021220
021230     IF NOT WS-FOUND AND WS-BAL-MONTH-COUNT < 120
021240         ADD 1 TO WS-BAL-MONTH-COUNT
021250         MOVE WS-WORK-MONTH-KEY TO WS-BALM-KEY (WS-BAL-MONTH-COUNT)
021260         MOVE WS-WORK-BAL-DELTA TO WS-BALM-DELTA (WS-BAL-MONTH-COUNT)
021270         MOVE ZERO TO WS-BALM-CUML (WS-BAL-MONTH-COUNT)
021280     END-IF.
021290
021300 7120-ACUM-BALANCE-MES-FIN.
021310     EXIT.
021320
021330*-----------------------------------------------------------------
021340 7121-BUSCAR-MES-DE-BALANCE.
021350
021360         IF WS-BALM-KEY (WS-BALM-IDX) = WS-WORK-MONTH-KEY
021370             ADD WS-WORK-BAL-DELTA TO WS-BALM-DELTA (WS-BALM-IDX)
021380             SET WS-FOUND TO TRUE
021390         END-IF.
021400
021410 7121-BUSCAR-MES-DE-BALANCE-FIN.
021420     EXIT.
021430
021440*-----------------------------------------------------------------
021450*    A PERSON WHOSE REPAYMENTS NET TO ZERO IS NOT REPORTED --
021460*    PACK THE SURVIVORS DOWN OVER THE GAPS LEFT BEHIND.
021470*-----------------------------------------------------------------
021480 7200-PODAR-BALANCE-PERSONA.
021490
021500     MOVE ZERO TO WS-SUB-1.
021510     PERFORM 7201-EMPACAR-UNA-PERSONA
021520        THRU 7201-EMPACAR-UNA-PERSONA-FIN
021530       VARYING WS-SUB-2 FROM 1 BY 1
021540         UNTIL WS-SUB-2 > WS-BAL-PERSON-COUNT.
021550     MOVE WS-SUB-1 TO WS-BAL-PERSON-COUNT.
021560
021570 7200-PODAR-BALANCE-PERSONA-FIN.
021580     EXIT.
021590
021600*-----------------------------------------------------------------
021610 7201-EMPACAR-UNA-PERSONA.
021620
021630         IF WS-BALP-NET (WS-SUB-2) NOT = ZERO
021640             ADD 1 TO WS-SUB-1
021650             IF WS-SUB-1 NOT = WS-SUB-2
021660                 MOVE WS-BALP-ENTRY (WS-SUB-2)
021670                   TO WS-BALP-ENTRY (WS-SUB-1)
021680             END-IF
021690         END-IF.
021700
021710 7201-EMPACAR-UNA-PERSONA-FIN.
021720     EXIT.
021730
021740*-----------------------------------------------------------------
021750*    ASCENDING BUBBLE SORT ON THE MONTH KEY SO THE CUMULATIVE
021760*    TREND IN 7310 ACCUMULATES IN CHRONOLOGICAL ORDER.
021770*-----------------------------------------------------------------
021780 7300-ORDENAR-BALANCE-MES.
021790
021800     MOVE 'N' TO WS-SORTED-SW.
021810     PERFORM 7301-HACER-UN-PASE-DE-MES
021820        THRU 7301-HACER-UN-PASE-DE-MES-FIN
021830        UNTIL WS-TABLE-SORTED.
021840
021850 7300-ORDENAR-BALANCE-MES-FIN.
021860     EXIT.
021870
021880*-----------------------------------------------------------------
021890 7301-HACER-UN-PASE-DE-MES.
021900
021910     SET WS-TABLE-SORTED TO TRUE.
021920     PERFORM 7302-COMPARAR-CANJEAR-MES
021930        THRU 7302-COMPARAR-CANJEAR-MES-FIN
021940       VARYING WS-SUB-1 FROM 1 BY 1
021950         UNTIL WS-SUB-1 > WS-BAL-MONTH-COUNT - 1.
021960
021970 7301-HACER-UN-PASE-DE-MES-FIN.
021980     EXIT.
021990
022000*-----------------------------------------------------------------
022010 7302-COMPARAR-CANJEAR-MES.
022020
022030             IF WS-BALM-KEY (WS-SUB-1) > WS-BALM-KEY (WS-SUB-1 + 1)
022040                 MOVE WS-BALM-ENTRY (WS-SUB-1) TO WS-BALM-SWAP-ENTRY
022050                 MOVE WS-BALM-ENTRY (WS-SUB-1 + 1)
022060                   TO WS-BALM-ENTRY (WS-SUB-1)
022070                 MOVE WS-BALM-SWAP-ENTRY
022080                   TO WS-BALM-ENTRY (WS-SUB-1 + 1)
022090                 SET WS-TABLE-SORTED TO FALSE
022100             END-IF.
022110
022120 7302-COMPARAR-CANJEAR-MES-FIN.
022130     EXIT.
022140
022150*-----------------------------------------------------------------
022160 7310-ACUM-CORRIDA-MES.
022170
022180     MOVE ZERO TO WS-BAL-RUNNING.
022190     PERFORM 7311-ACUM-UN-MES-CORRIDA
022200        THRU 7311-ACUM-UN-MES-CORRIDA-FIN
022210       VARYING WS-SUB-1 FROM 1 BY 1
022220         UNTIL WS-SUB-1 > WS-BAL-MONTH-COUNT.
022230
022240 7310-ACUM-CORRIDA-MES-FIN.
022250     EXIT.
022260
022270*-----------------------------------------------------------------
022280 7311-ACUM-UN-MES-CORRIDA.
022290
022300         ADD WS-BALM-DELTA (WS-SUB-1) TO WS-BAL-RUNNING
022310         MOVE WS-BAL-RUNNING TO WS-BALM-CUML (WS-SUB-1).
022320
022330 7311-ACUM-UN-MES-CORRIDA-FIN.
022340     EXIT.
022350
022360*-----------------------------------------------------------------
022370*    8000 SERIES -- CATEGORY BREAKDOWN FOR THE CURRENT USER.
022380*    BUCKETS THE USER'S PAID SHARE OF EVERY ACTIVE, NON-
022390*    SETTLEMENT EXPENSE BY CATEGORY.  A BLANK CATEGORY ON THE
022400*    EXPENSE FILE GOES INTO THE 'UNCATEGORIZED' BUCKET -- THE
022410*    OLD MOBILE ENTRY SCREEN LET MEMBERS SKIP THE FIELD.
022420*    11/03/94 LKM.
022430*-----------------------------------------------------------------
022440 8000-ANALIZAR-CATEGORIAS.
022450
022460     MOVE ZERO TO WS-CAT-TOTAL.
022470
022480     IF WS-EXU-COUNT > ZERO
022490         PERFORM 8100-ACUMULAR-CATEGORIA
022500            THRU 8100-ACUMULAR-CATEGORIA-FIN
022510           VARYING WS-EXUT-IDX FROM 1 BY 1
022520             UNTIL WS-EXUT-IDX > WS-EXU-COUNT
022530     END-IF.
022540
022550     PERFORM 8200-ORDENAR-CATEGORIAS
022560        THRU 8200-ORDENAR-CATEGORIAS-FIN.
022570
022580     IF WS-CAT-COUNT > 10
022590         MOVE 10 TO WS-CAT-COUNT
022600     END-IF.
022610
022620     PERFORM 8300-CALC-PORCENTAJES
022630        THRU 8300-CALC-PORCENTAJES-FIN.
022640
022650 8000-ANALIZAR-CATEGORIAS-FIN.
022660     EXIT.
022670
022680*-----------------------------------------------------------------
022690 8100-ACUMULAR-CATEGORIA.
022700
022710     IF WS-EXUT-USER-ID (WS-EXUT-IDX) NOT = WS-PARM-CURRENT-USER-ID
022720         GO TO 8100-ACUMULAR-CATEGORIA-FIN
022730     END-IF.
022740
022750     SET WS-FOUND TO FALSE.
022760     SET WS-EXT-IDX TO 1.
022770     SEARCH ALL WS-EXT-ENTRY
022780         AT END
022790             CONTINUE
022800         WHEN WS-EXT-ID (WS-EXT-IDX)
022810                 = WS-EXUT-EXPENSE-ID (WS-EXUT-IDX)
022820             SET WS-FOUND TO TRUE
022830     END-SEARCH.
022840
022850     IF NOT WS-FOUND
022860         GO TO 8100-ACUMULAR-CATEGORIA-FIN
022870     END-IF.
022880     IF WS-EXT-IS-DELETED (WS-EXT-IDX)
022890         GO TO 8100-ACUMULAR-CATEGORIA-FIN
022900     END-IF.
022910     IF WS-EXT-IS-SETTLEMENT (WS-EXT-IDX)
022920         GO TO 8100-ACUMULAR-CATEGORIA-FIN
022930     END-IF.
022940
022950     ADD WS-EXUT-PAID-SHARE (WS-EXUT-IDX) TO WS-CAT-TOTAL.
022960
022970     IF WS-EXT-CATEGORY (WS-EXT-IDX) = SPACES
022980         MOVE 'Uncategorized' TO WS-WORK-CAT-NAME
022990     ELSE
023000         MOVE WS-EXT-CATEGORY (WS-EXT-IDX) TO WS-WORK-CAT-NAME
023010     END-IF.
023020
023030     PERFORM 8110-ACUM-UNA-CATEGORIA
023040        THRU 8110-ACUM-UNA-CATEGORIA-FIN.
023050
023060 8100-ACUMULAR-CATEGORIA-FIN.
023070     EXIT.
023080
023090*-----------------------------------------------------------------
023100 8110-ACUM-UNA-CATEGORIA.
023110
023120     SET WS-FOUND TO FALSE.
023130     PERFORM 8111-BUSC-CATEGORIA-EXISTE
023140        THRU 8111-BUSC-CATEGORIA-EXISTE-FIN
023150       VARYING WS-CATT-IDX FROM 1 BY 1
023160         UNTIL WS-CATT-IDX > WS-CAT-COUNT
023170            OR WS-FOUND.
023180
023190     IF NOT WS-FOUND AND WS-CAT-COUNT < 200
023200         ADD 1 TO WS-CAT-COUNT
023210         MOVE WS-WORK-CAT-NAME TO WS-CATT-NAME (WS-CAT-COUNT)
023220         MOVE WS-EXUT-PAID-SHARE (WS-EXUT-IDX)
023230           TO WS-CATT-AMOUNT (WS-CAT-COUNT)
023240         MOVE ZERO TO WS-CATT-PERCENT (WS-CAT-COUNT)
023250     END-IF.
023260
023270 8110-ACUM-UNA-CATEGORIA-FIN.
023280     EXIT.
023290
023300*-----------------------------------------------------------------
023310 8111-BUSC-CATEGORIA-EXISTE.
023320
023330         IF WS-CATT-NAME (WS-CATT-IDX) = WS-WORK-CAT-NAME
023340             ADD WS-EXUT-PAID-SHARE (WS-EXUT-IDX)
023350               TO WS-CATT-AMOUNT (WS-CATT-IDX)
023360             SET WS-FOUND TO TRUE
023370         END-IF.
023380
023390 8111-BUSC-CATEGORIA-EXISTE-FIN.
023400     EXIT.
023410
023420*-----------------------------------------------------------------
023430*    DESCENDING BUBBLE SORT ON AMOUNT -- BIGGEST CATEGORY FIRST
023440*    FOR THE TOP-10 BREAKDOWN ON THE SUMMARY REPORT.
023450*-----------------------------------------------------------------
023460 8200-ORDENAR-CATEGORIAS.
023470
023480     IF WS-CAT-COUNT < 2
023490         GO TO 8200-ORDENAR-CATEGORIAS-FIN
023500     END-IF.
023510
023520     MOVE 'N' TO WS-SORTED-SW.
023530     PERFORM 8201-HACER-UN-PASE-DE-CAT
023540        THRU 8201-HACER-UN-PASE-DE-CAT-FIN
023550        UNTIL WS-TABLE-SORTED.
023560
023570 8200-ORDENAR-CATEGORIAS-FIN.
023580     EXIT.
023590
023600*-----------------------------------------------------------------
023610 8201-HACER-UN-PASE-DE-CAT.
023620
023630     SET WS-TABLE-SORTED TO TRUE.
023640     PERFORM 8202-COMPARAR-CANJEAR-CAT
023650        THRU 8202-COMPARAR-CANJEAR-CAT-FIN
023660       VARYING WS-SUB-1 FROM 1 BY 1
023670         UNTIL WS-SUB-1 > WS-CAT-COUNT - 1.
023680
023690 8201-HACER-UN-PASE-DE-CAT-FIN.
023700     EXIT.
023710
023720*-----------------------------------------------------------------
023730 8202-COMPARAR-CANJEAR-CAT.
023740
023750             IF WS-CATT-AMOUNT (WS-SUB-1)
023760                     < WS-CATT-AMOUNT (WS-SUB-1 + 1)
023770                 MOVE WS-CATT-ENTRY (WS-SUB-1) TO WS-CATT-WORK-ENTRY
023780                 MOVE WS-CATT-ENTRY (WS-SUB-1 + 1)
023790                   TO WS-CATT-ENTRY (WS-SUB-1)
023800                 MOVE WS-CATT-WORK-ENTRY
023810                   TO WS-CATT-ENTRY (WS-SUB-1 + 1)
023820                 SET WS-TABLE-SORTED TO FALSE
023830             END-IF.
023840
023850 8202-COMPARAR-CANJEAR-CAT-FIN.
023860     EXIT.
023870
023880*-----------------------------------------------------------------
023890 8300-CALC-PORCENTAJES.
023900
023910     PERFORM 8301-CALC-PCT-CATEGORIA
023920        THRU 8301-CALC-PCT-CATEGORIA-FIN
023930       VARYING WS-CATT-IDX FROM 1 BY 1
023940         UNTIL WS-CATT-IDX > WS-CAT-COUNT.
023950
023960 8300-CALC-PORCENTAJES-FIN.
023970     EXIT.
023980
023990*-----------------------------------------------------------------
024000 8301-CALC-PCT-CATEGORIA.
024010
024020         IF WS-CAT-TOTAL = ZERO
024030             MOVE ZERO TO WS-CATT-PERCENT (WS-CATT-IDX)
024040         ELSE
024050             COMPUTE WS-CATT-PERCENT (WS-CATT-IDX) ROUNDED =
024060                 WS-CATT-AMOUNT (WS-CATT-IDX) / WS-CAT-TOTAL * 100
024070         END-IF.
024080
024090 8301-CALC-PCT-CATEGORIA-FIN.
024100     EXIT.
024110
024120*-----------------------------------------------------------------
024130*    9000 SERIES -- GROUP BREAKDOWN FOR THE CURRENT USER.
024140*    BUCKETS THE USER'S PAID SHARE OF EVERY ACTIVE, NON-
024150*    SETTLEMENT EXPENSE BY GROUP-ID.  GROUP-ID OF ZERO IS A
024160*    SOLO EXPENSE, NOT TIED TO ANY POOL -- IT GOES INTO THE
024170*    'NO GROUP' BUCKET, NO GRPLKUP CALL NEEDED.  08/19/02 DWP.
024180*-----------------------------------------------------------------
024190 9000-ANALIZAR-GRUPOS.
024200
024210     IF WS-EXU-COUNT > ZERO
024220         PERFORM 9100-ACUMULAR-GRUPO
024230            THRU 9100-ACUMULAR-GRUPO-FIN
024240           VARYING WS-EXUT-IDX FROM 1 BY 1
024250             UNTIL WS-EXUT-IDX > WS-EXU-COUNT
024260     END-IF.
024270
024280     PERFORM 9200-ORDENAR-GRUPOS
024290        THRU 9200-ORDENAR-GRUPOS-FIN.
024300
024310     IF WS-GRA-COUNT > 10
024320         MOVE 10 TO WS-GRA-COUNT
024330     END-IF.
024340
024350 9000-ANALIZAR-GRUPOS-FIN.
024360     EXIT.
024370
024380*-----------------------------------------------------------------
024390 9100-ACUMULAR-GRUPO.
024400
024410     IF WS-EXUT-USER-ID (WS-EXUT-IDX) NOT = WS-PARM-CURRENT-USER-ID
024420         GO TO 9100-ACUMULAR-GRUPO-FIN
024430     END-IF.
024440
024450     SET WS-FOUND TO FALSE.
024460     SET WS-EXT-IDX TO 1.
024470     SEARCH ALL WS-EXT-ENTRY
024480         AT END
024490             CONTINUE
024500         WHEN WS-EXT-ID (WS-EXT-IDX)
024510                 = WS-EXUT-EXPENSE-ID (WS-EXUT-IDX)
024520             SET WS-FOUND TO TRUE
024530     END-SEARCH.
024540
024550     IF NOT WS-FOUND
024560         GO TO 9100-ACUMULAR-GRUPO-FIN
024570     END-IF.
024580     IF WS-EXT-IS-DELETED (WS-EXT-IDX)
024590         GO TO 9100-ACUMULAR-GRUPO-FIN
024600     END-IF.
024610     IF WS-EXT-IS-SETTLEMENT (WS-EXT-IDX)
024620         GO TO 9100-ACUMULAR-GRUPO-FIN
024630     END-IF.
024640
024650     PERFORM 9110-ACUM-UN-GRUPO
024660        THRU 9110-ACUM-UN-GRUPO-FIN.
024670
024680 9100-ACUMULAR-GRUPO-FIN.
024690     EXIT.
024700
024710*-----------------------------------------------------------------
024720 9110-ACUM-UN-GRUPO.
024730
024740     SET WS-FOUND TO FALSE.
024750     PERFORM 9111-BUSC-GRUPO-EXISTENTE
024760        THRU 9111-BUSC-GRUPO-EXISTENTE-FIN
024770       VARYING WS-GRA-IDX FROM 1 BY 1
024780         UNTIL WS-GRA-IDX > WS-GRA-COUNT
024790            OR WS-FOUND.
024800
024810     IF WS-FOUND
024820         GO TO 9110-ACUM-UN-GRUPO-FIN
024830     END-IF.
024840     IF WS-GRA-COUNT NOT < 500
024850         GO TO 9110-ACUM-UN-GRUPO-FIN
024860     END-IF.
024870
024880     ADD 1 TO WS-GRA-COUNT.
024890     MOVE WS-EXT-GROUP-ID (WS-EXT-IDX) TO WS-GRA-ID (WS-GRA-COUNT).
024900     MOVE WS-EXUT-PAID-SHARE (WS-EXUT-IDX) TO WS-GRA-TOTAL (WS-GRA-COUNT).
024910     MOVE 1 TO WS-GRA-EXP-COUNT (WS-GRA-COUNT).
024920
024930     IF WS-EXT-GROUP-ID (WS-EXT-IDX) = ZERO
024940         MOVE 'No Group' TO WS-GRA-NAME (WS-GRA-COUNT)
024950         MOVE ZERO TO WS-GRA-MEMBERS (WS-GRA-COUNT)
024960     ELSE
024970         MOVE WS-EXT-GROUP-ID (WS-EXT-IDX) TO WS-GRP-REQ-LOOKUP-ID
024980         CALL 'GRPLKUP' USING WS-GRP-REQUEST, WS-GRP-RESPONSE
024990         MOVE WS-GRP-RSP-NAME TO WS-GRA-NAME (WS-GRA-COUNT)
025000         MOVE WS-GRP-RSP-MEMBERS TO WS-GRA-MEMBERS (WS-GRA-COUNT)
025010     END-IF.
025020
025030 9110-ACUM-UN-GRUPO-FIN.
025040     EXIT.
025050
025060*-----------------------------------------------------------------
025070 9111-BUSC-GRUPO-EXISTENTE.
025080
025090         IF WS-GRA-ID (WS-GRA-IDX) = WS-EXT-GROUP-ID (WS-EXT-IDX)
025100             ADD WS-EXUT-PAID-SHARE (WS-EXUT-IDX)
025110               TO WS-GRA-TOTAL (WS-GRA-IDX)
025120             ADD 1 TO WS-GRA-EXP-COUNT (WS-GRA-IDX)
025130             SET WS-FOUND TO TRUE
025140         END-IF.
025150
025160 9111-BUSC-GRUPO-EXISTENTE-FIN.
025170     EXIT.
025180
025190*-----------------------------------------------------------------
025200*    DESCENDING BUBBLE SORT ON TOTAL -- BIGGEST GROUP FIRST FOR
025210*    THE TOP-GROUPS SECTION OF THE SUMMARY REPORT.
025220*-----------------------------------------------------------------
025230 9200-ORDENAR-GRUPOS.
025240
025250     IF WS-GRA-COUNT < 2
025260         GO TO 9200-ORDENAR-GRUPOS-FIN
025270     END-IF.
025280
025290     MOVE 'N' TO WS-SORTED-SW.
025300     PERFORM 9201-HACER-PASE-GRUPO
025310        THRU 9201-HACER-PASE-GRUPO-FIN
025320        UNTIL WS-TABLE-SORTED.
025330
025340 9200-ORDENAR-GRUPOS-FIN.
025350     EXIT.
025360
025370*-----------------------------------------------------------------
025380 9201-HACER-PASE-GRUPO.
025390
025400     SET WS-TABLE-SORTED TO TRUE.
025410     PERFORM 9202-COMP-CANJEAR-GRUPO
025420        THRU 9202-COMP-CANJEAR-GRUPO-FIN
025430       VARYING WS-SUB-1 FROM 1 BY 1
025440         UNTIL WS-SUB-1 > WS-GRA-COUNT - 1.
025450
025460 9201-HACER-PASE-GRUPO-FIN.
025470     EXIT.
025480
025490*-----------------------------------------------------------------
025500 9202-COMP-CANJEAR-GRUPO.
025510
025520             IF WS-GRA-TOTAL (WS-SUB-1)
025530                     < WS-GRA-TOTAL (WS-SUB-1 + 1)
025540                 MOVE WS-GRA-ENTRY (WS-SUB-1) TO WS-GRA-WORK-ENTRY
025550                 MOVE WS-GRA-ENTRY (WS-SUB-1 + 1)
025560                   TO WS-GRA-ENTRY (WS-SUB-1)
025570                 MOVE WS-GRA-WORK-ENTRY
025580                   TO WS-GRA-ENTRY (WS-SUB-1 + 1)
025590                 SET WS-TABLE-SORTED TO FALSE
025600             END-IF.
025610
025620 9202-COMP-CANJEAR-GRUPO-FIN.
025630     EXIT.
025640
025650*-----------------------------------------------------------------
025660*    10000 SERIES -- ANOMALY DETECTION FOR THE CURRENT USER.
025670*    FLAGS PAID-SHARE AMOUNTS ON SPEND EXPENSES THAT RUN WELL
025680*    ABOVE THE MEMBER'S OWN SPENDING PATTERN -- MEAN PLUS A
025690*    MULTIPLE OF THE SAMPLE STANDARD DEVIATION.  NEEDS AT LEAST
025700*    THREE OBSERVATIONS TO MEAN ANYTHING; FEWER THAN THAT AND WE
025710*    SAY SO RATHER THAN GUESS.  ONLY POSITIVE PAID AMOUNTS GO
025720*    INTO THE SAMPLE -- A REFUND OR CREDIT IS NOT A PURCHASE.
025730*    02/14/91 LKM.
025740*-----------------------------------------------------------------
025750 10100-DETECTAR-ANOMALIAS.
025760
025770     MOVE ZERO TO WS-ANM-N.
025780     MOVE ZERO TO WS-ANM-SUM.
025790     MOVE ZERO TO WS-ANM-SUMSQ.
025800     MOVE ZERO TO WS-ANM-COUNT.
025810
025820     IF WS-EXU-COUNT > ZERO
025830         PERFORM 10110-ACUM-MOMENTOS
025840            THRU 10110-ACUM-MOMENTOS-FIN
025850           VARYING WS-EXUT-IDX FROM 1 BY 1
025860             UNTIL WS-EXUT-IDX > WS-EXU-COUNT
025870     END-IF.
025880
025890     IF WS-ANM-N < 3
025900         GO TO 10100-DETECTAR-ANOMALIAS-FIN
025910     END-IF.
025920
025930     COMPUTE WS-ANM-MEAN = WS-ANM-SUM / WS-ANM-N.
025940     COMPUTE WS-ANM-VARIANCE =
025950         (WS-ANM-SUMSQ - ((WS-ANM-SUM * WS-ANM-SUM) / WS-ANM-N))
025960             / (WS-ANM-N - 1).
025970
025980     IF WS-ANM-VARIANCE < ZERO
025990         MOVE ZERO TO WS-ANM-VARIANCE
026000     END-IF.
026010
026020     MOVE WS-ANM-VARIANCE TO WS-SQR-X.
026030     PERFORM 10050-CALC-RAIZ-CUADRADA
026040        THRU 10050-CALC-RAIZ-CUADRADA-FIN.
026050     MOVE WS-SQR-R TO WS-ANM-STDEV.
026060
026070     COMPUTE WS-ANM-THRESHOLD =
026080         WS-ANM-MEAN + (WS-PARM-ANOMALY-MULT * WS-ANM-STDEV).
026090
026100     IF WS-EXU-COUNT > ZERO
026110         PERFORM 10120-MARCAR-ANOMALIA
026120            THRU 10120-MARCAR-ANOMALIA-FIN
026130           VARYING WS-EXUT-IDX FROM 1 BY 1
026140             UNTIL WS-EXUT-IDX > WS-EXU-COUNT
026150     END-IF.
026160
026170 10100-DETECTAR-ANOMALIAS-FIN.
026180     EXIT.
026190
026200*-----------------------------------------------------------------
026210*    GENERAL-PURPOSE NEWTON'S-METHOD SQUARE ROOT.  WS-SQR-X IN,
026220*    WS-SQR-R OUT -- THE RATE TABLE HAS NO CALL FOR IT BUT THE
026230*    STATISTICS PACKAGE ON THE MAIN IRON NEVER MADE IT INTO THE
026240*    EXPENSE-POOL JOB STREAM, SO THIS RUNS THE ITERATION BY
026250*    HAND.  A FLAT 20 PASSES IS MORE THAN ENOUGH TO SETTLE
026260*    WITHIN PENNIES FOR ANY VARIANCE THIS PROGRAM WILL SEE.
026270*-----------------------------------------------------------------
026280 10050-CALC-RAIZ-CUADRADA.
026290
026300     IF WS-SQR-X <= ZERO
026310         MOVE ZERO TO WS-SQR-R
026320         GO TO 10050-CALC-RAIZ-CUADRADA-FIN
026330     END-IF.
026340
026350     IF WS-SQR-X < 1
026360         MOVE 1 TO WS-SQR-R
026370     ELSE
026380         COMPUTE WS-SQR-R = WS-SQR-X / 2
026390     END-IF.
026400
026410     PERFORM 10055-UNA-ITERACION-RAIZ
026420        THRU 10055-UNA-ITERACION-RAIZ-FIN
026430       VARYING WS-SQR-IDX FROM 1 BY 1
026440         UNTIL WS-SQR-IDX > 20.
026450
026460 10050-CALC-RAIZ-CUADRADA-FIN.
026470     EXIT.
026480
026490*-----------------------------------------------------------------
026500 10055-UNA-ITERACION-RAIZ.
026510
026520     MOVE WS-SQR-R TO WS-SQR-PREV.
026530     COMPUTE WS-SQR-R ROUNDED =
026540         (WS-SQR-PREV + (WS-SQR-X / WS-SQR-PREV)) / 2.
026550
026560 10055-UNA-ITERACION-RAIZ-FIN.
026570     EXIT.
026580
026590*-----------------------------------------------------------------
026600 10110-ACUM-MOMENTOS.
026610
026620     IF WS-EXUT-USER-ID (WS-EXUT-IDX) NOT = WS-PARM-CURRENT-USER-ID
026630         GO TO 10110-ACUM-MOMENTOS-FIN
026640     END-IF.
026650     IF WS-EXUT-PAID-SHARE (WS-EXUT-IDX) NOT > ZERO
026660         GO TO 10110-ACUM-MOMENTOS-FIN
026670     END-IF.
026680
026690     SET WS-FOUND TO FALSE.
026700     SET WS-EXT-IDX TO 1.
026710     SEARCH ALL WS-EXT-ENTRY
026720         AT END
026730             CONTINUE
026740         WHEN WS-EXT-ID (WS-EXT-IDX)
026750                 = WS-EXUT-EXPENSE-ID (WS-EXUT-IDX)
026760             SET WS-FOUND TO TRUE
026770     END-SEARCH.
026780
026790     IF NOT WS-FOUND
026800         GO TO 10110-ACUM-MOMENTOS-FIN
026810     END-IF.
026820     IF WS-EXT-IS-DELETED (WS-EXT-IDX)
026830         GO TO 10110-ACUM-MOMENTOS-FIN
026840     END-IF.
026850     IF WS-EXT-IS-SETTLEMENT (WS-EXT-IDX)
026860         GO TO 10110-ACUM-MOMENTOS-FIN
026870     END-IF.
026880
026890     ADD 1 TO WS-ANM-N.
026900     ADD WS-EXUT-PAID-SHARE (WS-EXUT-IDX) TO WS-ANM-SUM.
026910     COMPUTE WS-ANM-SUMSQ = WS-ANM-SUMSQ +
026920         (WS-EXUT-PAID-SHARE (WS-EXUT-IDX)
026930             * WS-EXUT-PAID-SHARE (WS-EXUT-IDX)).
026940
026950 10110-ACUM-MOMENTOS-FIN.
026960     EXIT.
026970
026980*-----------------------------------------------------------------
026990 10120-MARCAR-ANOMALIA.
027000
027010     IF WS-EXUT-USER-ID (WS-EXUT-IDX) NOT = WS-PARM-CURRENT-USER-ID
027020         GO TO 10120-MARCAR-ANOMALIA-FIN
027030     END-IF.
027040     IF WS-EXUT-PAID-SHARE (WS-EXUT-IDX) NOT > ZERO
027050         GO TO 10120-MARCAR-ANOMALIA-FIN
027060     END-IF.
027070
027080     SET WS-FOUND TO FALSE.
027090     SET WS-EXT-IDX TO 1.
027100     SEARCH ALL WS-EXT-ENTRY
027110         AT END
027120             CONTINUE
027130         WHEN WS-EXT-ID (WS-EXT-IDX)
027140                 = WS-EXUT-EXPENSE-ID (WS-EXUT-IDX)
027150             SET WS-FOUND TO TRUE
027160     END-SEARCH.
027170
027180     IF NOT WS-FOUND
027190         GO TO 10120-MARCAR-ANOMALIA-FIN
027200     END-IF.
027210     IF WS-EXT-IS-DELETED (WS-EXT-IDX)
027220         GO TO 10120-MARCAR-ANOMALIA-FIN
027230     END-IF.
027240     IF WS-EXT-IS-SETTLEMENT (WS-EXT-IDX)
027250         GO TO 10120-MARCAR-ANOMALIA-FIN
027260     END-IF.
027270     IF WS-EXUT-PAID-SHARE (WS-EXUT-IDX) NOT > WS-ANM-THRESHOLD
027280         GO TO 10120-MARCAR-ANOMALIA-FIN
027290     END-IF.
027300     IF WS-ANM-COUNT NOT < 50
027310         GO TO 10120-MARCAR-ANOMALIA-FIN
027320     END-IF.
027330
027340     ADD 1 TO WS-ANM-COUNT.
027350     MOVE WS-EXT-DATE (WS-EXT-IDX) TO WS-ANM-DATE (WS-ANM-COUNT).
027360     MOVE WS-EXUT-PAID-SHARE (WS-EXUT-IDX)
027370       TO WS-ANM-AMOUNT (WS-ANM-COUNT).
027380     MOVE WS-EXT-DESCRIPTION (WS-EXT-IDX)
027390       TO WS-ANM-DESC (WS-ANM-COUNT).
027400     MOVE WS-ANM-THRESHOLD TO WS-ANM-THRESH-OUT (WS-ANM-COUNT).
027410
027420 10120-MARCAR-ANOMALIA-FIN.
027430     EXIT.
027440
027450*-----------------------------------------------------------------
027460*    11000 SERIES -- SUBSCRIPTION DETECTION (ADVANCED).  A
027470*    'PATTERN' IS THE FIRST THREE WORDS OF THE DESCRIPTION,
027480*    LOWER-CASED AND SINGLE-SPACED, SO 'NETFLIX MONTHLY FEE' AND
027490*    'Netflix  Monthly  Fee' BUCKET TOGETHER.  ONLY PATTERNS
027500*    SEEN THREE TIMES OR MORE FOR THE CURRENT USER COUNT AS A
027510*    RECURRING CHARGE.  07/19/93 LKM.
027520*-----------------------------------------------------------------
027530 11000-DETECT-SUSCRIPCIONES.
027540
027550     MOVE ZERO TO WS-SUB-COUNT.
027560     MOVE ZERO TO WS-SUB-MONTHLY-TOTAL.
027570
027580     IF WS-EXU-COUNT > ZERO
027590         PERFORM 11100-ACUMULAR-PATRON
027600            THRU 11100-ACUMULAR-PATRON-FIN
027610           VARYING WS-EXUT-IDX FROM 1 BY 1
027620             UNTIL WS-EXUT-IDX > WS-EXU-COUNT
027630     END-IF.
027640
027650     PERFORM 11300-PODAR-PATRONES
027660        THRU 11300-PODAR-PATRONES-FIN.
027670
027680     IF WS-SUB-COUNT > ZERO
027690         PERFORM 11400-PROCESAR-PATRON
027700            THRU 11400-PROCESAR-PATRON-FIN
027710           VARYING WS-SUB-IDX FROM 1 BY 1
027720             UNTIL WS-SUB-IDX > WS-SUB-COUNT
027730     END-IF.
027740
027750     PERFORM 11500-ORDENAR-PATRONES
027760        THRU 11500-ORDENAR-PATRONES-FIN.
027770
027780     PERFORM 11600-CALC-TOTAL-MENSUAL
027790        THRU 11600-CALC-TOTAL-MENSUAL-FIN.
027800
027810 11000-DETECT-SUSCRIPCIONES-FIN.
027820     EXIT.
027830
027840*-----------------------------------------------------------------
027850 11100-ACUMULAR-PATRON.
027860
027870     IF WS-EXUT-USER-ID (WS-EXUT-IDX) NOT = WS-PARM-CURRENT-USER-ID
027880         GO TO 11100-ACUMULAR-PATRON-FIN
027890     END-IF.
027900     IF WS-EXUT-PAID-SHARE (WS-EXUT-IDX) NOT > ZERO
027910         GO TO 11100-ACUMULAR-PATRON-FIN
027920     END-IF.
027930
027940     SET WS-FOUND TO FALSE.
027950     SET WS-EXT-IDX TO 1.
027960     SEARCH ALL WS-EXT-ENTRY
027970         AT END
027980             CONTINUE
027990         WHEN WS-EXT-ID (WS-EXT-IDX)
028000                 = WS-EXUT-EXPENSE-ID (WS-EXUT-IDX)
028010             SET WS-FOUND TO TRUE
028020     END-SEARCH.
028030
028040     IF NOT WS-FOUND
028050         GO TO 11100-ACUMULAR-PATRON-FIN
028060     END-IF.
028070     IF WS-EXT-IS-DELETED (WS-EXT-IDX)
028080         GO TO 11100-ACUMULAR-PATRON-FIN
028090     END-IF.
028100     IF WS-EXT-IS-SETTLEMENT (WS-EXT-IDX)
028110         GO TO 11100-ACUMULAR-PATRON-FIN
028120     END-IF.
028130
028140     PERFORM 11110-CONSTRUIR-PATRON
028150        THRU 11110-CONSTRUIR-PATRON-FIN.
028160
028170     PERFORM 11120-ACUM-UN-PATRON
028180        THRU 11120-ACUM-UN-PATRON-FIN.
028190
028200 11100-ACUMULAR-PATRON-FIN.
028210     EXIT.
028220
028230*-----------------------------------------------------------------
028240*    LOWER-CASE THE DESCRIPTION AND TAKE ITS FIRST THREE WORDS,
028250*    SINGLE-SPACED, AS THE PATTERN KEY.
028260*-----------------------------------------------------------------
028270 11110-CONSTRUIR-PATRON.
028280
028290     MOVE WS-EXT-DESCRIPTION (WS-EXT-IDX) TO WS-SUB-DESC-WORK.
028300     INSPECT WS-SUB-DESC-WORK CONVERTING
028310         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
028320         TO 'abcdefghijklmnopqrstuvwxyz'.
028330
028340     MOVE SPACES TO WS-SUB-WORD1.
028350     MOVE SPACES TO WS-SUB-WORD2.
028360     MOVE SPACES TO WS-SUB-WORD3.
028370
028380     UNSTRING WS-SUB-DESC-WORK DELIMITED BY ALL SPACE
028390         INTO WS-SUB-WORD1 WS-SUB-WORD2 WS-SUB-WORD3.
028400
028410     MOVE SPACES TO WS-SUB-WORK-PATTERN.
028420     STRING WS-SUB-WORD1 DELIMITED BY SPACE
028430            ' '          DELIMITED BY SIZE
028440            WS-SUB-WORD2 DELIMITED BY SPACE
028450            ' '          DELIMITED BY SIZE
028460            WS-SUB-WORD3 DELIMITED BY SPACE
028470               INTO WS-SUB-WORK-PATTERN.
028480
028490 11110-CONSTRUIR-PATRON-FIN.
028500     EXIT.
028510
028520*-----------------------------------------------------------------
028530 11120-ACUM-UN-PATRON.
028540
028550     SET WS-FOUND TO FALSE.
028560     PERFORM 11121-BUSC-PATRON-EXIST
028570        THRU 11121-BUSC-PATRON-EXIST-FIN
028580       VARYING WS-SUB-IDX FROM 1 BY 1
028590         UNTIL WS-SUB-IDX > WS-SUB-COUNT
028600            OR WS-FOUND.
028610
028620     IF WS-FOUND
028630         ADD 1 TO WS-SUB-OCCURS (WS-SUB-TARGET-IDX)
028640         ADD WS-EXUT-PAID-SHARE (WS-EXUT-IDX)
028650           TO WS-SUB-TOTAL (WS-SUB-TARGET-IDX)
028660         IF WS-EXT-DATE (WS-EXT-IDX)
028670                 < WS-SUB-FIRST-DATE (WS-SUB-TARGET-IDX)
028680             MOVE WS-EXT-DATE (WS-EXT-IDX)
028690               TO WS-SUB-FIRST-DATE (WS-SUB-TARGET-IDX)
028700             IF WS-EXT-CATEGORY (WS-EXT-IDX) = SPACES
028710                 MOVE 'Uncategorized'
028720                   TO WS-SUB-CATEGORY (WS-SUB-TARGET-IDX)
028730             ELSE
028740                 MOVE WS-EXT-CATEGORY (WS-EXT-IDX)
028750                   TO WS-SUB-CATEGORY (WS-SUB-TARGET-IDX)
028760             END-IF
028770             MOVE WS-EXT-CURRENCY-CODE (WS-EXT-IDX)
028780               TO WS-SUB-CURRENCY (WS-SUB-TARGET-IDX)
028790         END-IF
028800         IF WS-EXT-DATE (WS-EXT-IDX)
028810                 > WS-SUB-LAST-DATE (WS-SUB-TARGET-IDX)
028820             MOVE WS-EXT-DATE (WS-EXT-IDX)
028830               TO WS-SUB-LAST-DATE (WS-SUB-TARGET-IDX)
028840         END-IF
028850     ELSE
028860         IF WS-SUB-COUNT NOT < 200
028870             GO TO 11120-ACUM-UN-PATRON-FIN
028880         END-IF
028890         ADD 1 TO WS-SUB-COUNT
028900         MOVE WS-SUB-COUNT TO WS-SUB-TARGET-IDX
028910         MOVE WS-SUB-WORK-PATTERN TO WS-SUB-PATTERN (WS-SUB-COUNT)
028920         IF WS-EXT-CATEGORY (WS-EXT-IDX) = SPACES
028930             MOVE 'Uncategorized' TO WS-SUB-CATEGORY (WS-SUB-COUNT)
028940         ELSE
028950             MOVE WS-EXT-CATEGORY (WS-EXT-IDX)
028960               TO WS-SUB-CATEGORY (WS-SUB-COUNT)
028970         END-IF
028980         MOVE WS-EXT-CURRENCY-CODE (WS-EXT-IDX)
028990           TO WS-SUB-CURRENCY (WS-SUB-COUNT)
029000         MOVE WS-EXT-DATE (WS-EXT-IDX) TO WS-SUB-FIRST-DATE (WS-SUB-COUNT)
029010         MOVE WS-EXT-DATE (WS-EXT-IDX) TO WS-SUB-LAST-DATE (WS-SUB-COUNT)
029020         MOVE 1 TO WS-SUB-OCCURS (WS-SUB-COUNT)
029030         MOVE WS-EXUT-PAID-SHARE (WS-EXUT-IDX) TO WS-SUB-TOTAL (WS-SUB-COUNT)
029040         MOVE ZERO TO WS-SUB-AVG (WS-SUB-COUNT)
029050         MOVE ZERO TO WS-SUB-FREQ (WS-SUB-COUNT)
029060     END-IF.
029070
029080     PERFORM 11130-AGREGAR-FECHA
029090        THRU 11130-AGREGAR-FECHA-FIN.
029100
029110 11120-ACUM-UN-PATRON-FIN.
029120     EXIT.
029130
029140*-----------------------------------------------------------------
029150 11121-BUSC-PATRON-EXIST.
029160
029170         IF WS-SUB-PATTERN (WS-SUB-IDX) = WS-SUB-WORK-PATTERN
029180             SET WS-FOUND TO TRUE
029190             MOVE WS-SUB-IDX TO WS-SUB-TARGET-IDX
029200         END-IF.
029210
029220 11121-BUSC-PATRON-EXIST-FIN.
029230     EXIT.
029240
029250*-----------------------------------------------------------------
029260*    EACH PATTERN KEEPS UP TO 60 RAW DATE/AMOUNT PAIRS FOR THE
029270*    GAP-AVERAGING IN 11400 -- MORE THAN 60 HITS ON ONE PATTERN
029280*    IN A SINGLE RUN IS NOT A REALISTIC SUBSCRIPTION, SO THE
029290*    TOTAL AND OCCURRENCE COUNT KEEP GOING BUT THE RAW ROWS STOP.
029300*-----------------------------------------------------------------
029310 11130-AGREGAR-FECHA.
029320
029330     IF WS-SUB-OCCURS (WS-SUB-TARGET-IDX) > 60
029340         GO TO 11130-AGREGAR-FECHA-FIN
029350     END-IF.
029360
029370     MOVE WS-EXT-DATE (WS-EXT-IDX)
029380       TO WS-SUBD-DATE (WS-SUB-TARGET-IDX,
029390                         WS-SUB-OCCURS (WS-SUB-TARGET-IDX)).
029400     MOVE WS-EXUT-PAID-SHARE (WS-EXUT-IDX)
029410       TO WS-SUBD-AMOUNT (WS-SUB-TARGET-IDX,
029420                           WS-SUB-OCCURS (WS-SUB-TARGET-IDX)).
029430
029440 11130-AGREGAR-FECHA-FIN.
029450     EXIT.
029460
029470*-----------------------------------------------------------------
029480*    DROP PATTERNS SEEN FEWER THAN THREE TIMES -- A ONE-OFF OR
029490*    A PAIR OF SIMILAR DESCRIPTIONS IS NOT A SUBSCRIPTION.
029500*-----------------------------------------------------------------
029510 11300-PODAR-PATRONES.
029520
029530     MOVE ZERO TO WS-SUB-1.
029540     PERFORM 11301-EMPACAR-UN-PATRON
029550        THRU 11301-EMPACAR-UN-PATRON-FIN
029560       VARYING WS-SUB-2 FROM 1 BY 1
029570         UNTIL WS-SUB-2 > WS-SUB-COUNT.
029580     MOVE WS-SUB-1 TO WS-SUB-COUNT.
029590
029600 11300-PODAR-PATRONES-FIN.
029610     EXIT.
029620
029630*-----------------------------------------------------------------
029640 11301-EMPACAR-UN-PATRON.
029650
029660         IF WS-SUB-OCCURS (WS-SUB-2) NOT < 3
029670             ADD 1 TO WS-SUB-1
029680             IF WS-SUB-1 NOT = WS-SUB-2
029690                 MOVE WS-SUB-ENTRY (WS-SUB-2) TO WS-SUB-ENTRY (WS-SUB-1)
029700             END-IF
029710         END-IF.
029720
029730 11301-EMPACAR-UN-PATRON-FIN.
029740     EXIT.
029750
029760*-----------------------------------------------------------------
029770*    FOR EACH SURVIVING PATTERN: SORT ITS RAW DATES ASCENDING,
029780*    AVERAGE THE AMOUNT, AND AVERAGE THE DAY-GAPS BETWEEN
029790*    CONSECUTIVE HITS -- ONE DATE ON FILE MEANS NO GAP TO
029800*    MEASURE SO WE ASSUME A CALENDAR MONTH (30 DAYS).
029810*-----------------------------------------------------------------
029820 11400-PROCESAR-PATRON.
029830
029840     COMPUTE WS-SUB-AVG (WS-SUB-IDX) ROUNDED =
029850         WS-SUB-TOTAL (WS-SUB-IDX) / WS-SUB-OCCURS (WS-SUB-IDX).
029860
029870     PERFORM 11410-ORDENAR-FECHAS
029880        THRU 11410-ORDENAR-FECHAS-FIN.
029890
029900     IF WS-SUB-OCCURS (WS-SUB-IDX) < 2
029910         MOVE 30.0 TO WS-SUB-FREQ (WS-SUB-IDX)
029920         GO TO 11400-PROCESAR-PATRON-FIN
029930     END-IF.
029940
029950     MOVE ZERO TO WS-SUB-GAP-SUM.
029960     MOVE ZERO TO WS-SUB-GAP-COUNT.
029970
029980     PERFORM 11420-ACUM-UN-GAP
029990        THRU 11420-ACUM-UN-GAP-FIN
030000       VARYING WS-SUB-2 FROM 2 BY 1
030010         UNTIL WS-SUB-2 > WS-SUB-OCCURS (WS-SUB-IDX)
030020            OR WS-SUB-2 > 60.
030030
030040     IF WS-SUB-GAP-COUNT = ZERO
030050         MOVE 30.0 TO WS-SUB-FREQ (WS-SUB-IDX)
030060     ELSE
030070         COMPUTE WS-SUB-FREQ (WS-SUB-IDX) ROUNDED =
030080             WS-SUB-GAP-SUM / WS-SUB-GAP-COUNT
030090     END-IF.
030100
030110 11400-PROCESAR-PATRON-FIN.
030120     EXIT.
030130
030140*-----------------------------------------------------------------
030150*    ASCENDING BUBBLE SORT OF THIS PATTERN'S RAW DATE TABLE.
030160*-----------------------------------------------------------------
030170 11410-ORDENAR-FECHAS.
030180
030190     IF WS-SUB-OCCURS (WS-SUB-IDX) < 2
030200         GO TO 11410-ORDENAR-FECHAS-FIN
030210     END-IF.
030220
030230     MOVE 'N' TO WS-SORTED-SW.
030240     PERFORM 11411-HACER-PASE-FECHA
030250        THRU 11411-HACER-PASE-FECHA-FIN
030260        UNTIL WS-TABLE-SORTED.
030270
030280 11410-ORDENAR-FECHAS-FIN.
030290     EXIT.
030300
030310*-----------------------------------------------------------------
030320 11411-HACER-PASE-FECHA.
030330
030340     SET WS-TABLE-SORTED TO TRUE.
030350     PERFORM 11412-COMP-CANJEAR-FECHA
030360        THRU 11412-COMP-CANJEAR-FECHA-FIN
030370       VARYING WS-SUB-1 FROM 1 BY 1
030380         UNTIL WS-SUB-1 > WS-SUB-OCCURS (WS-SUB-IDX) - 1
030390            OR WS-SUB-1 > 59.
030400
030410 11411-HACER-PASE-FECHA-FIN.
030420     EXIT.
030430
030440*-----------------------------------------------------------------
030450 11412-COMP-CANJEAR-FECHA.
030460
030470             IF WS-SUBD-DATE (WS-SUB-IDX, WS-SUB-1)
030480                     > WS-SUBD-DATE (WS-SUB-IDX, WS-SUB-1 + 1)
030490                 MOVE WS-SUBD-DATE (WS-SUB-IDX, WS-SUB-1)
030500                   TO WS-SUBD-SWAP-DATE
030510                 MOVE WS-SUBD-AMOUNT (WS-SUB-IDX, WS-SUB-1)
030520                   TO WS-SUBD-SWAP-AMOUNT
030530                 MOVE WS-SUBD-DATE (WS-SUB-IDX, WS-SUB-1 + 1)
030540                   TO WS-SUBD-DATE (WS-SUB-IDX, WS-SUB-1)
030550                 MOVE WS-SUBD-AMOUNT (WS-SUB-IDX, WS-SUB-1 + 1)
030560                   TO WS-SUBD-AMOUNT (WS-SUB-IDX, WS-SUB-1)
030570                 MOVE WS-SUBD-SWAP-DATE
030580                   TO WS-SUBD-DATE (WS-SUB-IDX, WS-SUB-1 + 1)
030590                 MOVE WS-SUBD-SWAP-AMOUNT
030600                   TO WS-SUBD-AMOUNT (WS-SUB-IDX, WS-SUB-1 + 1)
030610                 SET WS-TABLE-SORTED TO FALSE
030620             END-IF.
030630
030640 11412-COMP-CANJEAR-FECHA-FIN.
030650     EXIT.
030660
030670*-----------------------------------------------------------------
030680*    CALENDAR DAY-GAP BETWEEN TWO CONSECUTIVE HITS, CCYYMMDD
030690*    ARITHMETIC -- GOOD ENOUGH FOR A GAP MEASURED IN DAYS
030700*    WITHIN THE SAME OR ADJACENT MONTHS, WHICH IS ALL A
030710*    SUBSCRIPTION PATTERN EVER PRODUCES.
030720*-----------------------------------------------------------------
030730 11420-ACUM-UN-GAP.
030740
030750     MOVE WS-SUBD-DATE (WS-SUB-IDX, WS-SUB-2) TO WS-JUL-DATE-IN.
030760     PERFORM 11450-CALC-ORDINAL
030770        THRU 11450-CALC-ORDINAL-FIN.
030780     MOVE WS-JUL-ORDINAL TO WS-JUL-ORDINAL-2.
030790
030800     MOVE WS-SUBD-DATE (WS-SUB-IDX, WS-SUB-2 - 1) TO WS-JUL-DATE-IN.
030810     PERFORM 11450-CALC-ORDINAL
030820        THRU 11450-CALC-ORDINAL-FIN.
030830
030840     ADD WS-JUL-ORDINAL-2 TO WS-SUB-GAP-SUM.
030850     SUBTRACT WS-JUL-ORDINAL FROM WS-SUB-GAP-SUM.
030860     ADD 1 TO WS-SUB-GAP-COUNT.
030870
030880 11420-ACUM-UN-GAP-FIN.
030890     EXIT.
030900
030910*-----------------------------------------------------------------
030920*    DESCENDING BUBBLE SORT ON TOTAL -- BIGGEST SUBSCRIPTION
030930*    SPEND FIRST.
030940*-----------------------------------------------------------------
030950 11500-ORDENAR-PATRONES.
030960
030970     IF WS-SUB-COUNT < 2
030980         GO TO 11500-ORDENAR-PATRONES-FIN
030990     END-IF.
031000
031010     MOVE 'N' TO WS-SORTED-SW.
031020     PERFORM 11501-HACER-PASE-PATRON
031030        THRU 11501-HACER-PASE-PATRON-FIN
031040        UNTIL WS-TABLE-SORTED.
031050
031060 11500-ORDENAR-PATRONES-FIN.
031070     EXIT.
031080
031090*-----------------------------------------------------------------
031100 11501-HACER-PASE-PATRON.
031110
031120     SET WS-TABLE-SORTED TO TRUE.
031130     PERFORM 11502-COMP-CANJEAR-PATR
031140        THRU 11502-COMP-CANJEAR-PATR-FIN
031150       VARYING WS-SUB-1 FROM 1 BY 1
031160         UNTIL WS-SUB-1 > WS-SUB-COUNT - 1.
031170
031180 11501-HACER-PASE-PATRON-FIN.
031190     EXIT.
031200
031210*-----------------------------------------------------------------
031220 11502-COMP-CANJEAR-PATR.
031230
031240             IF WS-SUB-TOTAL (WS-SUB-1) < WS-SUB-TOTAL (WS-SUB-1 + 1)
031250                 MOVE WS-SUB-ENTRY (WS-SUB-1) TO WS-SUB-SWAP-ENTRY
031260                 MOVE WS-SUB-ENTRY (WS-SUB-1 + 1) TO WS-SUB-ENTRY (WS-SUB-1)
031270                 MOVE WS-SUB-SWAP-ENTRY TO WS-SUB-ENTRY (WS-SUB-1 + 1)
031280                 SET WS-TABLE-SORTED TO FALSE
031290             END-IF.
031300
031310 11502-COMP-CANJEAR-PATR-FIN.
031320     EXIT.
031330
031340*-----------------------------------------------------------------
031350*    THE 'MONTHLY SUBSCRIPTION TOTAL' ON THE INSIGHTS FILE IS
031360*    THE SUM OF THE AVERAGE HIT FOR EVERY PATTERN THAT REPEATS
031370*    AT A MONTHLY PACE OR FASTER (35 DAYS OR LESS).
031380*-----------------------------------------------------------------
031390 11600-CALC-TOTAL-MENSUAL.
031400
031410     PERFORM 11601-ACUM-MES-PATRON
031420        THRU 11601-ACUM-MES-PATRON-FIN
031430       VARYING WS-SUB-IDX FROM 1 BY 1
031440         UNTIL WS-SUB-IDX > WS-SUB-COUNT.
031450
031460 11600-CALC-TOTAL-MENSUAL-FIN.
031470     EXIT.
031480
031490*-----------------------------------------------------------------
031500 11601-ACUM-MES-PATRON.
031510
031520         IF WS-SUB-FREQ (WS-SUB-IDX) NOT > 35
031530             ADD WS-SUB-AVG (WS-SUB-IDX) TO WS-SUB-MONTHLY-TOTAL
031540         END-IF.
031550
031560 11601-ACUM-MES-PATRON-FIN.
031570     EXIT.
031580
031590*-----------------------------------------------------------------
031600*    REDUCE WS-JUL-DATE-IN (CCYYMMDD) TO WS-JUL-ORDINAL, A DAY
031610*    COUNT FROM A FIXED EPOCH.  CLASSIC PROLEPTIC-GREGORIAN
031620*    FORMULA -- YEARS-TIMES-365 PLUS LEAP DAYS SINCE YEAR 1,
031630*    PLUS DAYS FOR COMPLETE MONTHS THIS YEAR, PLUS THE DAY OF
031640*    THE MONTH.  GOOD FOR ANY TWO DATES BOTH ON OR AFTER
031650*    1601-01-01, WHICH COVERS EVERY EXPENSE-POOL DATE THIS
031660*    PROGRAM WILL EVER SEE.  09/30/13 CMP.
031670*-----------------------------------------------------------------
031680 11450-CALC-ORDINAL.
031690
031700     MOVE WS-JUL-IN-CCYY TO WS-JUL-YY.
031710     MOVE WS-JUL-IN-MM TO WS-JUL-MM.
031720     MOVE WS-JUL-IN-DD TO WS-JUL-DD.
031730     SUBTRACT 1 FROM WS-JUL-YY GIVING WS-JUL-YY-M1.
031740
031750     DIVIDE WS-JUL-YY-M1 BY 4 GIVING WS-JUL-DIV4.
031760     DIVIDE WS-JUL-YY-M1 BY 100 GIVING WS-JUL-DIV100.
031770     DIVIDE WS-JUL-YY-M1 BY 400 GIVING WS-JUL-DIV400.
031780
031790     DIVIDE WS-JUL-YY BY 4 GIVING WS-JUL-LEAP-Q
031800         REMAINDER WS-JUL-LEAP-R4.
031810     DIVIDE WS-JUL-YY BY 100 GIVING WS-JUL-LEAP-Q
031820         REMAINDER WS-JUL-LEAP-R100.
031830     DIVIDE WS-JUL-YY BY 400 GIVING WS-JUL-LEAP-Q
031840         REMAINDER WS-JUL-LEAP-R400.
031850
031860     IF WS-JUL-LEAP-R4 = ZERO
031870             AND (WS-JUL-LEAP-R100 NOT = ZERO
031880                   OR WS-JUL-LEAP-R400 = ZERO)
031890         SET WS-JUL-IS-LEAP TO TRUE
031900     ELSE
031910         MOVE 'N' TO WS-JUL-LEAP-SW
031920     END-IF.
031930
031940     COMPUTE WS-JUL-ORDINAL =
031950         (WS-JUL-YY * 365) + WS-JUL-DIV4 - WS-JUL-DIV100
031960             + WS-JUL-DIV400 + WS-JUL-CUM-ENTRY (WS-JUL-MM)
031970             + WS-JUL-DD.
031980
031990     IF WS-JUL-IS-LEAP AND WS-JUL-MM > 2
032000         ADD 1 TO WS-JUL-ORDINAL
032010     END-IF.
032020
032030 11450-CALC-ORDINAL-FIN.
032040     EXIT.
032050
032060*-----------------------------------------------------------------
032070*    12000 SERIES -- SETTLEMENT EFFICIENCY (ADVANCED).  HOW
032080*    QUICKLY DOES A SETTLEMENT REPAYMENT GET RECORDED AGAINST
032090*    THE AS-OF DATE, AND HOW MUCH OF THE CURRENT USER'S SHARE
032100*    OF THE POOL IS STILL SITTING UNPAID.  02/14/91 LKM.
032110*-----------------------------------------------------------------
032120 12000-EFIC-LIQUIDACION.
032130
032140     MOVE ZERO TO WS-SETEFF-COUNT.
032150     MOVE ZERO TO WS-SETEFF-AGE-SUM.
032160     MOVE ZERO TO WS-SETEFF-UNPAID-COUNT.
032170     MOVE ZERO TO WS-SETEFF-UNPAID-TOTAL.
032180
032190     IF WS-EXP-COUNT > ZERO
032200         PERFORM 12100-ACUM-EDAD-LIQ
032210            THRU 12100-ACUM-EDAD-LIQ-FIN
032220           VARYING WS-EXT-IDX FROM 1 BY 1
032230             UNTIL WS-EXT-IDX > WS-EXP-COUNT
032240     END-IF.
032250
032260     IF WS-EXU-COUNT > ZERO
032270         PERFORM 12200-ACUM-NO-PAGADO
032280            THRU 12200-ACUM-NO-PAGADO-FIN
032290           VARYING WS-EXUT-IDX FROM 1 BY 1
032300             UNTIL WS-EXUT-IDX > WS-EXU-COUNT
032310     END-IF.
032320
032330     IF WS-SETEFF-COUNT = ZERO
032340         MOVE ZERO TO WS-SETEFF-AVG-AGE
032350         MOVE ZERO TO WS-SETEFF-MEDIAN-AGE
032360     ELSE
032370         COMPUTE WS-SETEFF-AVG-AGE ROUNDED =
032380             WS-SETEFF-AGE-SUM / WS-SETEFF-COUNT
032390         PERFORM 12400-ORDENAR-EDADES
032400            THRU 12400-ORDENAR-EDADES-FIN
032410         PERFORM 12450-CALC-MEDIANA
032420            THRU 12450-CALC-MEDIANA-FIN
032430     END-IF.
032440
032450 12000-EFIC-LIQUIDACION-FIN.
032460     EXIT.
032470
032480*-----------------------------------------------------------------
032490 12100-ACUM-EDAD-LIQ.
032500
032510     IF WS-EXT-IS-DELETED (WS-EXT-IDX)
032520         GO TO 12100-ACUM-EDAD-LIQ-FIN
032530     END-IF.
032540     IF NOT WS-EXT-IS-SETTLEMENT (WS-EXT-IDX)
032550         GO TO 12100-ACUM-EDAD-LIQ-FIN
032560     END-IF.
032570     IF WS-SETEFF-COUNT NOT < 2000
032580         GO TO 12100-ACUM-EDAD-LIQ-FIN
032590     END-IF.
032600
032610     MOVE WS-EXT-DATE (WS-EXT-IDX) TO WS-JUL-DATE-IN.
032620     PERFORM 11450-CALC-ORDINAL
032630        THRU 11450-CALC-ORDINAL-FIN.
032640     MOVE WS-JUL-ORDINAL TO WS-JUL-ORDINAL-2.
032650
032660     MOVE WS-PARM-AS-OF-DATE TO WS-JUL-DATE-IN.
032670     PERFORM 11450-CALC-ORDINAL
032680        THRU 11450-CALC-ORDINAL-FIN.
032690
032700     ADD 1 TO WS-SETEFF-COUNT.
032710     COMPUTE WS-SETEFF-AGE-ENTRY (WS-SETEFF-COUNT) =
032720         WS-JUL-ORDINAL - WS-JUL-ORDINAL-2.
032730     ADD WS-SETEFF-AGE-ENTRY (WS-SETEFF-COUNT) TO WS-SETEFF-AGE-SUM.
032740
032750 12100-ACUM-EDAD-LIQ-FIN.
032760     EXIT.
032770
032780*-----------------------------------------------------------------
032790 12200-ACUM-NO-PAGADO.
032800
032810     IF WS-EXUT-USER-ID (WS-EXUT-IDX) NOT = WS-PARM-CURRENT-USER-ID
032820         GO TO 12200-ACUM-NO-PAGADO-FIN
032830     END-IF.
032840     IF WS-EXUT-OWED-SHARE (WS-EXUT-IDX) NOT > ZERO
032850         GO TO 12200-ACUM-NO-PAGADO-FIN
032860     END-IF.
032870
032880     SET WS-FOUND TO FALSE.
032890     SET WS-EXT-IDX TO 1.
032900     SEARCH ALL WS-EXT-ENTRY
032910         AT END
032920             CONTINUE
032930         WHEN WS-EXT-ID (WS-EXT-IDX)
032940                 = WS-EXUT-EXPENSE-ID (WS-EXUT-IDX)
032950             SET WS-FOUND TO TRUE
032960     END-SEARCH.
032970
032980     IF NOT WS-FOUND
032990         GO TO 12200-ACUM-NO-PAGADO-FIN
033000     END-IF.
033010     IF WS-EXT-IS-DELETED (WS-EXT-IDX)
033020         GO TO 12200-ACUM-NO-PAGADO-FIN
033030     END-IF.
033040     IF WS-EXT-IS-SETTLEMENT (WS-EXT-IDX)
033050         GO TO 12200-ACUM-NO-PAGADO-FIN
033060     END-IF.
033070
033080     ADD 1 TO WS-SETEFF-UNPAID-COUNT.
033090     ADD WS-EXUT-OWED-SHARE (WS-EXUT-IDX) TO WS-SETEFF-UNPAID-TOTAL.
033100
033110 12200-ACUM-NO-PAGADO-FIN.
033120     EXIT.
033130
033140*-----------------------------------------------------------------
033150*    ASCENDING BUBBLE SORT OF THE RAW SETTLEMENT-AGE TABLE, SO
033160*    12450 CAN PICK THE MIDDLE VALUE(S) FOR THE MEDIAN.
033170*-----------------------------------------------------------------
033180 12400-ORDENAR-EDADES.
033190
033200     IF WS-SETEFF-COUNT < 2
033210         GO TO 12400-ORDENAR-EDADES-FIN
033220     END-IF.
033230
033240     MOVE 'N' TO WS-SORTED-SW.
033250     PERFORM 12401-HACER-PASE-EDAD
033260        THRU 12401-HACER-PASE-EDAD-FIN
033270        UNTIL WS-TABLE-SORTED.
033280
033290 12400-ORDENAR-EDADES-FIN.
033300     EXIT.
033310
033320*-----------------------------------------------------------------
033330 12401-HACER-PASE-EDAD.
033340
033350     SET WS-TABLE-SORTED TO TRUE.
033360     PERFORM 12402-COMP-CANJEAR-EDAD
033370        THRU 12402-COMP-CANJEAR-EDAD-FIN
033380       VARYING WS-SUB-1 FROM 1 BY 1
033390         UNTIL WS-SUB-1 > WS-SETEFF-COUNT - 1.
033400
033410 12401-HACER-PASE-EDAD-FIN.
033420     EXIT.
033430
033440*-----------------------------------------------------------------
033450 12402-COMP-CANJEAR-EDAD.
033460
033470             IF WS-SETEFF-AGE-ENTRY (WS-SUB-1)
033480                     > WS-SETEFF-AGE-ENTRY (WS-SUB-1 + 1)
033490                 MOVE WS-SETEFF-AGE-ENTRY (WS-SUB-1) TO WS-SETEFF-SWAP
033500                 MOVE WS-SETEFF-AGE-ENTRY (WS-SUB-1 + 1)
033510                   TO WS-SETEFF-AGE-ENTRY (WS-SUB-1)
033520                 MOVE WS-SETEFF-SWAP
033530                   TO WS-SETEFF-AGE-ENTRY (WS-SUB-1 + 1)
033540                 SET WS-TABLE-SORTED TO FALSE
033550             END-IF.
033560
033570 12402-COMP-CANJEAR-EDAD-FIN.
033580     EXIT.
033590
033600*-----------------------------------------------------------------
033610 12450-CALC-MEDIANA.
033620
033630     DIVIDE WS-SETEFF-COUNT BY 2 GIVING WS-SUB-1
033640         REMAINDER WS-SUB-2.
033650
033660     IF WS-SUB-2 = ZERO
033670         COMPUTE WS-SETEFF-MEDIAN-AGE ROUNDED =
033680             (WS-SETEFF-AGE-ENTRY (WS-SUB-1)
033690                 + WS-SETEFF-AGE-ENTRY (WS-SUB-1 + 1)) / 2
033700     ELSE
033710         MOVE WS-SETEFF-AGE-ENTRY (WS-SUB-1 + 1)
033720           TO WS-SETEFF-MEDIAN-AGE
033730     END-IF.
033740
033750 12450-CALC-MEDIANA-FIN.
033760     EXIT.
033770
033780*-----------------------------------------------------------------
033790*    12500 SERIES -- CASH FLOW (ADVANCED).  HOW MUCH OF THE
033800*    POOL'S MONEY MOVES THROUGH THE CURRENT USER'S OWN POCKET,
033810*    AND HOW OFTEN THE MEMBER FRONTS MORE THAN THEIR OWN SHARE.
033820*    02/14/91 LKM.
033830*-----------------------------------------------------------------
033840 12500-FLUJO-DE-CAJA.
033850
033860     MOVE ZERO TO WS-CF-TOTAL-PAID.
033870     MOVE ZERO TO WS-CF-TOTAL-RECEIVED.
033880     MOVE ZERO TO WS-CF-NET.
033890     MOVE ZERO TO WS-CF-COUNTED-COUNT.
033900     MOVE ZERO TO WS-CF-FRONT-PAY-COUNT.
033910     MOVE ZERO TO WS-CF-FRONT-PAY-PCT.
033920
033930     IF WS-EXU-COUNT > ZERO
033940         PERFORM 12510-ACUM-FLUJO
033950            THRU 12510-ACUM-FLUJO-FIN
033960           VARYING WS-EXUT-IDX FROM 1 BY 1
033970             UNTIL WS-EXUT-IDX > WS-EXU-COUNT
033980     END-IF.
033990
034000     COMPUTE WS-CF-NET = WS-CF-TOTAL-PAID - WS-CF-TOTAL-RECEIVED.
034010
034020     IF WS-CF-COUNTED-COUNT = ZERO
034030         MOVE ZERO TO WS-CF-FRONT-PAY-PCT
034040     ELSE
034050         COMPUTE WS-CF-FRONT-PAY-PCT ROUNDED =
034060             (WS-CF-FRONT-PAY-COUNT / WS-CF-COUNTED-COUNT) * 100
034070     END-IF.
034080
034090     IF WS-CF-NET < ZERO
034100         MOVE 'NET RECEIVER' TO WS-CF-DIRECTION
034110     ELSE
034120         MOVE 'NET PAYER' TO WS-CF-DIRECTION
034130     END-IF.
034140
034150 12500-FLUJO-DE-CAJA-FIN.
034160     EXIT.
034170
034180*-----------------------------------------------------------------
034190 12510-ACUM-FLUJO.
034200
034210     IF WS-EXUT-USER-ID (WS-EXUT-IDX) NOT = WS-PARM-CURRENT-USER-ID
034220         GO TO 12510-ACUM-FLUJO-FIN
034230     END-IF.
034240
034250     SET WS-FOUND TO FALSE.
034260     SET WS-EXT-IDX TO 1.
034270     SEARCH ALL WS-EXT-ENTRY
034280         AT END
034290             CONTINUE
034300         WHEN WS-EXT-ID (WS-EXT-IDX)
034310                 = WS-EXUT-EXPENSE-ID (WS-EXUT-IDX)
034320             SET WS-FOUND TO TRUE
034330     END-SEARCH.
034340
034350     IF NOT WS-FOUND
034360         GO TO 12510-ACUM-FLUJO-FIN
034370     END-IF.
034380     IF WS-EXT-IS-DELETED (WS-EXT-IDX)
034390         GO TO 12510-ACUM-FLUJO-FIN
034400     END-IF.
034410     IF WS-EXT-IS-SETTLEMENT (WS-EXT-IDX)
034420         GO TO 12510-ACUM-FLUJO-FIN
034430     END-IF.
034440
034450     ADD WS-EXUT-PAID-SHARE (WS-EXUT-IDX) TO WS-CF-TOTAL-PAID.
034460     ADD WS-EXUT-OWED-SHARE (WS-EXUT-IDX) TO WS-CF-TOTAL-RECEIVED.
034470
034480     IF WS-EXUT-PAID-SHARE (WS-EXUT-IDX) > ZERO
034490         ADD 1 TO WS-CF-COUNTED-COUNT
034500         IF WS-EXUT-PAID-SHARE (WS-EXUT-IDX)
034510                 > WS-EXUT-OWED-SHARE (WS-EXUT-IDX)
034520             ADD 1 TO WS-CF-FRONT-PAY-COUNT
034530         END-IF
034540     END-IF.
034550
034560 12510-ACUM-FLUJO-FIN.
034570     EXIT.
034580
034590*-----------------------------------------------------------------
034600*    13000 SERIES -- BALANCE PREDICTION (ADVANCED).  PROJECTS
034610*    THE CURRENT USER'S NET BALANCE FORWARD BY THE REQUESTED
034620*    NUMBER OF MONTHS OFF THE AVERAGE MONTHLY CHANGE.  FEWER
034630*    THAN TWO DISTINCT MONTHS ON FILE ISN'T A TREND, IT'S A
034640*    SNAPSHOT -- THE PROJECTION STAYS AT ZERO AND LOW
034650*    CONFIDENCE RATHER THAN GUESS.  02/14/91 LKM.
034660*-----------------------------------------------------------------
034670 13000-PREDECIR-BALANCE.
034680
034690     MOVE ZERO TO WS-PRED-MONTH-COUNT.
034700     MOVE ZERO TO WS-PRED-SUM-CHANGE.
034710     MOVE ZERO TO WS-PRED-BALANCE.
034720     MOVE ZERO TO WS-PRED-AVG-CHANGE.
034730     MOVE WS-PARM-MONTHS-PREDICT TO WS-PRED-MONTHS.
034740
034750     IF WS-EXU-COUNT > ZERO
034760         PERFORM 13100-ACUM-CAMBIO-MES
034770            THRU 13100-ACUM-CAMBIO-MES-FIN
034780           VARYING WS-EXUT-IDX FROM 1 BY 1
034790             UNTIL WS-EXUT-IDX > WS-EXU-COUNT
034800     END-IF.
034810
034820     IF WS-PRED-MONTH-COUNT < 2
034830         MOVE ZERO TO WS-PRED-BALANCE
034840         MOVE 'LOW   ' TO WS-PRED-CONFIDENCE
034850         MOVE 'STABLE    ' TO WS-PRED-TREND
034860         GO TO 13000-PREDECIR-BALANCE-FIN
034870     END-IF.
034880
034890     PERFORM 13200-ORDENAR-MESES-PRED
034900        THRU 13200-ORDENAR-MESES-PRED-FIN.
034910
034920     COMPUTE WS-PRED-AVG-CHANGE ROUNDED =
034930         WS-PRED-SUM-CHANGE / WS-PRED-MONTH-COUNT.
034940     MOVE WS-PRED-SUM-CHANGE TO WS-PRED-BALANCE.
034950     COMPUTE WS-PRED-BALANCE ROUNDED = WS-PRED-BALANCE +
034960         (WS-PRED-AVG-CHANGE * WS-PARM-MONTHS-PREDICT).
034970
034980     COMPUTE WS-PRED-TREND-DIFF =
034990         WS-PREDM-CHANGE (WS-PRED-MONTH-COUNT)
035000             - WS-PREDM-CHANGE (WS-PRED-MONTH-COUNT - 1).
035010
035020     EVALUATE TRUE
035030         WHEN WS-PRED-TREND-DIFF > .10
035040             MOVE 'INCREASING' TO WS-PRED-TREND
035050         WHEN WS-PRED-TREND-DIFF < -.10
035060             MOVE 'DECREASING' TO WS-PRED-TREND
035070         WHEN OTHER
035080             MOVE 'STABLE    ' TO WS-PRED-TREND
035090     END-EVALUATE.
035100
035110     EVALUATE TRUE
035120         WHEN WS-PRED-MONTH-COUNT NOT < 6
035130             MOVE 'HIGH  ' TO WS-PRED-CONFIDENCE
035140         WHEN WS-PRED-MONTH-COUNT NOT < 3
035150             MOVE 'MEDIUM' TO WS-PRED-CONFIDENCE
035160         WHEN OTHER
035170             MOVE 'LOW   ' TO WS-PRED-CONFIDENCE
035180     END-EVALUATE.
035190
035200 13000-PREDECIR-BALANCE-FIN.
035210     EXIT.
035220
035230*-----------------------------------------------------------------
035240 13100-ACUM-CAMBIO-MES.
035250
035260     IF WS-EXUT-USER-ID (WS-EXUT-IDX) NOT = WS-PARM-CURRENT-USER-ID
035270         GO TO 13100-ACUM-CAMBIO-MES-FIN
035280     END-IF.
035290
035300     SET WS-FOUND TO FALSE.
035310     SET WS-EXT-IDX TO 1.
035320     SEARCH ALL WS-EXT-ENTRY
035330         AT END
035340             CONTINUE
035350         WHEN WS-EXT-ID (WS-EXT-IDX)
035360                 = WS-EXUT-EXPENSE-ID (WS-EXUT-IDX)
035370             SET WS-FOUND TO TRUE
035380     END-SEARCH.
035390
035400     IF NOT WS-FOUND
035410         GO TO 13100-ACUM-CAMBIO-MES-FIN
035420     END-IF.
035430     IF WS-EXT-IS-DELETED (WS-EXT-IDX)
035440         GO TO 13100-ACUM-CAMBIO-MES-FIN
035450     END-IF.
035460     IF WS-EXT-IS-SETTLEMENT (WS-EXT-IDX)
035470         GO TO 13100-ACUM-CAMBIO-MES-FIN
035480     END-IF.
035490
035500     COMPUTE WS-WORK-BAL-DELTA = WS-EXUT-PAID-SHARE (WS-EXUT-IDX)
035510         - WS-EXUT-OWED-SHARE (WS-EXUT-IDX).
035520     ADD WS-WORK-BAL-DELTA TO WS-PRED-SUM-CHANGE.
035530
035540     MOVE WS-EXT-DATE-CCYY (WS-EXT-IDX) TO WS-WORK-YEAR.
035550     MOVE WS-EXT-DATE-MM (WS-EXT-IDX) TO WS-WORK-MONTH.
035560     MOVE WS-WORK-YEAR TO WS-WORK-MONTH-KEY (1:4).
035570     MOVE WS-WORK-MONTH TO WS-WORK-MONTH-KEY (5:2).
035580
035590     PERFORM 13110-ACUM-UN-MES-PRED
035600        THRU 13110-ACUM-UN-MES-PRED-FIN.
035610
035620 13100-ACUM-CAMBIO-MES-FIN.
035630     EXIT.
035640
035650*-----------------------------------------------------------------
035660 13110-ACUM-UN-MES-PRED.
035670
035680     SET WS-FOUND TO FALSE.
035690     PERFORM 13111-BUSC-MES-PREDICCION
035700        THRU 13111-BUSC-MES-PREDICCION-FIN
035710       VARYING WS-PREDM-IDX FROM 1 BY 1
035720         UNTIL WS-PREDM-IDX > WS-PRED-MONTH-COUNT
035730            OR WS-FOUND.
035740
035750     IF NOT WS-FOUND AND WS-PRED-MONTH-COUNT < 120
035760         ADD 1 TO WS-PRED-MONTH-COUNT
035770         MOVE WS-WORK-MONTH-KEY TO WS-PREDM-KEY (WS-PRED-MONTH-COUNT)
035780         MOVE WS-WORK-BAL-DELTA TO WS-PREDM-CHANGE (WS-PRED-MONTH-COUNT)
035790     END-IF.
035800
035810 13110-ACUM-UN-MES-PRED-FIN.
035820     EXIT.
035830
035840*-----------------------------------------------------------------
035850 13111-BUSC-MES-PREDICCION.
035860
035870         IF WS-PREDM-KEY (WS-PREDM-IDX) = WS-WORK-MONTH-KEY
035880             ADD WS-WORK-BAL-DELTA TO WS-PREDM-CHANGE (WS-PREDM-IDX)
035890             SET WS-FOUND TO TRUE
035900         END-IF.
035910
035920 13111-BUSC-MES-PREDICCION-FIN.
035930     EXIT.
035940
035950*-----------------------------------------------------------------
035960*    ASCENDING BUBBLE SORT ON THE MONTH KEY SO THE LAST TWO
035970*    ENTRIES ARE THE LAST TWO CALENDAR MONTHS FOR THE TREND
035980*    COMPARISON ABOVE.
035990*-----------------------------------------------------------------
036000 13200-ORDENAR-MESES-PRED.
036010
036020     MOVE 'N' TO WS-SORTED-SW.
036030     PERFORM 13201-HACER-PASE-PRED
036040        THRU 13201-HACER-PASE-PRED-FIN
036050        UNTIL WS-TABLE-SORTED.
036060
036070 13200-ORDENAR-MESES-PRED-FIN.
036080     EXIT.
036090
036100*-----------------------------------------------------------------
036110 13201-HACER-PASE-PRED.
036120
036130     SET WS-TABLE-SORTED TO TRUE.
036140     PERFORM 13202-COMP-CANJEAR-PRED
036150        THRU 13202-COMP-CANJEAR-PRED-FIN
036160       VARYING WS-SUB-1 FROM 1 BY 1
036170         UNTIL WS-SUB-1 > WS-PRED-MONTH-COUNT - 1.
036180
036190 13201-HACER-PASE-PRED-FIN.
036200     EXIT.
036210
036220*-----------------------------------------------------------------
036230 13202-COMP-CANJEAR-PRED.
036240
036250             IF WS-PREDM-KEY (WS-SUB-1) > WS-PREDM-KEY (WS-SUB-1 + 1)
036260                 MOVE WS-PREDM-ENTRY (WS-SUB-1) TO WS-PREDM-SWAP-ENTRY
036270                 MOVE WS-PREDM-ENTRY (WS-SUB-1 + 1)
036280                   TO WS-PREDM-ENTRY (WS-SUB-1)
036290                 MOVE WS-PREDM-SWAP-ENTRY
036300                   TO WS-PREDM-ENTRY (WS-SUB-1 + 1)
036310                 SET WS-TABLE-SORTED TO FALSE
036320             END-IF.
036330
036340 13202-COMP-CANJEAR-PRED-FIN.
036350     EXIT.
036360
036370*-----------------------------------------------------------------
036380*    14000 SERIES -- FRICTION RANKING (ADVANCED).  WHICH OTHER
036390*    MEMBERS, AND WHICH POOLS, GENERATE THE MOST COLLECTION
036400*    WORK FOR THE CURRENT USER -- UNPAID DOLLARS PLUS A WEIGHT
036410*    FOR HOW LONG THE MONEY HAS BEEN OUTSTANDING.  RUNS OVER
036420*    EVERY ACTIVE EXPENSE, SETTLEMENTS INCLUDED -- A SETTLEMENT
036430*    STILL COUNTS AS A TRANSACTION BETWEEN TWO MEMBERS.
036440*    04/02/06 DWP.
036450*-----------------------------------------------------------------
036460 14000-RANKING-FRICCION.
036470
036480     MOVE ZERO TO WS-FRICT-PERS-COUNT.
036490     MOVE ZERO TO WS-FRICT-GRP-COUNT.
036500
036510     IF WS-EXU-COUNT > ZERO
036520         PERFORM 14100-ACUM-FRIC-PERSONA
036530            THRU 14100-ACUM-FRIC-PERSONA-FIN
036540           VARYING WS-EXUT-IDX FROM 1 BY 1
036550             UNTIL WS-EXUT-IDX > WS-EXU-COUNT
036560     END-IF.
036570
036580     IF WS-FRICT-PERS-COUNT > ZERO
036590         PERFORM 14300-CALC-SCORE-PERSONA
036600            THRU 14300-CALC-SCORE-PERSONA-FIN
036610           VARYING WS-FRP-IDX FROM 1 BY 1
036620             UNTIL WS-FRP-IDX > WS-FRICT-PERS-COUNT
036630     END-IF.
036640
036650     PERFORM 14400-ORDEN-FRIC-PERSONA
036660        THRU 14400-ORDEN-FRIC-PERSONA-FIN.
036670
036680     IF WS-EXP-COUNT > ZERO
036690         PERFORM 14200-ACUM-FRICCION-GRUPO
036700            THRU 14200-ACUM-FRICCION-GRUPO-FIN
036710           VARYING WS-EXT-IDX FROM 1 BY 1
036720             UNTIL WS-EXT-IDX > WS-EXP-COUNT
036730     END-IF.
036740
036750     IF WS-FRICT-GRP-COUNT > ZERO
036760         PERFORM 14500-CALC-SCORE-GRUPO
036770            THRU 14500-CALC-SCORE-GRUPO-FIN
036780           VARYING WS-FRG-IDX FROM 1 BY 1
036790             UNTIL WS-FRG-IDX > WS-FRICT-GRP-COUNT
036800     END-IF.
036810
036820     PERFORM 14600-ORDEN-FRICCION-GRUPO
036830        THRU 14600-ORDEN-FRICCION-GRUPO-FIN.
036840
036850 14000-RANKING-FRICCION-FIN.
036860     EXIT.
036870
036880*-----------------------------------------------------------------
036890 14100-ACUM-FRIC-PERSONA.
036900
036910     IF WS-EXUT-USER-ID (WS-EXUT-IDX) = WS-PARM-CURRENT-USER-ID
036920         GO TO 14100-ACUM-FRIC-PERSONA-FIN
036930     END-IF.
036940     IF WS-EXUT-OWED-SHARE (WS-EXUT-IDX) NOT > ZERO
036950         GO TO 14100-ACUM-FRIC-PERSONA-FIN
036960     END-IF.
036970
036980     SET WS-FOUND TO FALSE.
036990     SET WS-EXT-IDX TO 1.
037000     SEARCH ALL WS-EXT-ENTRY
037010         AT END
037020             CONTINUE
037030         WHEN WS-EXT-ID (WS-EXT-IDX)
037040                 = WS-EXUT-EXPENSE-ID (WS-EXUT-IDX)
037050             SET WS-FOUND TO TRUE
037060     END-SEARCH.
037070
037080     IF NOT WS-FOUND
037090         GO TO 14100-ACUM-FRIC-PERSONA-FIN
037100     END-IF.
037110     IF WS-EXT-IS-DELETED (WS-EXT-IDX)
037120         GO TO 14100-ACUM-FRIC-PERSONA-FIN
037130     END-IF.
037140
037150     MOVE WS-EXT-DATE (WS-EXT-IDX) TO WS-JUL-DATE-IN.
037160     PERFORM 11450-CALC-ORDINAL
037170        THRU 11450-CALC-ORDINAL-FIN.
037180     MOVE WS-JUL-ORDINAL TO WS-JUL-ORDINAL-2.
037190
037200     MOVE WS-PARM-AS-OF-DATE TO WS-JUL-DATE-IN.
037210     PERFORM 11450-CALC-ORDINAL
037220        THRU 11450-CALC-ORDINAL-FIN.
037230
037240     COMPUTE WS-WORK-FRICT-AGE = WS-JUL-ORDINAL - WS-JUL-ORDINAL-2.
037250
037260     SET WS-FOUND TO FALSE.
037270     PERFORM 14101-BUSC-PERSONA-FRIC
037280        THRU 14101-BUSC-PERSONA-FRIC-FIN
037290       VARYING WS-FRP-IDX FROM 1 BY 1
037300         UNTIL WS-FRP-IDX > WS-FRICT-PERS-COUNT
037310            OR WS-FOUND.
037320
037330     IF WS-FOUND
037340         ADD WS-EXUT-OWED-SHARE (WS-EXUT-IDX)
037350           TO WS-FRP-UNPAID (WS-FRP-TARGET-IDX)
037360         ADD WS-WORK-FRICT-AGE TO WS-FRP-AGE-SUM (WS-FRP-TARGET-IDX)
037370         ADD 1 TO WS-FRP-AGE-COUNT (WS-FRP-TARGET-IDX)
037380     ELSE
037390         IF WS-FRICT-PERS-COUNT < 500
037400             ADD 1 TO WS-FRICT-PERS-COUNT
037410             MOVE WS-EXUT-USER-ID (WS-EXUT-IDX)
037420               TO WS-FRP-USER-ID (WS-FRICT-PERS-COUNT)
037430             MOVE WS-EXUT-OWED-SHARE (WS-EXUT-IDX)
037440               TO WS-FRP-UNPAID (WS-FRICT-PERS-COUNT)
037450             MOVE WS-WORK-FRICT-AGE
037460               TO WS-FRP-AGE-SUM (WS-FRICT-PERS-COUNT)
037470             MOVE 1 TO WS-FRP-AGE-COUNT (WS-FRICT-PERS-COUNT)
037480             MOVE ZERO TO WS-FRP-AVG-AGE (WS-FRICT-PERS-COUNT)
037490             MOVE ZERO TO WS-FRP-SCORE (WS-FRICT-PERS-COUNT)
037500         END-IF
037510     END-IF.
037520
037530 14100-ACUM-FRIC-PERSONA-FIN.
037540     EXIT.
037550
037560*-----------------------------------------------------------------
037570 14101-BUSC-PERSONA-FRIC.
037580
037590         IF WS-FRP-USER-ID (WS-FRP-IDX)
037600                 = WS-EXUT-USER-ID (WS-EXUT-IDX)
037610             SET WS-FOUND TO TRUE
037620             MOVE WS-FRP-IDX TO WS-FRP-TARGET-IDX
037630         END-IF.
037640
037650 14101-BUSC-PERSONA-FRIC-FIN.
037660     EXIT.
037670
037680*-----------------------------------------------------------------
037690 14200-ACUM-FRICCION-GRUPO.
037700
037710     IF WS-EXT-IS-DELETED (WS-EXT-IDX)
037720         GO TO 14200-ACUM-FRICCION-GRUPO-FIN
037730     END-IF.
037740     IF WS-EXT-GROUP-ID (WS-EXT-IDX) = ZERO
037750         GO TO 14200-ACUM-FRICCION-GRUPO-FIN
037760     END-IF.
037770
037780     SET WS-FOUND TO FALSE.
037790     PERFORM 14201-BUSC-GRUPO-FRICCION
037800        THRU 14201-BUSC-GRUPO-FRICCION-FIN
037810       VARYING WS-FRG-IDX FROM 1 BY 1
037820         UNTIL WS-FRG-IDX > WS-FRICT-GRP-COUNT
037830            OR WS-FOUND.
037840
037850     IF WS-FOUND
037860         GO TO 14200-ACUM-FRICCION-GRUPO-FIN
037870     END-IF.
037880     IF WS-FRICT-GRP-COUNT NOT < 500
037890         GO TO 14200-ACUM-FRICCION-GRUPO-FIN
037900     END-IF.
037910
037920     ADD 1 TO WS-FRICT-GRP-COUNT.
037930     MOVE WS-EXT-GROUP-ID (WS-EXT-IDX)
037940       TO WS-FRG-GROUP-ID (WS-FRICT-GRP-COUNT).
037950     MOVE 1 TO WS-FRG-EXP-COUNT (WS-FRICT-GRP-COUNT).
037960     MOVE ZERO TO WS-FRG-UNPAID (WS-FRICT-GRP-COUNT).
037970     MOVE ZERO TO WS-FRG-SCORE (WS-FRICT-GRP-COUNT).
037980
037990     MOVE WS-EXT-GROUP-ID (WS-EXT-IDX) TO WS-GRP-REQ-LOOKUP-ID.
038000     CALL 'GRPLKUP' USING WS-GRP-REQUEST, WS-GRP-RESPONSE.
038010     MOVE WS-GRP-RSP-NAME TO WS-FRG-NAME (WS-FRICT-GRP-COUNT).
038020
038030 14200-ACUM-FRICCION-GRUPO-FIN.
038040     EXIT.
038050
038060*-----------------------------------------------------------------
038070 14201-BUSC-GRUPO-FRICCION.
038080
038090         IF WS-FRG-GROUP-ID (WS-FRG-IDX)
038100                 = WS-EXT-GROUP-ID (WS-EXT-IDX)
038110             SET WS-FOUND TO TRUE
038120             ADD 1 TO WS-FRG-EXP-COUNT (WS-FRG-IDX)
038130         END-IF.
038140
038150 14201-BUSC-GRUPO-FRICCION-FIN.
038160     EXIT.
038170
038180*-----------------------------------------------------------------
038190 14300-CALC-SCORE-PERSONA.
038200
038210     IF WS-FRP-AGE-COUNT (WS-FRP-IDX) = ZERO
038220         MOVE ZERO TO WS-FRP-AVG-AGE (WS-FRP-IDX)
038230     ELSE
038240         COMPUTE WS-FRP-AVG-AGE (WS-FRP-IDX) ROUNDED =
038250             WS-FRP-AGE-SUM (WS-FRP-IDX) / WS-FRP-AGE-COUNT (WS-FRP-IDX)
038260     END-IF.
038270
038280     COMPUTE WS-FRP-SCORE (WS-FRP-IDX) =
038290         WS-FRP-UNPAID (WS-FRP-IDX)
038300             + (10 * WS-FRP-AVG-AGE (WS-FRP-IDX)).
038310
038320 14300-CALC-SCORE-PERSONA-FIN.
038330     EXIT.
038340
038350*-----------------------------------------------------------------
038360 14500-CALC-SCORE-GRUPO.
038370
038380     COMPUTE WS-FRG-SCORE (WS-FRG-IDX) =
038390         WS-FRG-UNPAID (WS-FRG-IDX)
038400             + (5 * WS-FRG-EXP-COUNT (WS-FRG-IDX)).
038410
038420 14500-CALC-SCORE-GRUPO-FIN.
038430     EXIT.
038440
038450*-----------------------------------------------------------------
038460*    DESCENDING BUBBLE SORT ON SCORE -- BIGGEST COLLECTION
038470*    HEADACHE FIRST, BOTH TABLES.
038480*-----------------------------------------------------------------
038490 14400-ORDEN-FRIC-PERSONA.
038500
038510     IF WS-FRICT-PERS-COUNT < 2
038520         GO TO 14400-ORDEN-FRIC-PERSONA-FIN
038530     END-IF.
038540
038550     MOVE 'N' TO WS-SORTED-SW.
038560     PERFORM 14401-HACER-PASE-FRIC-PERS
038570        THRU 14401-HACER-PASE-FRIC-PERS-FIN
038580        UNTIL WS-TABLE-SORTED.
038590
038600 14400-ORDEN-FRIC-PERSONA-FIN.
038610     EXIT.
038620
038630*-----------------------------------------------------------------
038640 14401-HACER-PASE-FRIC-PERS.
038650
038660     SET WS-TABLE-SORTED TO TRUE.
038670     PERFORM 14402-COMPARAR-CANJEAR-FP
038680        THRU 14402-COMPARAR-CANJEAR-FP-FIN
038690       VARYING WS-SUB-1 FROM 1 BY 1
038700         UNTIL WS-SUB-1 > WS-FRICT-PERS-COUNT - 1.
038710
038720 14401-HACER-PASE-FRIC-PERS-FIN.
038730     EXIT.
038740
038750*-----------------------------------------------------------------
038760 14402-COMPARAR-CANJEAR-FP.
038770
038780             IF WS-FRP-SCORE (WS-SUB-1) < WS-FRP-SCORE (WS-SUB-1 + 1)
038790                 MOVE WS-FRP-ENTRY (WS-SUB-1) TO WS-FRP-WORK-ENTRY
038800                 MOVE WS-FRP-ENTRY (WS-SUB-1 + 1)
038810                   TO WS-FRP-ENTRY (WS-SUB-1)
038820                 MOVE WS-FRP-WORK-ENTRY TO WS-FRP-ENTRY (WS-SUB-1 + 1)
038830                 SET WS-TABLE-SORTED TO FALSE
038840             END-IF.
038850
038860 14402-COMPARAR-CANJEAR-FP-FIN.
038870     EXIT.
038880
038890*-----------------------------------------------------------------
038900 14600-ORDEN-FRICCION-GRUPO.
038910
038920     IF WS-FRICT-GRP-COUNT < 2
038930         GO TO 14600-ORDEN-FRICCION-GRUPO-FIN
038940     END-IF.
038950
038960     MOVE 'N' TO WS-SORTED-SW.
038970     PERFORM 14601-HACER-PASE-FRIC-GRP
038980        THRU 14601-HACER-PASE-FRIC-GRP-FIN
038990        UNTIL WS-TABLE-SORTED.
039000
039010 14600-ORDEN-FRICCION-GRUPO-FIN.
039020     EXIT.
039030
039040*-----------------------------------------------------------------
039050 14601-HACER-PASE-FRIC-GRP.
039060
039070     SET WS-TABLE-SORTED TO TRUE.
039080     PERFORM 14602-COMPARAR-CANJEAR-FG
039090        THRU 14602-COMPARAR-CANJEAR-FG-FIN
039100       VARYING WS-SUB-1 FROM 1 BY 1
039110         UNTIL WS-SUB-1 > WS-FRICT-GRP-COUNT - 1.
039120
039130 14601-HACER-PASE-FRIC-GRP-FIN.
039140     EXIT.
039150
039160*-----------------------------------------------------------------
039170 14602-COMPARAR-CANJEAR-FG.
039180
039190             IF WS-FRG-SCORE (WS-SUB-1) < WS-FRG-SCORE (WS-SUB-1 + 1)
039200                 MOVE WS-FRG-ENTRY (WS-SUB-1) TO WS-FRG-WORK-ENTRY
039210                 MOVE WS-FRG-ENTRY (WS-SUB-1 + 1)
039220                   TO WS-FRG-ENTRY (WS-SUB-1)
039230                 MOVE WS-FRG-WORK-ENTRY TO WS-FRG-ENTRY (WS-SUB-1 + 1)
039240                 SET WS-TABLE-SORTED TO FALSE
039250             END-IF.
039260
039270 14602-COMPARAR-CANJEAR-FG-FIN.
039280     EXIT.
039290
039300*-----------------------------------------------------------------
039310*    15000 SERIES -- DATA SUMMARY.  EXPENSE COUNT, DISTINCT
039320*    GROUP COUNT, AND THE EARLIEST/LATEST DATE ON FILE, ALL
039330*    OVER THE VALID (NON-DELETED) EXPENSES.  02/14/91 LKM.
039340*-----------------------------------------------------------------
039350 15000-CONSTR-RESUMEN-DATOS.
039360
039370     MOVE ZERO TO WS-SUM-EXPENSE-COUNT.
039380     MOVE ZERO TO WS-SUM-GROUP-COUNT.
039390     MOVE ZERO TO WS-SEEN-GRP-COUNT.
039400     MOVE 99999999 TO WS-SUM-EARLIEST-DATE.
039410     MOVE ZERO TO WS-SUM-LATEST-DATE.
039420
039430     IF WS-EXP-COUNT > ZERO
039440         PERFORM 15100-ACUM-UN-RESUMEN
039450            THRU 15100-ACUM-UN-RESUMEN-FIN
039460           VARYING WS-EXT-IDX FROM 1 BY 1
039470             UNTIL WS-EXT-IDX > WS-EXP-COUNT
039480     END-IF.
039490
039500     MOVE WS-SEEN-GRP-COUNT TO WS-SUM-GROUP-COUNT.
039510
039520     IF WS-SUM-EXPENSE-COUNT = ZERO
039530         MOVE ZERO TO WS-SUM-EARLIEST-DATE
039540     END-IF.
039550
039560 15000-CONSTR-RESUMEN-DATOS-FIN.
039570     EXIT.
039580
039590*-----------------------------------------------------------------
039600 15100-ACUM-UN-RESUMEN.
039610
039620     IF WS-EXT-IS-DELETED (WS-EXT-IDX)
039630         GO TO 15100-ACUM-UN-RESUMEN-FIN
039640     END-IF.
039650
039660     ADD 1 TO WS-SUM-EXPENSE-COUNT.
039670
039680     IF WS-EXT-DATE (WS-EXT-IDX) < WS-SUM-EARLIEST-DATE
039690         MOVE WS-EXT-DATE (WS-EXT-IDX) TO WS-SUM-EARLIEST-DATE
039700     END-IF.
039710     IF WS-EXT-DATE (WS-EXT-IDX) > WS-SUM-LATEST-DATE
039720         MOVE WS-EXT-DATE (WS-EXT-IDX) TO WS-SUM-LATEST-DATE
039730     END-IF.
039740
039750     IF WS-EXT-GROUP-ID (WS-EXT-IDX) = ZERO
039760         GO TO 15100-ACUM-UN-RESUMEN-FIN
039770     END-IF.
039780
039790     SET WS-FOUND TO FALSE.
039800     PERFORM 15101-BUSCAR-GRUPO-VISTO
039810        THRU 15101-BUSCAR-GRUPO-VISTO-FIN
039820       VARYING WS-SEEN-GRP-IDX FROM 1 BY 1
039830         UNTIL WS-SEEN-GRP-IDX > WS-SEEN-GRP-COUNT
039840            OR WS-FOUND.
039850
039860     IF NOT WS-FOUND AND WS-SEEN-GRP-COUNT < 500
039870         ADD 1 TO WS-SEEN-GRP-COUNT
039880         MOVE WS-EXT-GROUP-ID (WS-EXT-IDX)
039890           TO WS-SEEN-GRP-ID (WS-SEEN-GRP-COUNT)
039900     END-IF.
039910
039920 15100-ACUM-UN-RESUMEN-FIN.
039930     EXIT.
039940
039950*-----------------------------------------------------------------
039960 15101-BUSCAR-GRUPO-VISTO.
039970
039980         IF WS-SEEN-GRP-ID (WS-SEEN-GRP-IDX)
039990                 = WS-EXT-GROUP-ID (WS-EXT-IDX)
040000             SET WS-FOUND TO TRUE
040010         END-IF.
040020
040030 15101-BUSCAR-GRUPO-VISTO-FIN.
040040     EXIT.
040050
040060*-----------------------------------------------------------------
040070*    15500 SERIES -- DISPLAY-CURRENCY PASS.  THE NORMALIZER (4000
040080*    SERIES) PUT EVERY AMOUNT INTO THE BASE CURRENCY SO THE
040090*    ANALYZERS COULD ADD THEM TOGETHER; THIS PASS CONVERTS THE
040100*    FINISHED INSIGHT AMOUNTS BACK TO THE CURRENCY THE MEMBERSHIP
040110*    ACTUALLY SEES MOST OFTEN, IF THAT'S NOT THE BASE CURRENCY.
040120*    A SINGLE RATELKUP CALL GETS THE FACTOR; EVERY STORED RESULT
040130*    FIELD IS THEN RE-EXPRESSED THROUGH IT.  08/19/02 DWP.
040140*-----------------------------------------------------------------
040150 15500-CONV-MONEDA-SALIDA.
040160
040170     MOVE 1 TO WS-RATE-DISPLAY-FACTOR.
040180
040190     IF WS-ORIG-CURRENCY = WS-PARM-BASE-CURRENCY
040200         GO TO 15500-CONV-MONEDA-SALIDA-FIN
040210     END-IF.
040220
040230     MOVE WS-PARM-BASE-CURRENCY TO WS-RATE-REQ-SOURCE.
040240     MOVE WS-ORIG-CURRENCY TO WS-RATE-REQ-BASE.
040250     MOVE 1.00 TO WS-RATE-REQ-AMOUNT-IN.
040260     CALL 'RATELKUP' USING WS-RATE-REQUEST, WS-RATE-RESPONSE.
040270
040280     IF NOT WS-RATE-RSP-KNOWN
040290         GO TO 15500-CONV-MONEDA-SALIDA-FIN
040300     END-IF.
040310
040320     MOVE WS-RATE-RSP-FACTOR TO WS-RATE-DISPLAY-FACTOR.
040330
040340     PERFORM 15510-CONVERTIR-TOTALES
040350        THRU 15510-CONVERTIR-TOTALES-FIN.
040360
040370 15500-CONV-MONEDA-SALIDA-FIN.
040380     EXIT.
040390
040400*-----------------------------------------------------------------
040410*    EVERY MONEY FIELD CARRIED FORWARD INTO THE INSIGHTS FILE
040420*    GETS RE-EXPRESSED THROUGH THE DISPLAY FACTOR HERE, ONE
040430*    MULTIPLY PER FIELD, ROUNDED HALF-UP TO THE PENNY.
040440*-----------------------------------------------------------------
040450 15510-CONVERTIR-TOTALES.
040460
040470     MULTIPLY WS-SPD-TOTAL BY WS-RATE-DISPLAY-FACTOR
040480         GIVING WS-SPD-TOTAL ROUNDED.
040490     MULTIPLY WS-BAL-NET BY WS-RATE-DISPLAY-FACTOR
040500         GIVING WS-BAL-NET ROUNDED.
040510     MULTIPLY WS-BAL-OWED-TO-USER BY WS-RATE-DISPLAY-FACTOR
040520         GIVING WS-BAL-OWED-TO-USER ROUNDED.
040530     MULTIPLY WS-BAL-USER-OWES BY WS-RATE-DISPLAY-FACTOR
040540         GIVING WS-BAL-USER-OWES ROUNDED.
040550     MULTIPLY WS-CAT-TOTAL BY WS-RATE-DISPLAY-FACTOR
040560         GIVING WS-CAT-TOTAL ROUNDED.
040570     MULTIPLY WS-SETEFF-UNPAID-TOTAL BY WS-RATE-DISPLAY-FACTOR
040580         GIVING WS-SETEFF-UNPAID-TOTAL ROUNDED.
040590     MULTIPLY WS-CF-TOTAL-PAID BY WS-RATE-DISPLAY-FACTOR
040600         GIVING WS-CF-TOTAL-PAID ROUNDED.
040610     MULTIPLY WS-CF-TOTAL-RECEIVED BY WS-RATE-DISPLAY-FACTOR
040620         GIVING WS-CF-TOTAL-RECEIVED ROUNDED.
040630     MULTIPLY WS-CF-NET BY WS-RATE-DISPLAY-FACTOR
040640         GIVING WS-CF-NET ROUNDED.
040650     MULTIPLY WS-PRED-BALANCE BY WS-RATE-DISPLAY-FACTOR
040660         GIVING WS-PRED-BALANCE ROUNDED.
040670
040680     PERFORM 15511-CONVERTIR-MES-GASTO
040690        THRU 15511-CONVERTIR-MES-GASTO-FIN
040700       VARYING WS-SPDM-IDX FROM 1 BY 1
040710         UNTIL WS-SPDM-IDX > WS-SPD-MONTH-COUNT.
040720
040730     PERFORM 15512-CONVERTIR-TRIMESTRE
040740        THRU 15512-CONVERTIR-TRIMESTRE-FIN
040750       VARYING WS-SPDQ-IDX FROM 1 BY 1
040760         UNTIL WS-SPDQ-IDX > WS-SPD-QTR-COUNT.
040770
040780     PERFORM 15513-CONVERTIR-UN-ANIO
040790        THRU 15513-CONVERTIR-UN-ANIO-FIN
040800       VARYING WS-SPDY-IDX FROM 1 BY 1
040810         UNTIL WS-SPDY-IDX > WS-SPD-YEAR-COUNT.
040820
040830     PERFORM 15514-CONVERTIR-PERS-BAL
040840        THRU 15514-CONVERTIR-PERS-BAL-FIN
040850       VARYING WS-BALP-IDX FROM 1 BY 1
040860         UNTIL WS-BALP-IDX > WS-BAL-PERSON-COUNT.
040870
040880     PERFORM 15515-CONVERTIR-UN-MES-BAL
040890        THRU 15515-CONVERTIR-UN-MES-BAL-FIN
040900       VARYING WS-BALM-IDX FROM 1 BY 1
040910         UNTIL WS-BALM-IDX > WS-BAL-MONTH-COUNT.
040920
040930     PERFORM 15516-CONVERTIR-CATEGORIA
040940        THRU 15516-CONVERTIR-CATEGORIA-FIN
040950       VARYING WS-CATT-IDX FROM 1 BY 1
040960         UNTIL WS-CATT-IDX > WS-CAT-COUNT.
040970
040980     PERFORM 15517-CONVERTIR-UN-GRUPO
040990        THRU 15517-CONVERTIR-UN-GRUPO-FIN
041000       VARYING WS-GRA-IDX FROM 1 BY 1
041010         UNTIL WS-GRA-IDX > WS-GRA-COUNT.
041020
041030     PERFORM 15518-CONVERTIR-ANOMALIA
041040        THRU 15518-CONVERTIR-ANOMALIA-FIN
041050       VARYING WS-ANM-IDX FROM 1 BY 1
041060         UNTIL WS-ANM-IDX > WS-ANM-COUNT.
041070
041080     PERFORM 15519-CONVERTIR-UN-PATRON
041090        THRU 15519-CONVERTIR-UN-PATRON-FIN
041100       VARYING WS-SUB-IDX FROM 1 BY 1
041110         UNTIL WS-SUB-IDX > WS-SUB-COUNT.
041120
041130     PERFORM 15520-CONVERTIR-FRIC-PERS
041140        THRU 15520-CONVERTIR-FRIC-PERS-FIN
041150       VARYING WS-FRP-IDX FROM 1 BY 1
041160         UNTIL WS-FRP-IDX > WS-FRICT-PERS-COUNT.
041170
041180     PERFORM 15521-CONVERTIR-FRIC-GRP
041190        THRU 15521-CONVERTIR-FRIC-GRP-FIN
041200       VARYING WS-FRG-IDX FROM 1 BY 1
041210         UNTIL WS-FRG-IDX > WS-FRICT-GRP-COUNT.
041220
041230 15510-CONVERTIR-TOTALES-FIN.
041240     EXIT.
041250
041260*-----------------------------------------------------------------
041270 15511-CONVERTIR-MES-GASTO.
041280
041290         MULTIPLY WS-SPDM-AMOUNT (WS-SPDM-IDX)
041300             BY WS-RATE-DISPLAY-FACTOR
041310             GIVING WS-SPDM-AMOUNT (WS-SPDM-IDX) ROUNDED.
041320
041330 15511-CONVERTIR-MES-GASTO-FIN.
041340     EXIT.
041350
041360*-----------------------------------------------------------------
041370 15512-CONVERTIR-TRIMESTRE.
041380
041390         MULTIPLY WS-SPDQ-AMOUNT (WS-SPDQ-IDX)
041400             BY WS-RATE-DISPLAY-FACTOR
041410             GIVING WS-SPDQ-AMOUNT (WS-SPDQ-IDX) ROUNDED.
041420
041430 15512-CONVERTIR-TRIMESTRE-FIN.
041440     EXIT.
041450
041460*-----------------------------------------------------------------
041470 15513-CONVERTIR-UN-ANIO.
041480
041490         MULTIPLY WS-SPDY-AMOUNT (WS-SPDY-IDX)
041500             BY WS-RATE-DISPLAY-FACTOR
041510             GIVING WS-SPDY-AMOUNT (WS-SPDY-IDX) ROUNDED.
041520
041530 15513-CONVERTIR-UN-ANIO-FIN.
041540     EXIT.
041550
041560*-----------------------------------------------------------------
041570 15514-CONVERTIR-PERS-BAL.
041580
041590         MULTIPLY WS-BALP-NET (WS-BALP-IDX)
041600             BY WS-RATE-DISPLAY-FACTOR
041610             GIVING WS-BALP-NET (WS-BALP-IDX) ROUNDED.
041620
041630 15514-CONVERTIR-PERS-BAL-FIN.
041640     EXIT.
041650
041660*-----------------------------------------------------------------
041670 15515-CONVERTIR-UN-MES-BAL.
041680
041690         MULTIPLY WS-BALM-DELTA (WS-BALM-IDX)
041700             BY WS-RATE-DISPLAY-FACTOR
041710             GIVING WS-BALM-DELTA (WS-BALM-IDX) ROUNDED
041720         MULTIPLY WS-BALM-CUML (WS-BALM-IDX)
041730             BY WS-RATE-DISPLAY-FACTOR
041740             GIVING WS-BALM-CUML (WS-BALM-IDX) ROUNDED.
041750
041760 15515-CONVERTIR-UN-MES-BAL-FIN.
041770     EXIT.
041780
041790*-----------------------------------------------------------------
041800 15516-CONVERTIR-CATEGORIA.
041810
041820         MULTIPLY WS-CATT-AMOUNT (WS-CATT-IDX)
041830             BY WS-RATE-DISPLAY-FACTOR
041840             GIVING WS-CATT-AMOUNT (WS-CATT-IDX) ROUNDED.
041850
041860 15516-CONVERTIR-CATEGORIA-FIN.
041870     EXIT.
041880
041890*-----------------------------------------------------------------
041900 15517-CONVERTIR-UN-GRUPO.
041910
041920         MULTIPLY WS-GRA-TOTAL (WS-GRA-IDX)
041930             BY WS-RATE-DISPLAY-FACTOR
041940             GIVING WS-GRA-TOTAL (WS-GRA-IDX) ROUNDED.
041950
041960 15517-CONVERTIR-UN-GRUPO-FIN.
041970     EXIT.
041980
041990*-----------------------------------------------------------------
042000 15518-CONVERTIR-ANOMALIA.
042010
042020         MULTIPLY WS-ANM-AMOUNT (WS-ANM-IDX)
042030             BY WS-RATE-DISPLAY-FACTOR
042040             GIVING WS-ANM-AMOUNT (WS-ANM-IDX) ROUNDED
042050         MULTIPLY WS-ANM-THRESH-OUT (WS-ANM-IDX)
042060             BY WS-RATE-DISPLAY-FACTOR
042070             GIVING WS-ANM-THRESH-OUT (WS-ANM-IDX) ROUNDED.
042080
042090 15518-CONVERTIR-ANOMALIA-FIN.
042100     EXIT.
042110
042120*-----------------------------------------------------------------
042130 15519-CONVERTIR-UN-PATRON.
042140
042150         MULTIPLY WS-SUB-AVG (WS-SUB-IDX) BY WS-RATE-DISPLAY-FACTOR
042160             GIVING WS-SUB-AVG (WS-SUB-IDX) ROUNDED
042170         MULTIPLY WS-SUB-TOTAL (WS-SUB-IDX) BY WS-RATE-DISPLAY-FACTOR
042180             GIVING WS-SUB-TOTAL (WS-SUB-IDX) ROUNDED.
042190
042200 15519-CONVERTIR-UN-PATRON-FIN.
042210     EXIT.
042220
042230*-----------------------------------------------------------------
042240 15520-CONVERTIR-FRIC-PERS.
042250
042260         MULTIPLY WS-FRP-UNPAID (WS-FRP-IDX) BY WS-RATE-DISPLAY-FACTOR
042270             GIVING WS-FRP-UNPAID (WS-FRP-IDX) ROUNDED.
042280
042290 15520-CONVERTIR-FRIC-PERS-FIN.
042300     EXIT.
042310
042320*-----------------------------------------------------------------
042330 15521-CONVERTIR-FRIC-GRP.
042340
042350         MULTIPLY WS-FRG-UNPAID (WS-FRG-IDX) BY WS-RATE-DISPLAY-FACTOR
042360             GIVING WS-FRG-UNPAID (WS-FRG-IDX) ROUNDED.
042370
042380 15521-CONVERTIR-FRIC-GRP-FIN.
042390     EXIT.
042400
042410*-----------------------------------------------------------------
042420*    16000 SERIES -- WRITE THE INSIGHTS FEED.  ONE LINE PER
042430*    RESULT ROW, TAGGED BY WS-INS-RECORD-TYPE SO THE APP
042440*    LAYER CAN TELL WHICH ANALYSIS A LINE CAME FROM WITHOUT
042450*    PARSING THE DETAIL BYTES.  02/14/91 LKM.
042460*-----------------------------------------------------------------
042470 16000-ESCRIBIR-INSIGHTS.
042480
042490     PERFORM 16100-ESCRIBIR-GASTO-TOTAL
042500        THRU 16100-ESCRIBIR-GASTO-TOTAL-FIN.
042510
042520     PERFORM 16200-ESCR-GASTO-PERIODO
042530        THRU 16200-ESCR-GASTO-PERIODO-FIN.
042540
042550     PERFORM 16300-ESCRIBIR-BALANCE-MES
042560        THRU 16300-ESCRIBIR-BALANCE-MES-FIN.
042570
042580     PERFORM 16400-ESCR-BALANCE-RESUMEN
042590        THRU 16400-ESCR-BALANCE-RESUMEN-FIN.
042600
042610     PERFORM 16500-ESCR-BALANCE-PERSONA
042620        THRU 16500-ESCR-BALANCE-PERSONA-FIN.
042630
042640     PERFORM 16600-ESCRIBIR-CATEGORIA
042650        THRU 16600-ESCRIBIR-CATEGORIA-FIN.
042660
042670     PERFORM 16700-ESCRIBIR-GRUPO
042680        THRU 16700-ESCRIBIR-GRUPO-FIN.
042690
042700     PERFORM 16800-ESCRIBIR-ANOMALIA
042710        THRU 16800-ESCRIBIR-ANOMALIA-FIN.
042720
042730     PERFORM 16900-ESCRIBIR-SUSCRIPCION
042740        THRU 16900-ESCRIBIR-SUSCRIPCION-FIN.
042750
042760     PERFORM 16950-ESCRIBIR-FLUJO-CAJA
042770        THRU 16950-ESCRIBIR-FLUJO-CAJA-FIN.
042780
042790     PERFORM 16960-ESCRIBIR-PREDICCION
042800        THRU 16960-ESCRIBIR-PREDICCION-FIN.
042810
042820     PERFORM 16970-ESCR-FRIC-PERSONA
042830        THRU 16970-ESCR-FRIC-PERSONA-FIN.
042840
042850     PERFORM 16980-ESCR-FRICCION-GRUPO
042860        THRU 16980-ESCR-FRICCION-GRUPO-FIN.
042870
042880 16000-ESCRIBIR-INSIGHTS-FIN.
042890     EXIT.
042900
042910*-----------------------------------------------------------------
042920 16100-ESCRIBIR-GASTO-TOTAL.
042930
042940     INITIALIZE WS-INS-LINE.
042950     SET WS-INS-TYPE-SPEND-TOTAL TO TRUE.
042960     MOVE 'TOTAL  ' TO WS-INS-PA-PERIOD-KEY.
042970     MOVE WS-SPD-TOTAL TO WS-INS-PA-AMOUNT.
042980     WRITE INSIGHTS.
042990
043000 16100-ESCRIBIR-GASTO-TOTAL-FIN.
043010     EXIT.
043020
043030*-----------------------------------------------------------------
043040*    ONE SPND-PERIOD LINE PER MONTH, QUARTER AND YEAR BUCKET --
043050*    THE KEY'S SHAPE TELLS THE READER WHICH GRANULARITY IT IS.
043060*-----------------------------------------------------------------
043070 16200-ESCR-GASTO-PERIODO.
043080
043090     IF WS-SPD-MONTH-COUNT > ZERO
043100         PERFORM 16210-ESCRIBIR-UN-MES
043110            THRU 16210-ESCRIBIR-UN-MES-FIN
043120           VARYING WS-SPDM-IDX FROM 1 BY 1
043130             UNTIL WS-SPDM-IDX > WS-SPD-MONTH-COUNT
043140     END-IF.
043150
043160     IF WS-SPD-QTR-COUNT > ZERO
043170         PERFORM 16220-ESCRIBIR-TRIMESTRE
043180            THRU 16220-ESCRIBIR-TRIMESTRE-FIN
043190           VARYING WS-SPDQ-IDX FROM 1 BY 1
043200             UNTIL WS-SPDQ-IDX > WS-SPD-QTR-COUNT
043210     END-IF.
043220
043230     IF WS-SPD-YEAR-COUNT > ZERO
043240         PERFORM 16230-ESCRIBIR-UN-ANIO
043250            THRU 16230-ESCRIBIR-UN-ANIO-FIN
043260           VARYING WS-SPDY-IDX FROM 1 BY 1
043270             UNTIL WS-SPDY-IDX > WS-SPD-YEAR-COUNT
043280     END-IF.
043290
043300 16200-ESCR-GASTO-PERIODO-FIN.
043310     EXIT.
043320
043330*-----------------------------------------------------------------
043340 16210-ESCRIBIR-UN-MES.
043350
043360     INITIALIZE WS-INS-LINE.
043370     SET WS-INS-TYPE-SPEND-PERIOD TO TRUE.
043380     MOVE SPACES TO WS-INS-PA-PERIOD-KEY.
043390     MOVE WS-SPDM-KEY (WS-SPDM-IDX) TO WS-INS-PA-PERIOD-KEY (1:6).
043400     MOVE WS-SPDM-AMOUNT (WS-SPDM-IDX) TO WS-INS-PA-AMOUNT.
043410     WRITE INSIGHTS.
043420
043430 16210-ESCRIBIR-UN-MES-FIN.
043440     EXIT.
043450
043460*-----------------------------------------------------------------
043470 16220-ESCRIBIR-TRIMESTRE.
043480
043490     INITIALIZE WS-INS-LINE.
043500     SET WS-INS-TYPE-SPEND-PERIOD TO TRUE.
043510     MOVE WS-SPDQ-KEY (WS-SPDQ-IDX) TO WS-INS-PA-PERIOD-KEY.
043520     MOVE WS-SPDQ-AMOUNT (WS-SPDQ-IDX) TO WS-INS-PA-AMOUNT.
043530     WRITE INSIGHTS.
043540
043550 16220-ESCRIBIR-TRIMESTRE-FIN.
043560     EXIT.
043570
043580*-----------------------------------------------------------------
043590 16230-ESCRIBIR-UN-ANIO.
043600
043610     INITIALIZE WS-INS-LINE.
043620     SET WS-INS-TYPE-SPEND-PERIOD TO TRUE.
043630     MOVE SPACES TO WS-INS-PA-PERIOD-KEY.
043640     MOVE WS-SPDY-KEY (WS-SPDY-IDX) TO WS-INS-PA-PERIOD-KEY (1:4).
043650     MOVE WS-SPDY-AMOUNT (WS-SPDY-IDX) TO WS-INS-PA-AMOUNT.
043660     WRITE INSIGHTS.
043670
043680 16230-ESCRIBIR-UN-ANIO-FIN.
043690     EXIT.
043700
043710*-----------------------------------------------------------------
043720 16300-ESCRIBIR-BALANCE-MES.
043730
043740     IF WS-BAL-MONTH-COUNT = ZERO
043750         GO TO 16300-ESCRIBIR-BALANCE-MES-FIN
043760     END-IF.
043770
043780     PERFORM 16310-ESCRIBIR-BALANCE-MES
043790        THRU 16310-ESCRIBIR-BALANCE-MES-FIN
043800       VARYING WS-BALM-IDX FROM 1 BY 1
043810         UNTIL WS-BALM-IDX > WS-BAL-MONTH-COUNT.
043820
043830 16300-ESCRIBIR-BALANCE-MES-FIN.
043840     EXIT.
043850
043860*-----------------------------------------------------------------
043870 16310-ESCRIBIR-BALANCE-MES.
043880
043890     INITIALIZE WS-INS-LINE.
043900     SET WS-INS-TYPE-BAL-MONTH TO TRUE.
043910     MOVE SPACES TO WS-INS-PA-PERIOD-KEY.
043920     MOVE WS-BALM-KEY (WS-BALM-IDX) TO WS-INS-PA-PERIOD-KEY (1:6).
043930     MOVE WS-BALM-CUML (WS-BALM-IDX) TO WS-INS-PA-AMOUNT.
043940     WRITE INSIGHTS.
043950
043960 16310-ESCRIBIR-BALANCE-MES-FIN.
043970     EXIT.
043980
043990*-----------------------------------------------------------------
044000 16400-ESCR-BALANCE-RESUMEN.
044010
044020     INITIALIZE WS-INS-LINE.
044030     SET WS-INS-TYPE-BAL-SUMMARY TO TRUE.
044040     MOVE WS-BAL-NET TO WS-INS-BS-NET-BALANCE.
044050     MOVE WS-BAL-OWED-TO-USER TO WS-INS-BS-OWED-TO-USER.
044060     MOVE WS-BAL-USER-OWES TO WS-INS-BS-USER-OWES.
044070     WRITE INSIGHTS.
044080
044090 16400-ESCR-BALANCE-RESUMEN-FIN.
044100     EXIT.
044110
044120*-----------------------------------------------------------------
044130 16500-ESCR-BALANCE-PERSONA.
044140
044150     IF WS-BAL-PERSON-COUNT = ZERO
044160         GO TO 16500-ESCR-BALANCE-PERSONA-FIN
044170     END-IF.
044180
044190     PERFORM 16510-ESCRIBIR-UNA-PERSONA
044200        THRU 16510-ESCRIBIR-UNA-PERSONA-FIN
044210       VARYING WS-BALP-IDX FROM 1 BY 1
044220         UNTIL WS-BALP-IDX > WS-BAL-PERSON-COUNT.
044230
044240 16500-ESCR-BALANCE-PERSONA-FIN.
044250     EXIT.
044260
044270*-----------------------------------------------------------------
044280 16510-ESCRIBIR-UNA-PERSONA.
044290
044300     INITIALIZE WS-INS-LINE.
044310     SET WS-INS-TYPE-BAL-PERSON TO TRUE.
044320     MOVE WS-BALP-USER-ID (WS-BALP-IDX) TO WS-INS-BP-USER-ID.
044330     MOVE WS-BALP-NAME (WS-BALP-IDX) TO WS-INS-BP-NAME.
044340     MOVE WS-BALP-NET (WS-BALP-IDX) TO WS-INS-BP-NET.
044350     WRITE INSIGHTS.
044360
044370 16510-ESCRIBIR-UNA-PERSONA-FIN.
044380     EXIT.
044390
044400*-----------------------------------------------------------------
044410 16600-ESCRIBIR-CATEGORIA.
044420
044430     IF WS-CAT-COUNT = ZERO
044440         GO TO 16600-ESCRIBIR-CATEGORIA-FIN
044450     END-IF.
044460
044470     PERFORM 16610-ESCRIBIR-CATEGORIA
044480        THRU 16610-ESCRIBIR-CATEGORIA-FIN
044490       VARYING WS-CATT-IDX FROM 1 BY 1
044500         UNTIL WS-CATT-IDX > WS-CAT-COUNT.
044510
044520 16600-ESCRIBIR-CATEGORIA-FIN.
044530     EXIT.
044540
044550*-----------------------------------------------------------------
044560 16610-ESCRIBIR-CATEGORIA.
044570
044580     INITIALIZE WS-INS-LINE.
044590     SET WS-INS-TYPE-CATEGORY TO TRUE.
044600     MOVE WS-CATT-NAME (WS-CATT-IDX) TO WS-INS-CAT-NAME.
044610     MOVE WS-CATT-AMOUNT (WS-CATT-IDX) TO WS-INS-CAT-AMOUNT.
044620     MOVE WS-CATT-PERCENT (WS-CATT-IDX) TO WS-INS-CAT-PERCENT.
044630     WRITE INSIGHTS.
044640
044650 16610-ESCRIBIR-CATEGORIA-FIN.
044660     EXIT.
044670
044680*-----------------------------------------------------------------
044690 16700-ESCRIBIR-GRUPO.
044700
044710     IF WS-GRA-COUNT = ZERO
044720         GO TO 16700-ESCRIBIR-GRUPO-FIN
044730     END-IF.
044740
044750     PERFORM 16710-ESCRIBIR-UN-GRUPO
044760        THRU 16710-ESCRIBIR-UN-GRUPO-FIN
044770       VARYING WS-GRA-IDX FROM 1 BY 1
044780         UNTIL WS-GRA-IDX > WS-GRA-COUNT.
044790
044800 16700-ESCRIBIR-GRUPO-FIN.
044810     EXIT.
044820
044830*-----------------------------------------------------------------
044840 16710-ESCRIBIR-UN-GRUPO.
044850
044860     INITIALIZE WS-INS-LINE.
044870     SET WS-INS-TYPE-GROUP TO TRUE.
044880     MOVE WS-GRA-ID (WS-GRA-IDX) TO WS-INS-GRP-ID.
044890     MOVE WS-GRA-NAME (WS-GRA-IDX) TO WS-INS-GRP-NAME.
044900     MOVE WS-GRA-TOTAL (WS-GRA-IDX) TO WS-INS-GRP-TOTAL.
044910     MOVE WS-GRA-MEMBERS (WS-GRA-IDX) TO WS-INS-GRP-MEMBER-COUNT.
044920     MOVE WS-GRA-EXP-COUNT (WS-GRA-IDX) TO WS-INS-GRP-EXPENSE-COUNT.
044930     WRITE INSIGHTS.
044940
044950 16710-ESCRIBIR-UN-GRUPO-FIN.
044960     EXIT.
044970
044980*-----------------------------------------------------------------
044990 16800-ESCRIBIR-ANOMALIA.
045000
045010     IF WS-ANM-COUNT = ZERO
045020         GO TO 16800-ESCRIBIR-ANOMALIA-FIN
045030     END-IF.
045040
045050     PERFORM 16810-ESCRIBIR-ANOMALIA
045060        THRU 16810-ESCRIBIR-ANOMALIA-FIN
045070       VARYING WS-ANM-IDX FROM 1 BY 1
045080         UNTIL WS-ANM-IDX > WS-ANM-COUNT.
045090
045100 16800-ESCRIBIR-ANOMALIA-FIN.
045110     EXIT.
045120
045130*-----------------------------------------------------------------
045140 16810-ESCRIBIR-ANOMALIA.
045150
045160     INITIALIZE WS-INS-LINE.
045170     SET WS-INS-TYPE-ANOMALY TO TRUE.
045180     MOVE WS-ANM-DATE (WS-ANM-IDX) TO WS-INS-ANM-DATE.
045190     MOVE WS-ANM-AMOUNT (WS-ANM-IDX) TO WS-INS-ANM-AMOUNT.
045200     MOVE WS-ANM-DESC (WS-ANM-IDX) TO WS-INS-ANM-DESCRIPTION.
045210     MOVE WS-ANM-THRESH-OUT (WS-ANM-IDX) TO WS-INS-ANM-THRESHOLD.
045220     WRITE INSIGHTS.
045230
045240 16810-ESCRIBIR-ANOMALIA-FIN.
045250     EXIT.
045260
045270*-----------------------------------------------------------------
045280 16900-ESCRIBIR-SUSCRIPCION.
045290
045300     IF WS-SUB-COUNT = ZERO
045310         GO TO 16900-ESCRIBIR-SUSCRIPCION-FIN
045320     END-IF.
045330
045340     PERFORM 16910-ESCRIBIR-SUSCRIPCION
045350        THRU 16910-ESCRIBIR-SUSCRIPCION-FIN
045360       VARYING WS-SUB-IDX FROM 1 BY 1
045370         UNTIL WS-SUB-IDX > WS-SUB-COUNT.
045380
045390 16900-ESCRIBIR-SUSCRIPCION-FIN.
045400     EXIT.
045410
045420*-----------------------------------------------------------------
045430 16910-ESCRIBIR-SUSCRIPCION.
045440
045450     INITIALIZE WS-INS-LINE.
045460     SET WS-INS-TYPE-SUBSCRIPTION TO TRUE.
045470     MOVE WS-SUB-PATTERN (WS-SUB-IDX) TO WS-INS-SUB-PATTERN.
045480     MOVE WS-SUB-CATEGORY (WS-SUB-IDX) TO WS-INS-SUB-CATEGORY.
045490     MOVE WS-SUB-AVG (WS-SUB-IDX) TO WS-INS-SUB-AVG-AMOUNT.
045500     MOVE WS-SUB-FREQ (WS-SUB-IDX) TO WS-INS-SUB-FREQUENCY-DAYS.
045510     MOVE WS-SUB-OCCURS (WS-SUB-IDX) TO WS-INS-SUB-OCCURRENCES.
045520     MOVE WS-SUB-TOTAL (WS-SUB-IDX) TO WS-INS-SUB-TOTAL.
045530     MOVE WS-SUB-LAST-DATE (WS-SUB-IDX) TO WS-INS-SUB-LAST-DATE.
045540     WRITE INSIGHTS.
045550
045560 16910-ESCRIBIR-SUSCRIPCION-FIN.
045570     EXIT.
045580
045590*-----------------------------------------------------------------
045600 16950-ESCRIBIR-FLUJO-CAJA.
045610
045620     INITIALIZE WS-INS-LINE.
045630     SET WS-INS-TYPE-CASHFLOW TO TRUE.
045640     MOVE WS-CF-TOTAL-PAID TO WS-INS-CF-TOTAL-PAID.
045650     MOVE WS-CF-TOTAL-RECEIVED TO WS-INS-CF-TOTAL-RECEIVED.
045660     MOVE WS-CF-NET TO WS-INS-CF-NET.
045670     MOVE WS-CF-FRONT-PAY-PCT TO WS-INS-CF-FRONT-PAY-PCT.
045680     WRITE INSIGHTS.
045690
045700 16950-ESCRIBIR-FLUJO-CAJA-FIN.
045710     EXIT.
045720
045730*-----------------------------------------------------------------
045740 16960-ESCRIBIR-PREDICCION.
045750
045760     INITIALIZE WS-INS-LINE.
045770     SET WS-INS-TYPE-PREDICTION TO TRUE.
045780     MOVE WS-PRED-BALANCE TO WS-INS-PR-PREDICTED-BALANCE.
045790     MOVE WS-PRED-CONFIDENCE TO WS-INS-PR-CONFIDENCE.
045800     MOVE WS-PRED-MONTHS TO WS-INS-PR-MONTHS.
045810     MOVE WS-PRED-TREND TO WS-INS-PR-TREND.
045820     WRITE INSIGHTS.
045830
045840 16960-ESCRIBIR-PREDICCION-FIN.
045850     EXIT.
045860
045870*-----------------------------------------------------------------
045880 16970-ESCR-FRIC-PERSONA.
045890
045900     IF WS-FRICT-PERS-COUNT = ZERO
045910         GO TO 16970-ESCR-FRIC-PERSONA-FIN
045920     END-IF.
045930
045940     PERFORM 16975-ESCR-FRICCION-PERS
045950        THRU 16975-ESCR-FRICCION-PERS-FIN
045960       VARYING WS-FRP-IDX FROM 1 BY 1
045970         UNTIL WS-FRP-IDX > WS-FRICT-PERS-COUNT.
045980
045990 16970-ESCR-FRIC-PERSONA-FIN.
046000     EXIT.
046010
046020*-----------------------------------------------------------------
046030 16975-ESCR-FRICCION-PERS.
046040
046050     INITIALIZE WS-INS-LINE.
046060     SET WS-INS-TYPE-FRICT-PERS TO TRUE.
046070     MOVE WS-FRP-USER-ID (WS-FRP-IDX) TO WS-INS-FP-USER-ID.
046080     MOVE WS-FRP-UNPAID (WS-FRP-IDX) TO WS-INS-FP-UNPAID.
046090     MOVE WS-FRP-AVG-AGE (WS-FRP-IDX) TO WS-INS-FP-AVG-DELAY-DAYS.
046100     MOVE WS-FRP-SCORE (WS-FRP-IDX) TO WS-INS-FP-SCORE.
046110     WRITE INSIGHTS.
046120
046130 16975-ESCR-FRICCION-PERS-FIN.
046140     EXIT.
046150
046160*-----------------------------------------------------------------
046170 16980-ESCR-FRICCION-GRUPO.
046180
046190     IF WS-FRICT-GRP-COUNT = ZERO
046200         GO TO 16980-ESCR-FRICCION-GRUPO-FIN
046210     END-IF.
046220
046230     PERFORM 16985-ESCR-FRICCION-GRUPO
046240        THRU 16985-ESCR-FRICCION-GRUPO-FIN
046250       VARYING WS-FRG-IDX FROM 1 BY 1
046260         UNTIL WS-FRG-IDX > WS-FRICT-GRP-COUNT.
046270
046280 16980-ESCR-FRICCION-GRUPO-FIN.
046290     EXIT.
046300
046310*-----------------------------------------------------------------
046320 16985-ESCR-FRICCION-GRUPO.
046330
046340     INITIALIZE WS-INS-LINE.
046350     SET WS-INS-TYPE-FRICT-GRP TO TRUE.
046360     MOVE WS-FRG-GROUP-ID (WS-FRG-IDX) TO WS-INS-FG-GROUP-ID.
046370     MOVE WS-FRG-NAME (WS-FRG-IDX) TO WS-INS-FG-NAME.
046380     MOVE WS-FRG-UNPAID (WS-FRG-IDX) TO WS-INS-FG-UNPAID.
046390     MOVE WS-FRG-EXP-COUNT (WS-FRG-IDX) TO WS-INS-FG-EXPENSE-COUNT.
046400     MOVE WS-FRG-SCORE (WS-FRG-IDX) TO WS-INS-FG-SCORE.
046410     WRITE INSIGHTS.
046420
046430 16985-ESCR-FRICCION-GRUPO-FIN.
046440     EXIT.
046450
046460*-----------------------------------------------------------------
046470*    17000 SERIES -- THE ONE-PAGE SUMMARY REPORT (RPTFILE).
046480*    EIGHT SECTIONS, IN ORDER: HEADER, RUN SUMMARY, KEY FIGURES,
046490*    MONTHLY TREND (UP TO 6), TOP CATEGORIES (UP TO 6),
046500*    OUTSTANDING BALANCES (UP TO 4 CREDITORS, 2 DEBTORS), TOP
046510*    GROUPS (UP TO 3), AND A FOOTER.  03/12/86 RAH.
046520*-----------------------------------------------------------------
046530 17000-IMPRIMIR-REPORTE.
046540
046550     PERFORM 17100-IMPRIMIR-ENCABEZADO
046560        THRU 17100-IMPRIMIR-ENCABEZADO-FIN.
046570
046580     PERFORM 17200-IMPRIMIR-RESUMEN
046590        THRU 17200-IMPRIMIR-RESUMEN-FIN.
046600
046610     PERFORM 17300-IMPR-ESTADISTICAS
046620        THRU 17300-IMPR-ESTADISTICAS-FIN.
046630
046640     PERFORM 17400-IMPRIMIR-TENDENCIA
046650        THRU 17400-IMPRIMIR-TENDENCIA-FIN.
046660
046670     PERFORM 17500-IMPRIMIR-CATEGORIAS
046680        THRU 17500-IMPRIMIR-CATEGORIAS-FIN.
046690
046700     PERFORM 17600-IMPRIMIR-BALANCES
046710        THRU 17600-IMPRIMIR-BALANCES-FIN.
046720
046730     PERFORM 17700-IMPRIMIR-GRUPOS
046740        THRU 17700-IMPRIMIR-GRUPOS-FIN.
046750
046760     PERFORM 17800-IMPRIMIR-PIE
046770        THRU 17800-IMPRIMIR-PIE-FIN.
046780
046790 17000-IMPRIMIR-REPORTE-FIN.
046800     EXIT.
046810
046820*-----------------------------------------------------------------
046830 17100-IMPRIMIR-ENCABEZADO.
046840
046850     MOVE WS-RPT-HEADER-1 TO WS-RPT-FD-LINE.
046860     WRITE WS-RPT-FD-LINE.
046870
046880     MOVE WS-PARM-AS-OF-DATE TO WS-RPT-FMT-DATE-IN.
046890     PERFORM 17900-FORMATEAR-FECHA
046900        THRU 17900-FORMATEAR-FECHA-FIN.
046910     MOVE WS-RPT-FMT-DATE-OUT TO WS-RPT-HDR-RUNDATE.
046920     MOVE WS-RPT-HEADER-2 TO WS-RPT-FD-LINE.
046930     WRITE WS-RPT-FD-LINE.
046940
046950     MOVE WS-RPT-SEPARATOR-LINE TO WS-RPT-FD-LINE.
046960     WRITE WS-RPT-FD-LINE.
046970
046980 17100-IMPRIMIR-ENCABEZADO-FIN.
046990     EXIT.
047000
047010*-----------------------------------------------------------------
047020 17200-IMPRIMIR-RESUMEN.
047030
047040     MOVE WS-SUM-EXPENSE-COUNT TO WS-RPT-SUM-COUNT.
047050
047060     MOVE WS-SUM-EARLIEST-DATE TO WS-RPT-FMT-DATE-IN.
047070     PERFORM 17900-FORMATEAR-FECHA
047080        THRU 17900-FORMATEAR-FECHA-FIN.
047090     MOVE WS-RPT-FMT-DATE-OUT TO WS-RPT-SUM-EARLIEST.
047100
047110     MOVE WS-SUM-LATEST-DATE TO WS-RPT-FMT-DATE-IN.
047120     PERFORM 17900-FORMATEAR-FECHA
047130        THRU 17900-FORMATEAR-FECHA-FIN.
047140     MOVE WS-RPT-FMT-DATE-OUT TO WS-RPT-SUM-LATEST.
047150
047160     MOVE WS-RPT-SUMMARY-LINE TO WS-RPT-FD-LINE.
047170     WRITE WS-RPT-FD-LINE.
047180
047190 17200-IMPRIMIR-RESUMEN-FIN.
047200     EXIT.
047210
047220*-----------------------------------------------------------------
047230*    FOUR KEY-FIGURE LINES -- TOTAL SPENT, NET BALANCE, UNPAID
047240*    SETTLEMENTS AND NET CASH FLOW, SAME PRINT-LINE LAYOUT
047250*    REUSED FOR ALL FOUR.
047260*-----------------------------------------------------------------
047270 17300-IMPR-ESTADISTICAS.
047280
047290     MOVE 'TOTAL SPENT         ' TO WS-RPT-STAT-LABEL.
047300     MOVE WS-SPD-TOTAL TO WS-RPT-STAT-AMOUNT.
047310     MOVE WS-RPT-STAT-LINE TO WS-RPT-FD-LINE.
047320     WRITE WS-RPT-FD-LINE.
047330
047340     MOVE 'NET BALANCE         ' TO WS-RPT-STAT-LABEL.
047350     MOVE WS-BAL-NET TO WS-RPT-STAT-AMOUNT.
047360     MOVE WS-RPT-STAT-LINE TO WS-RPT-FD-LINE.
047370     WRITE WS-RPT-FD-LINE.
047380
047390     MOVE 'UNPAID SETTLEMENTS  ' TO WS-RPT-STAT-LABEL.
047400     MOVE WS-SETEFF-UNPAID-TOTAL TO WS-RPT-STAT-AMOUNT.
047410     MOVE WS-RPT-STAT-LINE TO WS-RPT-FD-LINE.
047420     WRITE WS-RPT-FD-LINE.
047430
047440     MOVE 'NET CASH FLOW       ' TO WS-RPT-STAT-LABEL.
047450     MOVE WS-CF-NET TO WS-RPT-STAT-AMOUNT.
047460     MOVE WS-RPT-STAT-LINE TO WS-RPT-FD-LINE.
047470     WRITE WS-RPT-FD-LINE.
047480
047490 17300-IMPR-ESTADISTICAS-FIN.
047500     EXIT.
047510
047520*-----------------------------------------------------------------
047530*    MONTHLY BALANCE TREND -- THE LAST SIX MONTHS ON THE
047540*    (ASCENDING-SORTED) MONTH TABLE, CUMULATIVE BALANCE.
047550*-----------------------------------------------------------------
047560 17400-IMPRIMIR-TENDENCIA.
047570
047580     IF WS-BAL-MONTH-COUNT = ZERO
047590         GO TO 17400-IMPRIMIR-TENDENCIA-FIN
047600     END-IF.
047610
047620     MOVE 'MONTHLY BALANCE TREND' TO WS-RPT-SECTION-TITLE.
047630     MOVE WS-RPT-SECTION-HEADER TO WS-RPT-FD-LINE.
047640     WRITE WS-RPT-FD-LINE.
047650
047660     IF WS-BAL-MONTH-COUNT > 6
047670         COMPUTE WS-RPT-TREND-START = WS-BAL-MONTH-COUNT - 5
047680     ELSE
047690         MOVE 1 TO WS-RPT-TREND-START
047700     END-IF.
047710
047720     PERFORM 17410-IMPR-MES-TENDENCIA
047730        THRU 17410-IMPR-MES-TENDENCIA-FIN
047740       VARYING WS-BALM-IDX FROM WS-RPT-TREND-START BY 1
047750         UNTIL WS-BALM-IDX > WS-BAL-MONTH-COUNT.
047760
047770 17400-IMPRIMIR-TENDENCIA-FIN.
047780     EXIT.
047790
047800*-----------------------------------------------------------------
047810 17410-IMPR-MES-TENDENCIA.
047820
047830     MOVE SPACES TO WS-RPT-TRD-MONTH.
047840     MOVE WS-BALM-KEY (WS-BALM-IDX) (1:4) TO WS-RPT-TRD-MONTH (1:4).
047850     MOVE '-' TO WS-RPT-TRD-MONTH (5:1).
047860     MOVE WS-BALM-KEY (WS-BALM-IDX) (5:2) TO WS-RPT-TRD-MONTH (6:2).
047870     MOVE WS-BALM-CUML (WS-BALM-IDX) TO WS-RPT-TRD-AMOUNT.
047880     MOVE WS-RPT-TREND-LINE TO WS-RPT-FD-LINE.
047890     WRITE WS-RPT-FD-LINE.
047900
047910 17410-IMPR-MES-TENDENCIA-FIN.
047920     EXIT.
047930
047940*-----------------------------------------------------------------
047950*    TOP CATEGORIES -- THE CATEGORY TABLE IS ALREADY SORTED
047960*    DESCENDING BY AMOUNT; PRINT NO MORE THAN THE FIRST SIX.
047970*-----------------------------------------------------------------
047980 17500-IMPRIMIR-CATEGORIAS.
047990
048000     IF WS-CAT-COUNT = ZERO
048010         GO TO 17500-IMPRIMIR-CATEGORIAS-FIN
048020     END-IF.
048030
048040     MOVE 'TOP SPENDING CATEGORIES' TO WS-RPT-SECTION-TITLE.
048050     MOVE WS-RPT-SECTION-HEADER TO WS-RPT-FD-LINE.
048060     WRITE WS-RPT-FD-LINE.
048070
048080     IF WS-CAT-COUNT > 6
048090         MOVE 6 TO WS-RPT-LOOP-N
048100     ELSE
048110         MOVE WS-CAT-COUNT TO WS-RPT-LOOP-N
048120     END-IF.
048130
048140     PERFORM 17510-IMPRIMIR-CATEGORIA
048150        THRU 17510-IMPRIMIR-CATEGORIA-FIN
048160       VARYING WS-CATT-IDX FROM 1 BY 1
048170         UNTIL WS-CATT-IDX > WS-RPT-LOOP-N.
048180
048190 17500-IMPRIMIR-CATEGORIAS-FIN.
048200     EXIT.
048210
048220*-----------------------------------------------------------------
048230 17510-IMPRIMIR-CATEGORIA.
048240
048250     MOVE WS-CATT-NAME (WS-CATT-IDX) TO WS-RPT-CAT-NAME.
048260     MOVE WS-CATT-AMOUNT (WS-CATT-IDX) TO WS-RPT-CAT-AMOUNT.
048270     MOVE WS-CATT-PERCENT (WS-CATT-IDX) TO WS-RPT-CAT-PERCENT.
048280     MOVE WS-RPT-CATEGORY-LINE TO WS-RPT-FD-LINE.
048290     WRITE WS-RPT-FD-LINE.
048300
048310 17510-IMPRIMIR-CATEGORIA-FIN.
048320     EXIT.
048330
048340*-----------------------------------------------------------------
048350*    OUTSTANDING BALANCES -- UP TO FOUR PEOPLE WHO OWE THE
048360*    CURRENT USER THE MOST (NET POSITIVE, DESCENDING), THEN UP
048370*    TO TWO THE CURRENT USER OWES THE MOST (NET NEGATIVE, MOST
048380*    NEGATIVE FIRST).  THE BALANCE-PERSON TABLE ISN'T SORTED,
048390*    SO EACH LINE IS PICKED BY ITS OWN MAX/MIN SCAN RATHER THAN
048400*    RE-SORTING THE WHOLE TABLE FOR A HANDFUL OF LINES.
048410*-----------------------------------------------------------------
048420 17600-IMPRIMIR-BALANCES.
048430
048440     IF WS-BAL-PERSON-COUNT = ZERO
048450         GO TO 17600-IMPRIMIR-BALANCES-FIN
048460     END-IF.
048470
048480     MOVE 'OUTSTANDING BALANCES' TO WS-RPT-SECTION-TITLE.
048490     MOVE WS-RPT-SECTION-HEADER TO WS-RPT-FD-LINE.
048500     WRITE WS-RPT-FD-LINE.
048510
048520     PERFORM 17601-LIMP-BANDERA-SELEC
048530        THRU 17601-LIMP-BANDERA-SELEC-FIN
048540       VARYING WS-BALP-IDX FROM 1 BY 1
048550         UNTIL WS-BALP-IDX > WS-BAL-PERSON-COUNT.
048560
048570     IF WS-BAL-PERSON-COUNT > 4
048580         MOVE 4 TO WS-RPT-LOOP-N
048590     ELSE
048600         MOVE WS-BAL-PERSON-COUNT TO WS-RPT-LOOP-N
048610     END-IF.
048620     PERFORM 17610-IMPRIMIR-UN-ACREEDOR
048630        THRU 17610-IMPRIMIR-UN-ACREEDOR-FIN
048640       VARYING WS-SUB-1 FROM 1 BY 1
048650         UNTIL WS-SUB-1 > WS-RPT-LOOP-N.
048660
048670     IF WS-BAL-PERSON-COUNT > 2
048680         MOVE 2 TO WS-RPT-LOOP-N
048690     ELSE
048700         MOVE WS-BAL-PERSON-COUNT TO WS-RPT-LOOP-N
048710     END-IF.
048720     PERFORM 17620-IMPRIMIR-UN-DEUDOR
048730        THRU 17620-IMPRIMIR-UN-DEUDOR-FIN
048740       VARYING WS-SUB-1 FROM 1 BY 1
048750         UNTIL WS-SUB-1 > WS-RPT-LOOP-N.
048760
048770 17600-IMPRIMIR-BALANCES-FIN.
048780     EXIT.
048790
048800*-----------------------------------------------------------------
048810 17601-LIMP-BANDERA-SELEC.
048820
048830         MOVE 'N' TO WS-RPT-SEL-FLAG (WS-BALP-IDX).
048840
048850 17601-LIMP-BANDERA-SELEC-FIN.
048860     EXIT.
048870
048880*-----------------------------------------------------------------
048890*    PICKS THE LARGEST NOT-YET-SELECTED POSITIVE NET BALANCE --
048900*    A PERSON WHO OWES THE CURRENT USER MONEY.
048910*-----------------------------------------------------------------
048920 17610-IMPRIMIR-UN-ACREEDOR.
048930
048940     MOVE ZERO TO WS-RPT-BEST-IDX.
048950     MOVE ZERO TO WS-RPT-BEST-VAL.
048960
048970     PERFORM 17611-BUSC-MAYOR-ACREEDOR
048980        THRU 17611-BUSC-MAYOR-ACREEDOR-FIN
048990       VARYING WS-BALP-IDX FROM 1 BY 1
049000         UNTIL WS-BALP-IDX > WS-BAL-PERSON-COUNT.
049010
049020     IF WS-RPT-BEST-IDX = ZERO
049030         GO TO 17610-IMPRIMIR-UN-ACREEDOR-FIN
049040     END-IF.
049050
049060     MOVE 'Y' TO WS-RPT-SEL-FLAG (WS-RPT-BEST-IDX).
049070     MOVE '+' TO WS-RPT-BAL-SIGN.
049080     MOVE WS-BALP-NAME (WS-RPT-BEST-IDX) TO WS-RPT-BAL-NAME.
049090     MOVE WS-RPT-BEST-VAL TO WS-RPT-BAL-AMOUNT.
049100     MOVE WS-RPT-BALANCE-LINE TO WS-RPT-FD-LINE.
049110     WRITE WS-RPT-FD-LINE.
049120
049130 17610-IMPRIMIR-UN-ACREEDOR-FIN.
049140     EXIT.
049150
049160*-----------------------------------------------------------------
049170 17611-BUSC-MAYOR-ACREEDOR.
049180
049190         IF WS-RPT-SEL-FLAG (WS-BALP-IDX) = 'N'
049200                 AND WS-BALP-NET (WS-BALP-IDX) > WS-RPT-BEST-VAL
049210             MOVE WS-BALP-NET (WS-BALP-IDX) TO WS-RPT-BEST-VAL
049220             MOVE WS-BALP-IDX TO WS-RPT-BEST-IDX
049230         END-IF.
049240
049250 17611-BUSC-MAYOR-ACREEDOR-FIN.
049260     EXIT.
049270
049280*-----------------------------------------------------------------
049290*    PICKS THE MOST NEGATIVE NOT-YET-SELECTED NET BALANCE -- A
049300*    PERSON THE CURRENT USER OWES MONEY TO.
049310*-----------------------------------------------------------------
049320 17620-IMPRIMIR-UN-DEUDOR.
049330
049340     MOVE ZERO TO WS-RPT-BEST-IDX.
049350     MOVE ZERO TO WS-RPT-BEST-VAL.
049360
049370     PERFORM 17621-BUSCAR-MAYOR-DEUDOR
049380        THRU 17621-BUSCAR-MAYOR-DEUDOR-FIN
049390       VARYING WS-BALP-IDX FROM 1 BY 1
049400         UNTIL WS-BALP-IDX > WS-BAL-PERSON-COUNT.
049410
049420     IF WS-RPT-BEST-IDX = ZERO
049430         GO TO 17620-IMPRIMIR-UN-DEUDOR-FIN
049440     END-IF.
049450
049460     MOVE 'Y' TO WS-RPT-SEL-FLAG (WS-RPT-BEST-IDX).
049470     MOVE '-' TO WS-RPT-BAL-SIGN.
049480     MOVE WS-BALP-NAME (WS-RPT-BEST-IDX) TO WS-RPT-BAL-NAME.
049490     COMPUTE WS-RPT-BAL-ABS = WS-RPT-BEST-VAL * -1.
049500     MOVE WS-RPT-BAL-ABS TO WS-RPT-BAL-AMOUNT.
049510     MOVE WS-RPT-BALANCE-LINE TO WS-RPT-FD-LINE.
049520     WRITE WS-RPT-FD-LINE.
049530
049540 17620-IMPRIMIR-UN-DEUDOR-FIN.
049550     EXIT.
049560
049570*-----------------------------------------------------------------
049580 17621-BUSCAR-MAYOR-DEUDOR.
049590
049600         IF WS-RPT-SEL-FLAG (WS-BALP-IDX) = 'N'
049610                 AND WS-BALP-NET (WS-BALP-IDX) < WS-RPT-BEST-VAL
049620             MOVE WS-BALP-NET (WS-BALP-IDX) TO WS-RPT-BEST-VAL
049630             MOVE WS-BALP-IDX TO WS-RPT-BEST-IDX
049640         END-IF.
049650
049660 17621-BUSCAR-MAYOR-DEUDOR-FIN.
049670     EXIT.
049680
049690*-----------------------------------------------------------------
049700*    TOP GROUPS -- THE GROUP TABLE IS ALREADY SORTED DESCENDING
049710*    BY TOTAL; PRINT NO MORE THAN THE FIRST THREE.
049720*-----------------------------------------------------------------
049730 17700-IMPRIMIR-GRUPOS.
049740
049750     IF WS-GRA-COUNT = ZERO
049760         GO TO 17700-IMPRIMIR-GRUPOS-FIN
049770     END-IF.
049780
049790     MOVE 'TOP GROUPS' TO WS-RPT-SECTION-TITLE.
049800     MOVE WS-RPT-SECTION-HEADER TO WS-RPT-FD-LINE.
049810     WRITE WS-RPT-FD-LINE.
049820
049830     IF WS-GRA-COUNT > 3
049840         MOVE 3 TO WS-RPT-LOOP-N
049850     ELSE
049860         MOVE WS-GRA-COUNT TO WS-RPT-LOOP-N
049870     END-IF.
049880
049890     PERFORM 17710-IMPRIMIR-UN-GRUPO
049900        THRU 17710-IMPRIMIR-UN-GRUPO-FIN
049910       VARYING WS-GRA-IDX FROM 1 BY 1
049920         UNTIL WS-GRA-IDX > WS-RPT-LOOP-N.
049930
049940 17700-IMPRIMIR-GRUPOS-FIN.
049950     EXIT.
049960
049970*-----------------------------------------------------------------
049980 17710-IMPRIMIR-UN-GRUPO.
049990
050000     MOVE WS-GRA-NAME (WS-GRA-IDX) TO WS-RPT-GRP-NAME.
050010     MOVE WS-GRA-EXP-COUNT (WS-GRA-IDX) TO WS-RPT-GRP-EXP-COUNT.
050020     MOVE WS-GRA-TOTAL (WS-GRA-IDX) TO WS-RPT-GRP-TOTAL.
050030     MOVE WS-RPT-GROUP-LINE TO WS-RPT-FD-LINE.
050040     WRITE WS-RPT-FD-LINE.
050050
050060 17710-IMPRIMIR-UN-GRUPO-FIN.
050070     EXIT.
050080
050090*-----------------------------------------------------------------
050100 17800-IMPRIMIR-PIE.
050110
050120     MOVE WS-RPT-SEPARATOR-LINE TO WS-RPT-FD-LINE.
050130     WRITE WS-RPT-FD-LINE.
050140
050150     MOVE WS-PARM-AS-OF-DATE TO WS-RPT-FMT-DATE-IN.
050160     PERFORM 17900-FORMATEAR-FECHA
050170        THRU 17900-FORMATEAR-FECHA-FIN.
050180     MOVE WS-RPT-FMT-DATE-OUT TO WS-RPT-FTR-DATE.
050190     MOVE WS-RPT-FOOTER-LINE TO WS-RPT-FD-LINE.
050200     WRITE WS-RPT-FD-LINE.
050210
050220 17800-IMPRIMIR-PIE-FIN.
050230     EXIT.
050240
050250*-----------------------------------------------------------------
050260*    FORMATS A CCYYMMDD NUMERIC DATE INTO 'CCYY-MM-DD' FOR
050270*    PRINTING.  GENERIC -- WS-RPT-FMT-DATE-IN IN, WS-RPT-FMT-
050280*    DATE-OUT OUT -- CALLED FROM EVERY DATE FIELD ON THE REPORT.
050290*-----------------------------------------------------------------
050300 17900-FORMATEAR-FECHA.
050310
050320     MOVE SPACES TO WS-RPT-FMT-DATE-OUT.
050330     IF WS-RPT-FMT-DATE-IN = ZERO
050340         GO TO 17900-FORMATEAR-FECHA-FIN
050350     END-IF.
050360
050370     STRING WS-RPT-FMTIN-CCYY DELIMITED BY SIZE
050380            '-' DELIMITED BY SIZE
050390            WS-RPT-FMTIN-MM DELIMITED BY SIZE
050400            '-' DELIMITED BY SIZE
050410            WS-RPT-FMTIN-DD DELIMITED BY SIZE
050420            INTO WS-RPT-FMT-DATE-OUT.
050430
050440 17900-FORMATEAR-FECHA-FIN.
050450     EXIT.
050460
050470*-----------------------------------------------------------------
050480*    18000 SERIES -- CLOSE DOWN.  ALL SEVEN FILES, THEN BACK TO
050490*    0000-MAIN-LINE FOR THE RUN-COMPLETE MESSAGES AND STOP RUN.
050500*    03/12/86 RAH.
050510*-----------------------------------------------------------------
050520 18000-FINALIZAR-PROGRAMA.
050530
050540     CLOSE EXPENSES.
050550     CLOSE EXPUSERS.
050560     CLOSE REPAYMTS.
050570     CLOSE PARMS.
050580     CLOSE RPTFILE.
050590     CLOSE VALFILE.
050600     CLOSE INSIGHTS.
050610
050620 18000-FINALIZAR-PROGRAMA-FIN.
050630     EXIT.
