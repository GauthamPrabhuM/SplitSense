000010*----------------------------------------------------------------*
000020*    VALOUT.CPY                                                  *
000030*    ONE LINE OF THE VALIDATION FILE (VALFILE) -- AN INTEGRITY   *
000040*    CHECK RESULT, AN ERROR, OR A WARNING FROM THE VERIFIER      *
000050*    PASS.  WRITTEN ONE PER LINE, CHECKS FIRST, MESSAGES AFTER.  *
000060*----------------------------------------------------------------*
000070 01  WS-VAL-LINE.
000080     05  WS-VAL-CHECK-TYPE                 PIC X(20).
000090     05  WS-VAL-KEY                         PIC 9(09).
000100     05  WS-VAL-IS-VALID                   PIC X(01).
000110         88  WS-VAL-VALID                      VALUE 'Y'.
000120         88  WS-VAL-INVALID                    VALUE 'N'.
000130     05  WS-VAL-SEVERITY                   PIC X(01).
000140         88  WS-VAL-IS-ERROR                   VALUE 'E'.
000150         88  WS-VAL-IS-WARNING                 VALUE 'W'.
000160         88  WS-VAL-IS-INFO                    VALUE 'I'.
000170     05  WS-VAL-MESSAGE                    PIC X(89).
